000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   PROGRAM:  DQICALC                                           *
000500*   CALLED BY METRENG (U2/U3) ONCE PER SUBJECT ROW.  RETURNS     *
000600*   THE WEIGHTED DATA QUALITY INDEX FOR THE SUBJECT FROM THE     *
000700*   FIVE COMPONENT SCORES METRENG HAS ALREADY DERIVED.  WEIGHTS  *
000800*   ARE RENORMALIZED OVER WHATEVER COMPONENTS THE CALLER MARKS   *
000900*   AVAILABLE, PER THE STUDY DATA-QUALITY CHARTER.               *
001000*                                                                *
001100******************************************************************
001200 PROGRAM-ID.  DQICALC.
001300 AUTHOR. R CUTAIAR.
001400 INSTALLATION. CLINICAL DATA MANAGEMENT - BATCH UNIT.
001500 DATE-WRITTEN. 03/11/92.
001600 DATE-COMPILED. 03/11/92.
001700 SECURITY. NON-CONFIDENTIAL.
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    031192 RC   ORIGINAL CODING - FIVE WEIGHTED COMPONENTS.
002200*    091593 RC   ROUNDED RESULT TO TWO DECIMALS PER AUDIT REQUEST.
002300*    062694 JMT  RENORMALIZE WEIGHTS WHEN A COMPONENT IS MISSING
002400*                 INSTEAD OF TREATING MISSING AS ZERO.
002500*    112797 JMT  ADDED DQI-UNKNOWN-SW FOR NO-COMPONENT CASE.
002600*    081598 LMK  STYLE CLEANUP - NO FUNCTIONAL CHANGE.
002700*    032199 LMK  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
002800*    040503 RDC  ADDED WEIGHT-TABLE REDEFINES FOR AUDIT DISPLAY.
002900*    081703 RDC  ADDED AVAIL-VIEW AND RESULT-VIEW REDEFINES OF
003000*                 DQICALC-REC AND A ONE-LINE AUDIT TRACE WHEN NO
003100*                 COMPONENT IS AVAILABLE.
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS NEXT-PAGE.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  MISC-FIELDS.
004400     05  WS-WEIGHT-SUM             PIC S9(3)V9(4) COMP-3.
004500     05  WS-SCORE-SUM              PIC S9(7)V9(4) COMP-3.
004600     05  WS-SUBSCR                 PIC 9(02) COMP.
004700
004800*-----------------------------------------------------------------
004900*  STANDARD WEIGHTS PER THE STUDY DATA-QUALITY CHARTER.  HELD AS
005000*  A TABLE SO 150-WEIGHT-SUBJECT CAN WALK THEM IN STEP WITH THE
005100*  AVAILABILITY AND SCORE TABLES IN THE LINKAGE SECTION.
005200*-----------------------------------------------------------------
005300 01  DQI-WEIGHT-TABLE.
005400     05  DQI-WEIGHT-ENTRY          COMP-3.
005500         10  FILLER                PIC S9V9(4) VALUE .3500.
005600         10  FILLER                PIC S9V9(4) VALUE .2500.
005700         10  FILLER                PIC S9V9(4) VALUE .2000.
005800         10  FILLER                PIC S9V9(4) VALUE .1000.
005900         10  FILLER                PIC S9V9(4) VALUE .0500.
006000
006100*-----------------------------------------------------------------
006200*  ALTERNATE VIEW OF THE WEIGHT TABLE AS FIVE SEPARATE SUBSCRIPT-
006300*  ABLE ENTRIES - USED BY 150-WEIGHT-SUBJECT INSTEAD OF FIVE
006400*  SEPARATE 77-LEVEL CONSTANTS.
006500*-----------------------------------------------------------------
006600 01  DQI-WEIGHT-REDEF REDEFINES DQI-WEIGHT-TABLE.
006700     05  DQI-WEIGHT                PIC S9V9(4) COMP-3 OCCURS 5 TIMES.
006800
006900 LINKAGE SECTION.
007000 01  DQICALC-REC.
007100     05  DQI-COMP-AVAIL            PIC X(01) OCCURS 5 TIMES.
007200         88  DQI-COMP-IS-AVAIL      VALUE "Y".
007300     05  DQI-COMP-SCORE            PIC 9(03)V99 OCCURS 5 TIMES.
007400     05  DQI-RESULT-SCORE          PIC 9(03)V99.
007500     05  DQI-UNKNOWN-SW            PIC X(01).
007600         88  DQI-IS-UNKNOWN         VALUE "Y".
007700*-----------------------------------------------------------------
007800*  081703 RDC - ALTERNATE VIEW OF THE FIVE AVAILABILITY FLAGS AS
007900*  ONE 5-BYTE BLOCK, FOR THE NO-COMPONENT AUDIT TRACE IN 000-
008000*  MAINLINE - SAME "AUDIT DISPLAY" PURPOSE AS THE WEIGHT-TABLE
008100*  REDEFINES ABOVE, ONE DISPLAY INSTEAD OF FIVE.
008200*-----------------------------------------------------------------
008300 01  DQICALC-AVAIL-VIEW REDEFINES DQICALC-REC.
008400     05  DQICALC-AVAIL-BLOCK       PIC X(05).
008500     05  FILLER                    PIC X(31).
008600*-----------------------------------------------------------------
008700*  081703 RDC - ALTERNATE VIEW OF THE RESULT SCORE AND THE
008800*  UNKNOWN SWITCH AS ONE 6-BYTE BLOCK FOR THE SAME AUDIT TRACE.
008900*-----------------------------------------------------------------
009000 01  DQICALC-RESULT-VIEW REDEFINES DQICALC-REC.
009100     05  FILLER                    PIC X(30).
009200     05  DQICALC-RESULT-BLOCK      PIC X(06).
009300
009400 01  RETURN-CD                     PIC 9(04) COMP.
009500
009600 PROCEDURE DIVISION USING DQICALC-REC, RETURN-CD.
009700
009800 000-MAINLINE.
009900     MOVE ZERO TO WS-WEIGHT-SUM WS-SCORE-SUM.
010000     MOVE "N" TO DQI-UNKNOWN-SW.
010100     MOVE ZERO TO DQI-RESULT-SCORE.
010200
010300     PERFORM 150-WEIGHT-SUBJECT
010400         VARYING WS-SUBSCR FROM 1 BY 1
010500         UNTIL WS-SUBSCR > 5.
010600
010700     IF WS-WEIGHT-SUM = ZERO
010800         MOVE "Y" TO DQI-UNKNOWN-SW
010900     ELSE
011000         COMPUTE DQI-RESULT-SCORE ROUNDED =
011100             WS-SCORE-SUM / WS-WEIGHT-SUM.
011200
011300     IF DQI-IS-UNKNOWN
011400         DISPLAY "DQICALC - NO COMPONENTS AVAILABLE - AVAIL="
011500             DQICALC-AVAIL-BLOCK " RESULT=" DQICALC-RESULT-BLOCK
011600     END-IF.
011700
011800     MOVE ZERO TO RETURN-CD.
011900     GOBACK.
012000
012100 150-WEIGHT-SUBJECT.
012200     IF DQI-COMP-IS-AVAIL (WS-SUBSCR)
012300         ADD DQI-WEIGHT (WS-SUBSCR) TO WS-WEIGHT-SUM
012400         COMPUTE WS-SCORE-SUM =
012500             WS-SCORE-SUM +
012600             (DQI-COMP-SCORE (WS-SUBSCR) * DQI-WEIGHT (WS-SUBSCR)).
012700 150-EXIT.
012800     EXIT.
