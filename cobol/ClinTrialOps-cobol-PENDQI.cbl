000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   PROGRAM:  PENDQI                                           *
000500*   CALLED BY STATEENG (U5) AFTER EVERY SUBJECT STATE MUTATION.  *
000600*   RETURNS THE PENALTY-BASED DQI - A CHEAPER, REAL-TIME         *
000700*   ALTERNATIVE TO THE WEIGHTED DQI THAT DQICALC PRODUCES FOR    *
000800*   THE OVERNIGHT RUN.  EACH OPEN ITEM DOCKS A FIXED NUMBER OF   *
000900*   POINTS FROM A PERFECT SCORE OF 100, FLOORED AT ZERO.         *
001000*                                                                *
001100******************************************************************
001200 PROGRAM-ID.  PENDQI.
001300 AUTHOR. R CUTAIAR.
001400 INSTALLATION. CLINICAL DATA MANAGEMENT - BATCH UNIT.
001500 DATE-WRITTEN. 05/14/93.
001600 DATE-COMPILED. 05/14/93.
001700 SECURITY. NON-CONFIDENTIAL.
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    051493 RC   ORIGINAL CODING.
002200*    100794 JMT  ADDED OVERDUE-SIGNATURE PENALTY PER PROTOCOL
002300*                 AMENDMENT 3 SIGN-OFF REQUIREMENT.
002400*    021297 JMT  FLOOR RESULT AT ZERO - NEGATIVE DQI WAS SHOWING
002500*                 ON THE STATE REPORT FOR SUBJECTS WITH MANY
002600*                 OPEN ITEMS.
002700*    051598 LMK  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
002800*    030899 LMK  REPLACED BORROWED STRING-LENGTH UTILITY WITH A
002900*                 STRAIGHT COMPUTE - THE REVERSE-STRING TRICK WAS
003000*                 LEFT OVER FROM AN UNRELATED UTILITY AND ADDED
003100*                 NO VALUE HERE.
003200*    071503 RDC  ADDED PENALTY-TABLE REDEFINES FOR TRACE DISPLAY.
003300*    081703 RDC  ADDED COUNTS-VIEW AND RESULT-VIEW REDEFINES OF
003400*                 PENDQI-REC AND A TRACE DISPLAY WHEN THE SAE
003500*                 PENALTY IS APPLIED.
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS NEXT-PAGE.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  WS-RAW-DQI                PIC S9(5) COMP.
004900     05  WS-SAE-PENALTY            PIC 9(02) COMP.
005000     05  WS-SAE-FIXED-PENALTY      PIC 9(02) COMP VALUE 08.
005100
005200*-----------------------------------------------------------------
005300*  PER-ITEM PENALTY POINTS, HELD AS A TABLE SO THE TRACE ROUTINE
005400*  CAN DISPLAY THEM ALONGSIDE THE SUBJECT COUNTS THAT DROVE THEM.
005500*-----------------------------------------------------------------
005600 01  PENDQI-PENALTY-TABLE.
005700     05  PENDQI-PENALTY-ENTRY      COMP.
005800         10  FILLER                PIC 9(02) VALUE 05.
005900         10  FILLER                PIC 9(02) VALUE 03.
006000         10  FILLER                PIC 9(02) VALUE 04.
006100         10  FILLER                PIC 9(02) VALUE 02.
006200         10  FILLER                PIC 9(02) VALUE 10.
006300
006400*-----------------------------------------------------------------
006500*  ALTERNATE VIEW OF THE PENALTY TABLE AS FIVE SUBSCRIPTABLE
006600*  ENTRIES - VISITS/PAGES/QUERIES/UNCODED/SIGNATURES IN ORDER.
006700*-----------------------------------------------------------------
006800 01  PENDQI-PENALTY-REDEF REDEFINES PENDQI-PENALTY-TABLE.
006900     05  PENDQI-PENALTY            PIC 9(02) COMP OCCURS 5 TIMES.
007000
007100 LINKAGE SECTION.
007200 01  PENDQI-REC.
007300     05  PENDQI-MISSING-VISITS     PIC 9(04).
007400     05  PENDQI-MISSING-PAGES      PIC 9(04).
007500     05  PENDQI-TOTAL-QUERIES      PIC 9(04).
007600     05  PENDQI-PENDING-SAE-SW     PIC X(01).
007700         88  PENDQI-SAE-IS-PENDING  VALUE "Y".
007800     05  PENDQI-UNCODED-TERMS      PIC 9(04).
007900     05  PENDQI-OVERDUE-SIGS       PIC 9(04).
008000     05  PENDQI-RESULT-DQI         PIC 9(03)V99.
008100*-----------------------------------------------------------------
008200*  081703 RDC - ALTERNATE VIEW OF THE THREE LEADING ITEM COUNTS
008300*  AS ONE 12-BYTE BLOCK, FOR THE TRACE DISPLAY BELOW - SAME
008400*  PURPOSE AS THE PENALTY-TABLE REDEFINES ABOVE, ONE DISPLAY
008500*  INSTEAD OF THREE.
008600*-----------------------------------------------------------------
008700 01  PENDQI-COUNTS-VIEW REDEFINES PENDQI-REC.
008800     05  PENDQI-COUNTS-BLOCK       PIC X(12).
008900     05  FILLER                    PIC X(14).
009000*-----------------------------------------------------------------
009100*  081703 RDC - ALTERNATE VIEW OF THE RESULT DQI AS A DISPLAYABLE
009200*  BLOCK FOR THE SAME TRACE DISPLAY.
009300*-----------------------------------------------------------------
009400 01  PENDQI-RESULT-VIEW REDEFINES PENDQI-REC.
009500     05  FILLER                    PIC X(21).
009600     05  PENDQI-RESULT-BLOCK       PIC X(05).
009700
009800 01  RETURN-CD                     PIC 9(04) COMP.
009900
010000 PROCEDURE DIVISION USING PENDQI-REC, RETURN-CD.
010100
010200 000-MAINLINE.
010300     IF PENDQI-SAE-IS-PENDING
010400         MOVE WS-SAE-FIXED-PENALTY TO WS-SAE-PENALTY
010500     ELSE
010600         MOVE ZERO TO WS-SAE-PENALTY.
010700
010800     COMPUTE WS-RAW-DQI =
010900         100
011000         - (PENDQI-PENALTY (1) * PENDQI-MISSING-VISITS)
011100         - (PENDQI-PENALTY (2) * PENDQI-MISSING-PAGES)
011200         - (PENDQI-PENALTY (3) * PENDQI-TOTAL-QUERIES)
011300         - WS-SAE-PENALTY
011400         - (PENDQI-PENALTY (4) * PENDQI-UNCODED-TERMS)
011500         - (PENDQI-PENALTY (5) * PENDQI-OVERDUE-SIGS).
011600
011700     PERFORM 150-FLOOR-RESULT.
011800
011900     IF PENDQI-SAE-IS-PENDING
012000         DISPLAY "PENDQI - SAE PENALTY APPLIED - COUNTS="
012100             PENDQI-COUNTS-BLOCK " RESULT=" PENDQI-RESULT-BLOCK
012200     END-IF.
012300
012400     MOVE ZERO TO RETURN-CD.
012500     GOBACK.
012600
012700 150-FLOOR-RESULT.
012800     IF WS-RAW-DQI < ZERO
012900         MOVE ZERO TO PENDQI-RESULT-DQI
013000     ELSE
013100         MOVE WS-RAW-DQI TO PENDQI-RESULT-DQI.
013200 150-EXIT.
013300     EXIT.
