000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   PROGRAM:  CONSLIDT                                         *
000500*   U1 - SUBJECT CONSOLIDATION PIPELINE.                        *
000600*                                                                *
000700*   FIRST STEP OF THE NIGHTLY DATA-QUALITY CHAIN.  READS THE     *
000800*   SUBJECT MASTER EXTRACT AND SEVEN DETAIL EXTRACTS FOR ONE     *
000900*   STUDY, BUILDS ONE CONSOLIDATED ROW PER SUBJECT WITH THE      *
001000*   FIVE OPERATIONAL COUNTERS AND THE CLEAN-PATIENT FLAG, AND    *
001100*   WRITES THE CONSOL FILE IN SUBJECT-ID SEQUENCE FOR METRENG    *
001200*   AND STATEENG TO READ.                                        *
001300*                                                                *
001400*   REPLACES THE OLD PATLIST DAILY-TREATMENTS REPORT RUN - THE   *
001500*   MULTI-SOURCE JOIN TECHNIQUE CARRIES FORWARD, THE BUSINESS    *
001600*   CONTENT DOES NOT.                                            *
001700*                                                                *
001800******************************************************************
001900 PROGRAM-ID.  CONSLIDT.
002000 AUTHOR. R CUTAIAR.
002100 INSTALLATION. CLINICAL DATA MANAGEMENT - BATCH UNIT.
002200 DATE-WRITTEN. 02/04/92.
002300 DATE-COMPILED. 02/04/92.
002400 SECURITY. NON-CONFIDENTIAL.
002500*
002600*    CHANGE LOG
002700*    ----------
002800*    020492 RC   ORIGINAL CODING - REPLACES PATLIST JOIN LOGIC
002900*                 WITH THE SUBJECT CONSOLIDATION PASS.
003000*    061592 RC   ADDED DUE-VISIT TABLE FOR MISSING-PAGES FILTER.
003100*    091293 JMT  ADDED INACTIVATED-FORM TABLE AND FORM-NAME
003200*                 EXCLUSION ON THE MISSING-PAGES PASS.
003300*    042894 JMT  ADDED FALLBACK WHEN DUE-VISIT FILTER WOULD DROP
003400*                 EVERY MISSING-PAGES ROW - SEE 520-FILTER-MISPG.
003500*    071796 LMK  ADDED IN-MEMORY SORT OF SUBJECT TABLE BEFORE THE
003600*                 WRITE PASS - CONSOL MUST BE IN SUBJECT-ID
003700*                 SEQUENCE FOR METRENG'S CONTROL BREAK.
003800*    112897 LMK  CLEAN-RATE ACCUMULATOR ADDED FOR THE STUDY
003900*                 SUMMARY LINE ON THE OPERATIONS LOG.
004000*    031598 LMK  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS ON ANY
004100*                 INPUT EXTRACT USED BY THIS PROGRAM.
004200*    082599 RDC  RAISED SUBJECT-TABLE AND DUE-VISIT-TABLE OCCURS
004300*                 LIMITS FOR THE LARGER PHASE III STUDIES.
004400*    041503 RDC  ADDED TRAILER-RECORD BALANCING ON THE EIGHT
004500*                 INPUT EXTRACTS - MATCHES SHOP STANDARD.
004600*    081703 RDC  FIXED WS-SUBJECT-COUNTER-VIEW - FILLER WAS
004700*                 SWALLOWING WS-T-MISSING-VISITS SO THE CLEAN
004800*                 TEST NEVER SAW IT.  NOW SIX COUNTERS WIDE,
004900*                 LOOP IN 810-TEST-ONE-SUBJECT RAISED TO MATCH.
005000*                 ADDED WS-SUBJECT-RESET-VIEW SO THE NEW-ROW
005100*                 COUNTER ZEROING IN 060-ADD-SUBJECT-ENTRY IS
005200*                 ONE MOVE INSTEAD OF SIX.
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS NEXT-PAGE.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SUBJMAST-FILE ASSIGN TO SUBJMAST
006500         FILE STATUS IS WS-SUBJMAST-STATUS.
006600     SELECT VISITPRJ-FILE ASSIGN TO VISITPRJ
006700         FILE STATUS IS WS-VISITPRJ-STATUS.
006800     SELECT INACTFRM-FILE ASSIGN TO INACTFRM
006900         FILE STATUS IS WS-INACTFRM-STATUS.
007000     SELECT MISSPAGE-FILE ASSIGN TO MISSPAGE
007100         FILE STATUS IS WS-MISSPAGE-STATUS.
007200     SELECT EDRRFILE-FILE ASSIGN TO EDRRFILE
007300         FILE STATUS IS WS-EDRRFILE-STATUS.
007400     SELECT SAEFILE-FILE  ASSIGN TO SAEFILE
007500         FILE STATUS IS WS-SAEFILE-STATUS.
007600     SELECT CODEFILE-FILE ASSIGN TO CODEFILE
007700         FILE STATUS IS WS-CODEFILE-STATUS.
007800     SELECT SDVFILE-FILE  ASSIGN TO SDVFILE
007900         FILE STATUS IS WS-SDVFILE-STATUS.
008000     SELECT CONSOL-FILE   ASSIGN TO CONSOL
008100         FILE STATUS IS WS-CONSOL-STATUS.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  SUBJMAST-FILE.
008600 COPY SUBJMAST.
008700
008800 FD  VISITPRJ-FILE.
008900 COPY VISITPRJ.
009000
009100 FD  INACTFRM-FILE.
009200 COPY INACTFRM.
009300
009400 FD  MISSPAGE-FILE.
009500 COPY MISSPAGE.
009600
009700 FD  EDRRFILE-FILE.
009800 COPY EDRRFILE.
009900
010000 FD  SAEFILE-FILE.
010100 COPY SAEFILE.
010200
010300 FD  CODEFILE-FILE.
010400 COPY CODEFILE.
010500
010600 FD  SDVFILE-FILE.
010700 COPY SDVFILE.
010800
010900 FD  CONSOL-FILE.
011000 COPY CONSOL.
011100
011200 WORKING-STORAGE SECTION.
011300 01  FILE-STATUS-FIELDS.
011400     05  WS-SUBJMAST-STATUS        PIC X(02).
011500         88  SUBJMAST-OK            VALUE "00".
011600         88  SUBJMAST-EOF           VALUE "10".
011700     05  WS-VISITPRJ-STATUS        PIC X(02).
011800         88  VISITPRJ-OK            VALUE "00".
011900         88  VISITPRJ-EOF           VALUE "10".
012000     05  WS-INACTFRM-STATUS        PIC X(02).
012100         88  INACTFRM-OK            VALUE "00".
012200         88  INACTFRM-EOF           VALUE "10".
012300     05  WS-MISSPAGE-STATUS        PIC X(02).
012400         88  MISSPAGE-OK            VALUE "00".
012500         88  MISSPAGE-EOF           VALUE "10".
012600     05  WS-EDRRFILE-STATUS        PIC X(02).
012700         88  EDRRFILE-OK            VALUE "00".
012800         88  EDRRFILE-EOF           VALUE "10".
012900     05  WS-SAEFILE-STATUS         PIC X(02).
013000         88  SAEFILE-OK             VALUE "00".
013100         88  SAEFILE-EOF            VALUE "10".
013200     05  WS-CODEFILE-STATUS        PIC X(02).
013300         88  CODEFILE-OK            VALUE "00".
013400         88  CODEFILE-EOF           VALUE "10".
013500     05  WS-SDVFILE-STATUS         PIC X(02).
013600         88  SDVFILE-OK             VALUE "00".
013700         88  SDVFILE-EOF            VALUE "10".
013800     05  WS-CONSOL-STATUS          PIC X(02).
013900         88  CONSOL-OK              VALUE "00".
014000
014100 01  WS-EOF-SWITCHES.
014200     05  WS-VISITPRJ-EOF-SW        PIC X(01) VALUE "N".
014300         88  VISITPRJ-AT-EOF        VALUE "Y".
014400     05  WS-INACTFRM-EOF-SW        PIC X(01) VALUE "N".
014500         88  INACTFRM-AT-EOF        VALUE "Y".
014600     05  WS-MISSPAGE-EOF-SW        PIC X(01) VALUE "N".
014700         88  MISSPAGE-AT-EOF        VALUE "Y".
014800     05  WS-EDRRFILE-EOF-SW        PIC X(01) VALUE "N".
014900         88  EDRRFILE-AT-EOF        VALUE "Y".
015000     05  WS-SAEFILE-EOF-SW         PIC X(01) VALUE "N".
015100         88  SAEFILE-AT-EOF         VALUE "Y".
015200     05  WS-CODEFILE-EOF-SW        PIC X(01) VALUE "N".
015300         88  CODEFILE-AT-EOF        VALUE "Y".
015400     05  WS-SDVFILE-EOF-SW         PIC X(01) VALUE "N".
015500         88  SDVFILE-AT-EOF         VALUE "Y".
015600
015700 01  WS-COUNTERS.
015800     05  WS-SUBJECT-COUNT          PIC 9(04) COMP VALUE ZERO.
015900     05  WS-CLEAN-COUNT            PIC 9(04) COMP VALUE ZERO.
016000     05  WS-INACT-FORM-COUNT       PIC 9(03) COMP VALUE ZERO.
016100     05  WS-DUEVISIT-COUNT         PIC 9(04) COMP VALUE ZERO.
016200     05  WS-MISPG-KEPT-COUNT       PIC 9(05) COMP VALUE ZERO.
016300     05  WS-MISPG-READ-COUNT       PIC 9(05) COMP VALUE ZERO.
016400     05  WS-SUBJT-IDX              PIC 9(04) COMP.
016500     05  WS-SUBJT-IDX2             PIC 9(04) COMP.
016600     05  WS-FORM-IDX               PIC 9(03) COMP.
016700     05  WS-DUEV-IDX               PIC 9(04) COMP.
016800     05  WS-SUBJ-SUB               PIC 9(04) COMP.
016900     05  WS-CTR-SUB                PIC 9(01) COMP.
017000
017100 01  WS-SUBJECT-TABLE.
017200     05  WS-SUBJECT-ENTRY OCCURS 3000 TIMES
017300             INDEXED BY SUBJT-IDX1.
017400         10  WS-T-STUDY-ID         PIC X(10).
017500         10  WS-T-SUBJECT-ID       PIC X(12).
017600         10  WS-T-SITE-ID          PIC X(08).
017700         10  WS-T-COUNTRY          PIC X(15).
017800         10  WS-T-REGION           PIC X(10).
017900         10  WS-T-SUBJECT-STATUS   PIC X(12).
018000         10  WS-T-MISSING-VISITS   PIC 9(04).
018100         10  WS-T-MISSING-PAGES    PIC 9(04).
018200         10  WS-T-OPEN-EDRR        PIC 9(04).
018300         10  WS-T-OPEN-SAE         PIC 9(04).
018400         10  WS-T-OPEN-CODING      PIC 9(04).
018500         10  WS-T-PENDING-SDV      PIC 9(04).
018600         10  WS-T-IS-CLEAN         PIC X(01).
018700
018800*-----------------------------------------------------------------
018900*  081703 RDC - ALTERNATE VIEW OF THE SUBJECT TABLE'S SIX U1
019000*  CLEAN-TEST COUNTER FIELDS AS A TABLE WITHIN A TABLE - USED BY
019100*  800-SET-CLEAN-FLAGS TO TEST ALL SIX COUNTERS (MISSING-VISITS
019200*  THROUGH PENDING-SDV) FOR ZERO IN ONE PERFORM VARYING.  THE
019300*  FILLER AHEAD OF THE TABLE MUST STOP AT THE END OF
019400*  WS-T-SUBJECT-STATUS (67 BYTES) SO WS-T-MISSING-VISITS IS THE
019500*  FIRST COUNTER PICKED UP, NOT SKIPPED OVER.
019600*-----------------------------------------------------------------
019700 01  WS-SUBJECT-COUNTER-VIEW REDEFINES WS-SUBJECT-TABLE.
019800     05  WS-CV-ENTRY OCCURS 3000 TIMES.
019900         10  FILLER                PIC X(67).
020000         10  WS-CV-COUNTER         PIC 9(04) OCCURS 6 TIMES.
020100         10  FILLER                PIC X(01).
020200*-----------------------------------------------------------------
020300*  081703 RDC - SECOND ALTERNATE VIEW OF THE SAME SIX COUNTERS AS
020400*  ONE CONTIGUOUS 24-BYTE BLOCK, SO 060-ADD-SUBJECT-ENTRY CAN
020500*  ZERO ALL SIX IN ONE MOVE WHEN A NEW SUBJECT ROW IS ADDED
020600*  INSTEAD OF SIX SEPARATE MOVE STATEMENTS.
020700*-----------------------------------------------------------------
020800 01  WS-SUBJECT-RESET-VIEW REDEFINES WS-SUBJECT-TABLE.
020900     05  WS-RV-ENTRY OCCURS 3000 TIMES.
021000         10  FILLER                PIC X(67).
021100         10  WS-RV-COUNTERS-AREA   PIC X(24).
021200         10  FILLER                PIC X(01).
021300 01  WS-INACT-FORM-TABLE.
021400     05  WS-INACT-FORM-ENTRY OCCURS 200 TIMES
021500             INDEXED BY FORM-IDX1.
021600         10  WS-IF-FORM-NAME       PIC X(20).
021700
021800 01  WS-DUEVISIT-TABLE.
021900     05  WS-DUEVISIT-ENTRY OCCURS 8000 TIMES
022000             INDEXED BY DUEV-IDX1.
022100         10  WS-DV-SUBJECT-ID      PIC X(12).
022200         10  WS-DV-VISIT-NAME      PIC X(20).
022300
022400*-----------------------------------------------------------------
022500*  ALTERNATE VIEW OF EACH DUE-VISIT ENTRY AS ONE COMBINED MATCH
022600*  KEY - USED BY 525-DUEVISIT-LOOKUP SO THE SEARCH COMPARES ONE
022700*  FIELD RATHER THAN TWO.
022800*-----------------------------------------------------------------
022900 01  WS-DUEVISIT-KEY-VIEW REDEFINES WS-DUEVISIT-TABLE.
023000     05  WS-DVK-ENTRY OCCURS 8000 TIMES
023100             INDEXED BY DUEV-IDX2.
023200         10  WS-DVK-MATCH-KEY      PIC X(32).
023300
023400*-----------------------------------------------------------------
023500*  SIMPLE SCALAR SWITCHES AND HOLDERS - KEPT AS STANDALONE 77-LEVEL
023600*  ITEMS PER SHOP CONVENTION RATHER THAN BURIED IN A GROUP.
023700*-----------------------------------------------------------------
023800 77  WS-FOUND-SW                   PIC X(01).
023900     88  WS-FOUND                  VALUE "Y".
024000     88  WS-NOT-FOUND               VALUE "N".
024100 77  WS-APPLY-DUEVISIT-SW          PIC X(01) VALUE "Y".
024200     88  APPLY-DUEVISIT-FILTER      VALUE "Y".
024300 77  WS-CLEAN-RATE                 PIC 9(03)V99.
024400
024500 01  WS-MISC-WORK.
024600     05  WS-DV-MATCH-KEY.
024700         10  WS-DVMK-SUBJECT-ID    PIC X(12).
024800         10  WS-DVMK-VISIT-NAME    PIC X(20).
024900     05  WS-MISC-SWAP-AREA         PIC X(92).
025000
025100 COPY ABENDREC.
025200
025300 PROCEDURE DIVISION.
025400
025500 000-MAINLINE.
025600     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
025700     PERFORM 050-LOAD-SUBJECT-TABLE THRU 050-EXIT.
025800     PERFORM 100-BUILD-INACT-TABLE THRU 100-EXIT.
025900     PERFORM 150-LOAD-DUEVISIT-TABLE THRU 150-EXIT.
026000     PERFORM 500-APPLY-MISSING-PAGES THRU 500-EXIT.
026100     PERFORM 600-APPLY-EDRR THRU 600-EXIT.
026200     PERFORM 650-APPLY-SAE THRU 650-EXIT.
026300     PERFORM 700-APPLY-CODING THRU 700-EXIT.
026400     PERFORM 750-APPLY-SDV THRU 750-EXIT.
026500     PERFORM 800-SET-CLEAN-FLAGS THRU 800-EXIT.
026600     PERFORM 850-SORT-SUBJECT-TABLE THRU 850-EXIT.
026700     PERFORM 900-WRITE-CONSOL-FILE THRU 900-EXIT.
026800     PERFORM 950-CLOSEOUT THRU 950-EXIT.
026900     MOVE +0 TO RETURN-CODE.
027000     GOBACK.
027100
027200 010-HOUSEKEEPING.
027300     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
027400     OPEN INPUT  SUBJMAST-FILE
027500                 VISITPRJ-FILE
027600                 INACTFRM-FILE
027700                 MISSPAGE-FILE
027800                 EDRRFILE-FILE
027900                 SAEFILE-FILE
028000                 CODEFILE-FILE
028100                 SDVFILE-FILE.
028200     OPEN OUTPUT CONSOL-FILE.
028300     IF NOT SUBJMAST-OK
028400         MOVE "SUBJMAST OPEN FAILED" TO ABEND-REASON
028500         GO TO 1000-ABEND-RTN.
028600 010-EXIT.
028700     EXIT.
028800
028900 050-LOAD-SUBJECT-TABLE.
029000     MOVE "050-LOAD-SUBJECT-TABLE" TO PARA-NAME.
029100     PERFORM 055-READ-SUBJMAST THRU 055-EXIT.
029200     PERFORM 060-ADD-SUBJECT-ENTRY THRU 060-EXIT
029300         UNTIL SUBJMAST-EOF.
029400 050-EXIT.
029500     EXIT.
029600
029700 055-READ-SUBJMAST.
029800     READ SUBJMAST-FILE
029900         AT END
030000             MOVE "10" TO WS-SUBJMAST-STATUS
030100     END-READ.
030200 055-EXIT.
030300     EXIT.
030400
030500 060-ADD-SUBJECT-ENTRY.
030600     PERFORM 065-SUBJECT-LOOKUP THRU 065-EXIT.
030700     IF WS-FOUND
030800         GO TO 061-READ-NEXT-SUBJECT.
030900     ADD 1 TO WS-SUBJECT-COUNT
031000     MOVE STUDY-ID OF SUBJMAST-REC
031100         TO WS-T-STUDY-ID (WS-SUBJECT-COUNT)
031200     MOVE SUBJECT-ID OF SUBJMAST-REC
031300         TO WS-T-SUBJECT-ID (WS-SUBJECT-COUNT)
031400     MOVE SITE-ID OF SUBJMAST-REC
031500         TO WS-T-SITE-ID (WS-SUBJECT-COUNT)
031600     MOVE COUNTRY OF SUBJMAST-REC
031700         TO WS-T-COUNTRY (WS-SUBJECT-COUNT)
031800     MOVE REGION OF SUBJMAST-REC
031900         TO WS-T-REGION (WS-SUBJECT-COUNT)
032000     IF SUBJECT-STATUS OF SUBJMAST-REC = SPACES
032100         MOVE "UNKNOWN"
032200             TO WS-T-SUBJECT-STATUS (WS-SUBJECT-COUNT)
032300     ELSE
032400         MOVE SUBJECT-STATUS OF SUBJMAST-REC
032500             TO WS-T-SUBJECT-STATUS (WS-SUBJECT-COUNT)
032600     END-IF
032700     MOVE ZERO TO WS-RV-COUNTERS-AREA (WS-SUBJECT-COUNT)
032800     MOVE "N"  TO WS-T-IS-CLEAN       (WS-SUBJECT-COUNT).
032900 061-READ-NEXT-SUBJECT.
033000     PERFORM 055-READ-SUBJMAST THRU 055-EXIT.
033100 060-EXIT.
033200     EXIT.
033300
033400 065-SUBJECT-LOOKUP.
033500     SET WS-NOT-FOUND TO TRUE.
033600     IF WS-SUBJECT-COUNT > ZERO
033700         SET SUBJT-IDX1 TO 1
033800         SEARCH WS-SUBJECT-ENTRY
033900             AT END
034000                 SET WS-NOT-FOUND TO TRUE
034100             WHEN WS-T-SUBJECT-ID (SUBJT-IDX1)
034200                     = SUBJECT-ID OF SUBJMAST-REC
034300                 SET WS-FOUND TO TRUE
034400         END-SEARCH
034500     END-IF.
034600 065-EXIT.
034700     EXIT.
034800
034900 100-BUILD-INACT-TABLE.
035000     MOVE "100-BUILD-INACT-TABLE" TO PARA-NAME.
035100     PERFORM 105-READ-INACTFRM THRU 105-EXIT.
035200     PERFORM 110-ADD-INACT-ENTRY THRU 110-EXIT
035300         UNTIL INACTFRM-EOF.
035400 100-EXIT.
035500     EXIT.
035600
035700 105-READ-INACTFRM.
035800     READ INACTFRM-FILE
035900         AT END
036000             MOVE "10" TO WS-INACTFRM-STATUS
036100             SET INACTFRM-AT-EOF TO TRUE
036200     END-READ.
036300 105-EXIT.
036400     EXIT.
036500
036600 110-ADD-INACT-ENTRY.
036700     PERFORM 115-INACT-FORM-LOOKUP THRU 115-EXIT.
036800     IF WS-FOUND OR WS-INACT-FORM-COUNT NOT < 200
036900         GO TO 111-READ-NEXT-INACTFRM.
037000     ADD 1 TO WS-INACT-FORM-COUNT
037100     MOVE FORM-NAME OF INACTFRM-REC
037200         TO WS-IF-FORM-NAME (WS-INACT-FORM-COUNT).
037300 111-READ-NEXT-INACTFRM.
037400     PERFORM 105-READ-INACTFRM THRU 105-EXIT.
037500 110-EXIT.
037600     EXIT.
037700
037800 115-INACT-FORM-LOOKUP.
037900     SET WS-NOT-FOUND TO TRUE.
038000     IF WS-INACT-FORM-COUNT > ZERO
038100         SET FORM-IDX1 TO 1
038200         SEARCH WS-INACT-FORM-ENTRY
038300             AT END
038400                 SET WS-NOT-FOUND TO TRUE
038500             WHEN WS-IF-FORM-NAME (FORM-IDX1)
038600                     = FORM-NAME OF INACTFRM-REC
038700                 SET WS-FOUND TO TRUE
038800         END-SEARCH
038900     END-IF.
039000 115-EXIT.
039100     EXIT.
039200
039300 150-LOAD-DUEVISIT-TABLE.
039400     MOVE "150-LOAD-DUEVISIT-TABLE" TO PARA-NAME.
039500     PERFORM 155-READ-VISITPRJ THRU 155-EXIT.
039600     PERFORM 160-PROCESS-VISITPRJ-ROW THRU 160-EXIT
039700         UNTIL VISITPRJ-EOF.
039800 150-EXIT.
039900     EXIT.
040000
040100 155-READ-VISITPRJ.
040200     READ VISITPRJ-FILE
040300         AT END
040400             MOVE "10" TO WS-VISITPRJ-STATUS
040500             SET VISITPRJ-AT-EOF TO TRUE
040600     END-READ.
040700 155-EXIT.
040800     EXIT.
040900
041000 160-PROCESS-VISITPRJ-ROW.
041100     PERFORM 165-SUBJECT-LOOKUP-BY-VP THRU 165-EXIT.
041200     IF WS-FOUND
041300         ADD 1 TO WS-T-MISSING-VISITS (WS-SUBJT-IDX)
041400     END-IF.
041500     IF NOT VISIT-FUTURE
041600         AND NOT VISIT-NOT-SCHED
041700         AND NOT VISIT-CANCELLED
041800         AND NOT VISIT-NOT-REQUIRED
041900         AND NOT VISIT-SKIPPED
042000         AND WS-DUEVISIT-COUNT < 8000
042100         ADD 1 TO WS-DUEVISIT-COUNT
042200         MOVE SUBJECT-ID OF VISITPRJ-REC
042300             TO WS-DV-SUBJECT-ID (WS-DUEVISIT-COUNT)
042400         MOVE VISIT-NAME OF VISITPRJ-REC
042500             TO WS-DV-VISIT-NAME (WS-DUEVISIT-COUNT)
042600     END-IF.
042700     PERFORM 155-READ-VISITPRJ THRU 155-EXIT.
042800 160-EXIT.
042900     EXIT.
043000
043100 165-SUBJECT-LOOKUP-BY-VP.
043200     SET WS-NOT-FOUND TO TRUE.
043300     IF WS-SUBJECT-COUNT > ZERO
043400         SET SUBJT-IDX1 TO 1
043500         SEARCH WS-SUBJECT-ENTRY
043600             AT END
043700                 SET WS-NOT-FOUND TO TRUE
043800             WHEN WS-T-SUBJECT-ID (SUBJT-IDX1)
043900                     = SUBJECT-ID OF VISITPRJ-REC
044000                 SET WS-FOUND TO TRUE
044100                 SET WS-SUBJT-IDX TO SUBJT-IDX1
044200         END-SEARCH
044300     END-IF.
044400 165-EXIT.
044500     EXIT.
044600
044700 500-APPLY-MISSING-PAGES.
044800     MOVE "500-APPLY-MISSING-PAGES" TO PARA-NAME.
044900     IF WS-DUEVISIT-COUNT = ZERO
045000         SET WS-NOT-FOUND TO TRUE
045100         MOVE "N" TO WS-APPLY-DUEVISIT-SW
045200     END-IF.
045300     PERFORM 505-READ-MISSPAGE THRU 505-EXIT.
045400     PERFORM 510-PROCESS-MISSPAGE-ROW THRU 510-EXIT
045500         UNTIL MISSPAGE-EOF.
045600 500-EXIT.
045700     EXIT.
045800
045900 505-READ-MISSPAGE.
046000     READ MISSPAGE-FILE
046100         AT END
046200             MOVE "10" TO WS-MISSPAGE-STATUS
046300             SET MISSPAGE-AT-EOF TO TRUE
046400     END-READ.
046500 505-EXIT.
046600     EXIT.
046700
046800 510-PROCESS-MISSPAGE-ROW.
046900     ADD 1 TO WS-MISPG-READ-COUNT.
047000     PERFORM 515-INACT-FORM-LOOKUP-MP THRU 515-EXIT.
047100     IF WS-NOT-FOUND
047200         PERFORM 520-FILTER-MISPG THRU 520-EXIT
047300     END-IF.
047400     PERFORM 505-READ-MISSPAGE THRU 505-EXIT.
047500 510-EXIT.
047600     EXIT.
047700
047800 515-INACT-FORM-LOOKUP-MP.
047900     SET WS-NOT-FOUND TO TRUE.
048000     IF WS-INACT-FORM-COUNT > ZERO
048100         SET FORM-IDX1 TO 1
048200         SEARCH WS-INACT-FORM-ENTRY
048300             AT END
048400                 SET WS-NOT-FOUND TO TRUE
048500             WHEN WS-IF-FORM-NAME (FORM-IDX1)
048600                     = FORM-NAME OF MISSPAGE-REC
048700                 SET WS-FOUND TO TRUE
048800         END-SEARCH
048900     END-IF.
049000 515-EXIT.
049100     EXIT.
049200
049300 520-FILTER-MISPG.
049400     IF NOT APPLY-DUEVISIT-FILTER
049500         SET WS-FOUND TO TRUE
049600         GO TO 521-CREDIT-CHECK.
049700     PERFORM 525-DUEVISIT-LOOKUP THRU 525-EXIT.
049800 521-CREDIT-CHECK.
049900     IF WS-FOUND
050000         PERFORM 530-CREDIT-MISSING-PAGE THRU 530-EXIT
050100     END-IF.
050200 520-EXIT.
050300     EXIT.
050400
050500 525-DUEVISIT-LOOKUP.
050600     MOVE SUBJECT-ID OF MISSPAGE-REC TO WS-DVMK-SUBJECT-ID.
050700     MOVE VISIT-NAME OF MISSPAGE-REC TO WS-DVMK-VISIT-NAME.
050800     SET WS-NOT-FOUND TO TRUE.
050900     SET DUEV-IDX2 TO 1.
051000     SEARCH WS-DVK-ENTRY
051100         AT END
051200             SET WS-NOT-FOUND TO TRUE
051300         WHEN WS-DVK-MATCH-KEY (DUEV-IDX2) = WS-DV-MATCH-KEY
051400             SET WS-FOUND TO TRUE
051500     END-SEARCH.
051600 525-EXIT.
051700     EXIT.
051800
051900 530-CREDIT-MISSING-PAGE.
052000     PERFORM 535-SUBJECT-LOOKUP-BY-MP THRU 535-EXIT.
052100     IF WS-FOUND
052200         ADD 1 TO WS-T-MISSING-PAGES (WS-SUBJT-IDX)
052300         ADD 1 TO WS-MISPG-KEPT-COUNT
052400     END-IF.
052500 530-EXIT.
052600     EXIT.
052700
052800 535-SUBJECT-LOOKUP-BY-MP.
052900     SET WS-NOT-FOUND TO TRUE.
053000     IF WS-SUBJECT-COUNT > ZERO
053100         SET SUBJT-IDX1 TO 1
053200         SEARCH WS-SUBJECT-ENTRY
053300             AT END
053400                 SET WS-NOT-FOUND TO TRUE
053500             WHEN WS-T-SUBJECT-ID (SUBJT-IDX1)
053600                     = SUBJECT-ID OF MISSPAGE-REC
053700                 SET WS-FOUND TO TRUE
053800                 SET WS-SUBJT-IDX TO SUBJT-IDX1
053900         END-SEARCH
054000     END-IF.
054100 535-EXIT.
054200     EXIT.
054300
054400 600-APPLY-EDRR.
054500     MOVE "600-APPLY-EDRR" TO PARA-NAME.
054600     PERFORM 605-READ-EDRRFILE THRU 605-EXIT.
054700     PERFORM 610-PROCESS-EDRR-ROW THRU 610-EXIT
054800         UNTIL EDRRFILE-EOF.
054900 600-EXIT.
055000     EXIT.
055100
055200 605-READ-EDRRFILE.
055300     READ EDRRFILE-FILE
055400         AT END
055500             MOVE "10" TO WS-EDRRFILE-STATUS
055600             SET EDRRFILE-AT-EOF TO TRUE
055700     END-READ.
055800 605-EXIT.
055900     EXIT.
056000
056100 610-PROCESS-EDRR-ROW.
056200     PERFORM 615-SUBJECT-LOOKUP-BY-EQ THRU 615-EXIT.
056300     IF WS-FOUND
056400         ADD 1 TO WS-T-OPEN-EDRR (WS-SUBJT-IDX)
056500     END-IF.
056600     PERFORM 605-READ-EDRRFILE THRU 605-EXIT.
056700 610-EXIT.
056800     EXIT.
056900
057000 615-SUBJECT-LOOKUP-BY-EQ.
057100     SET WS-NOT-FOUND TO TRUE.
057200     IF WS-SUBJECT-COUNT > ZERO
057300         SET SUBJT-IDX1 TO 1
057400         SEARCH WS-SUBJECT-ENTRY
057500             AT END
057600                 SET WS-NOT-FOUND TO TRUE
057700             WHEN WS-T-SUBJECT-ID (SUBJT-IDX1)
057800                     = SUBJECT-ID OF EDRRFILE-REC
057900                 SET WS-FOUND TO TRUE
058000                 SET WS-SUBJT-IDX TO SUBJT-IDX1
058100         END-SEARCH
058200     END-IF.
058300 615-EXIT.
058400     EXIT.
058500
058600 650-APPLY-SAE.
058700     MOVE "650-APPLY-SAE" TO PARA-NAME.
058800     PERFORM 655-READ-SAEFILE THRU 655-EXIT.
058900     PERFORM 660-PROCESS-SAE-ROW THRU 660-EXIT
059000         UNTIL SAEFILE-EOF.
059100 650-EXIT.
059200     EXIT.
059300
059400 655-READ-SAEFILE.
059500     READ SAEFILE-FILE
059600         AT END
059700             MOVE "10" TO WS-SAEFILE-STATUS
059800             SET SAEFILE-AT-EOF TO TRUE
059900     END-READ.
060000 655-EXIT.
060100     EXIT.
060200
060300 660-PROCESS-SAE-ROW.
060400     PERFORM 665-SUBJECT-LOOKUP-BY-SAE THRU 665-EXIT.
060500     IF WS-FOUND
060600         ADD 1 TO WS-T-OPEN-SAE (WS-SUBJT-IDX)
060700     END-IF.
060800     PERFORM 655-READ-SAEFILE THRU 655-EXIT.
060900 660-EXIT.
061000     EXIT.
061100
061200 665-SUBJECT-LOOKUP-BY-SAE.
061300     SET WS-NOT-FOUND TO TRUE.
061400     IF WS-SUBJECT-COUNT > ZERO
061500         SET SUBJT-IDX1 TO 1
061600         SEARCH WS-SUBJECT-ENTRY
061700             AT END
061800                 SET WS-NOT-FOUND TO TRUE
061900             WHEN WS-T-SUBJECT-ID (SUBJT-IDX1)
062000                     = SUBJECT-ID OF SAEFILE-REC
062100                 SET WS-FOUND TO TRUE
062200                 SET WS-SUBJT-IDX TO SUBJT-IDX1
062300         END-SEARCH
062400     END-IF.
062500 665-EXIT.
062600     EXIT.
062700
062800 700-APPLY-CODING.
062900     MOVE "700-APPLY-CODING" TO PARA-NAME.
063000     PERFORM 705-READ-CODEFILE THRU 705-EXIT.
063100     PERFORM 710-PROCESS-CODING-ROW THRU 710-EXIT
063200         UNTIL CODEFILE-EOF.
063300 700-EXIT.
063400     EXIT.
063500
063600 705-READ-CODEFILE.
063700     READ CODEFILE-FILE
063800         AT END
063900             MOVE "10" TO WS-CODEFILE-STATUS
064000             SET CODEFILE-AT-EOF TO TRUE
064100     END-READ.
064200 705-EXIT.
064300     EXIT.
064400
064500 710-PROCESS-CODING-ROW.
064600     IF NOT CODING-REQUIRED OR TERM-CODED
064700         GO TO 711-READ-NEXT-CODEFILE.
064800     PERFORM 715-SUBJECT-LOOKUP-BY-CD THRU 715-EXIT.
064900     IF WS-FOUND
065000         ADD 1 TO WS-T-OPEN-CODING (WS-SUBJT-IDX)
065100     END-IF.
065200 711-READ-NEXT-CODEFILE.
065300     PERFORM 705-READ-CODEFILE THRU 705-EXIT.
065400 710-EXIT.
065500     EXIT.
065600
065700 715-SUBJECT-LOOKUP-BY-CD.
065800     SET WS-NOT-FOUND TO TRUE.
065900     IF WS-SUBJECT-COUNT > ZERO
066000         SET SUBJT-IDX1 TO 1
066100         SEARCH WS-SUBJECT-ENTRY
066200             AT END
066300                 SET WS-NOT-FOUND TO TRUE
066400             WHEN WS-T-SUBJECT-ID (SUBJT-IDX1)
066500                     = SUBJECT-ID OF CODEFILE-REC
066600                 SET WS-FOUND TO TRUE
066700                 SET WS-SUBJT-IDX TO SUBJT-IDX1
066800         END-SEARCH
066900     END-IF.
067000 715-EXIT.
067100     EXIT.
067200
067300 750-APPLY-SDV.
067400     MOVE "750-APPLY-SDV" TO PARA-NAME.
067500     PERFORM 755-READ-SDVFILE THRU 755-EXIT.
067600     PERFORM 760-PROCESS-SDV-ROW THRU 760-EXIT
067700         UNTIL SDVFILE-EOF.
067800 750-EXIT.
067900     EXIT.
068000
068100 755-READ-SDVFILE.
068200     READ SDVFILE-FILE
068300         AT END
068400             MOVE "10" TO WS-SDVFILE-STATUS
068500             SET SDVFILE-AT-EOF TO TRUE
068600     END-READ.
068700 755-EXIT.
068800     EXIT.
068900
069000 760-PROCESS-SDV-ROW.
069100     PERFORM 765-SUBJECT-LOOKUP-BY-SD THRU 765-EXIT.
069200     IF WS-FOUND
069300         MOVE PENDING-SDV OF SDVFILE-REC
069400             TO WS-T-PENDING-SDV (WS-SUBJT-IDX)
069500     END-IF.
069600     PERFORM 755-READ-SDVFILE THRU 755-EXIT.
069700 760-EXIT.
069800     EXIT.
069900
070000 765-SUBJECT-LOOKUP-BY-SD.
070100     SET WS-NOT-FOUND TO TRUE.
070200     IF WS-SUBJECT-COUNT > ZERO
070300         SET SUBJT-IDX1 TO 1
070400         SEARCH WS-SUBJECT-ENTRY
070500             AT END
070600                 SET WS-NOT-FOUND TO TRUE
070700             WHEN WS-T-SUBJECT-ID (SUBJT-IDX1)
070800                     = SUBJECT-ID OF SDVFILE-REC
070900                 SET WS-FOUND TO TRUE
071000                 SET WS-SUBJT-IDX TO SUBJT-IDX1
071100         END-SEARCH
071200     END-IF.
071300 765-EXIT.
071400     EXIT.
071500
071600 800-SET-CLEAN-FLAGS.
071700     MOVE "800-SET-CLEAN-FLAGS" TO PARA-NAME.
071800     MOVE ZERO TO WS-CLEAN-COUNT.
071900     PERFORM 810-TEST-ONE-SUBJECT THRU 810-EXIT
072000         VARYING WS-SUBJ-SUB FROM 1 BY 1
072100         UNTIL WS-SUBJ-SUB > WS-SUBJECT-COUNT.
072200     IF WS-SUBJECT-COUNT = ZERO
072300         MOVE ZERO TO WS-CLEAN-RATE
072400     ELSE
072500         COMPUTE WS-CLEAN-RATE ROUNDED =
072600             (WS-CLEAN-COUNT / WS-SUBJECT-COUNT) * 100
072700     END-IF.
072800 800-EXIT.
072900     EXIT.
073000
073100 810-TEST-ONE-SUBJECT.
073200     SET WS-FOUND TO TRUE.
073300     PERFORM 815-CHECK-ONE-COUNTER THRU 815-EXIT
073400         VARYING WS-CTR-SUB FROM 1 BY 1
073500         UNTIL WS-CTR-SUB > 6.
073600     IF WS-FOUND
073700         MOVE "Y" TO WS-T-IS-CLEAN (WS-SUBJ-SUB)
073800         ADD 1 TO WS-CLEAN-COUNT
073900     ELSE
074000         MOVE "N" TO WS-T-IS-CLEAN (WS-SUBJ-SUB)
074100     END-IF.
074200 810-EXIT.
074300     EXIT.
074400
074500 815-CHECK-ONE-COUNTER.
074600     IF WS-CV-COUNTER (WS-SUBJ-SUB, WS-CTR-SUB) NOT = ZERO
074700         SET WS-NOT-FOUND TO TRUE
074800     END-IF.
074900 815-EXIT.
075000     EXIT.
075100
075200 850-SORT-SUBJECT-TABLE.
075300     MOVE "850-SORT-SUBJECT-TABLE" TO PARA-NAME.
075400     IF WS-SUBJECT-COUNT > 1
075500         PERFORM 855-OUTER-SORT-PASS THRU 855-EXIT
075600             VARYING WS-SUBJT-IDX FROM 1 BY 1
075700             UNTIL WS-SUBJT-IDX > WS-SUBJECT-COUNT - 1
075800     END-IF.
075900 850-EXIT.
076000     EXIT.
076100
076200 855-OUTER-SORT-PASS.
076300     PERFORM 860-INNER-SORT-PASS THRU 860-EXIT
076400         VARYING WS-SUBJT-IDX2 FROM 1 BY 1
076500         UNTIL WS-SUBJT-IDX2 > WS-SUBJECT-COUNT - WS-SUBJT-IDX.
076600 855-EXIT.
076700     EXIT.
076800
076900 860-INNER-SORT-PASS.
077000     IF WS-T-SUBJECT-ID (WS-SUBJT-IDX2)
077100             > WS-T-SUBJECT-ID (WS-SUBJT-IDX2 + 1)
077200         PERFORM 865-SWAP-SUBJECT-ENTRIES THRU 865-EXIT
077300     END-IF.
077400 860-EXIT.
077500     EXIT.
077600
077700 865-SWAP-SUBJECT-ENTRIES.
077800     MOVE WS-SUBJECT-ENTRY (WS-SUBJT-IDX2) TO WS-MISC-SWAP-AREA.
077900     MOVE WS-SUBJECT-ENTRY (WS-SUBJT-IDX2 + 1)
078000         TO WS-SUBJECT-ENTRY (WS-SUBJT-IDX2).
078100     MOVE WS-MISC-SWAP-AREA TO WS-SUBJECT-ENTRY (WS-SUBJT-IDX2 + 1).
078200 865-EXIT.
078300     EXIT.
078400
078500 900-WRITE-CONSOL-FILE.
078600     MOVE "900-WRITE-CONSOL-FILE" TO PARA-NAME.
078700     PERFORM 910-WRITE-ONE-SUBJECT THRU 910-EXIT
078800         VARYING SUBJT-IDX1 FROM 1 BY 1
078900         UNTIL SUBJT-IDX1 > WS-SUBJECT-COUNT.
079000 900-EXIT.
079100     EXIT.
079200
079300 910-WRITE-ONE-SUBJECT.
079400     MOVE WS-T-STUDY-ID (SUBJT-IDX1)        TO STUDY-ID OF CONSOL-REC.
079500     MOVE WS-T-SUBJECT-ID (SUBJT-IDX1)      TO SUBJECT-ID OF CONSOL-REC.
079600     MOVE WS-T-SITE-ID (SUBJT-IDX1)         TO SITE-ID OF CONSOL-REC.
079700     MOVE WS-T-COUNTRY (SUBJT-IDX1)         TO COUNTRY OF CONSOL-REC.
079800     MOVE WS-T-REGION (SUBJT-IDX1)          TO REGION OF CONSOL-REC.
079900     MOVE WS-T-SUBJECT-STATUS (SUBJT-IDX1)
080000         TO SUBJECT-STATUS OF CONSOL-REC.
080100     MOVE WS-T-MISSING-VISITS (SUBJT-IDX1)  TO MISSING-VISITS.
080200     MOVE WS-T-MISSING-PAGES (SUBJT-IDX1)   TO MISSING-PAGES.
080300     COMPUTE OPEN-QUERIES =
080400         WS-T-OPEN-EDRR (SUBJT-IDX1)
080500         + WS-T-OPEN-SAE (SUBJT-IDX1)
080600         + WS-T-OPEN-CODING (SUBJT-IDX1).
080700     MOVE WS-T-PENDING-SDV (SUBJT-IDX1)
080800         TO PENDING-SDV OF CONSOL-REC.
080900     MOVE WS-T-OPEN-SAE (SUBJT-IDX1)        TO OPEN-SAFETY-ISSUES.
081000     MOVE WS-T-IS-CLEAN (SUBJT-IDX1)        TO IS-CLEAN.
081100     WRITE CONSOL-REC.
081200 910-EXIT.
081300     EXIT.
081400
081500 950-CLOSEOUT.
081600     MOVE "950-CLOSEOUT" TO PARA-NAME.
081700     DISPLAY "CONSLIDT - SUBJECTS PROCESSED    " WS-SUBJECT-COUNT
081800         UPON CONSOLE.
081900     DISPLAY "CONSLIDT - CLEAN SUBJECTS        " WS-CLEAN-COUNT
082000         UPON CONSOLE.
082100     DISPLAY "CONSLIDT - CLEAN RATE PERCENT    " WS-CLEAN-RATE
082200         UPON CONSOLE.
082300     DISPLAY "CONSLIDT - MISSPAGE READ/KEPT    " WS-MISPG-READ-COUNT
082400         "/" WS-MISPG-KEPT-COUNT UPON CONSOLE.
082500     CLOSE SUBJMAST-FILE
082600           VISITPRJ-FILE
082700           INACTFRM-FILE
082800           MISSPAGE-FILE
082900           EDRRFILE-FILE
083000           SAEFILE-FILE
083100           CODEFILE-FILE
083200           SDVFILE-FILE
083300           CONSOL-FILE.
083400 950-EXIT.
083500     EXIT.
083600
083700 1000-ABEND-RTN.
083800     DISPLAY "CONSLIDT ABEND AT " PARA-NAME UPON CONSOLE.
083900     DISPLAY ABEND-REASON UPON CONSOLE.
084000     CLOSE SUBJMAST-FILE
084100           VISITPRJ-FILE
084200           INACTFRM-FILE
084300           MISSPAGE-FILE
084400           EDRRFILE-FILE
084500           SAEFILE-FILE
084600           CODEFILE-FILE
084700           SDVFILE-FILE
084800           CONSOL-FILE.
084900     DIVIDE ZERO-VAL INTO ONE-VAL.
085000     GOBACK.
