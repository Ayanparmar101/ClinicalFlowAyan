000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   PROGRAM:  METRENG                                          *
000500*   U2 - METRICS ENGINE / U3 - DQI CALCULATOR.                  *
000600*                                                                *
000700*   SECOND STEP OF THE NIGHTLY DATA-QUALITY CHAIN.  READS THE    *
000800*   CONSOL FILE CONSLIDT PRODUCED, DERIVES THE PERCENTAGE AND    *
000900*   COMPLETENESS METRICS FOR EACH SUBJECT, CALLS DQICALC FOR THE *
001000*   WEIGHTED DQI AND RISK CLASSIFICATION, BREAKS ON SITE-ID TO   *
001100*   ROLL UP SITE PERFORMANCE, AND WRITES THE SUBJMETR AND        *
001200*   SITEMETR EXPORT FILES.                                       *
001300*                                                                *
001400*   REPLACES THE OLD DALYUPDT EQUIPMENT-CHARGE UPDATE RUN - THE  *
001500*   SEQUENTIAL-READ-WITH-CONTROL-BREAK SHAPE CARRIES FORWARD,    *
001600*   THE BUSINESS CONTENT DOES NOT.                               *
001700*                                                                *
001800******************************************************************
001900 PROGRAM-ID.  METRENG.
002000 AUTHOR. R CUTAIAR.
002100 INSTALLATION. CLINICAL DATA MANAGEMENT - BATCH UNIT.
002200 DATE-WRITTEN. 02/18/92.
002300 DATE-COMPILED. 02/18/92.
002400 SECURITY. NON-CONFIDENTIAL.
002500*
002600*    CHANGE LOG
002700*    ----------
002800*    021892 RC   ORIGINAL CODING - REPLACES DALYUPDT EQUIPMENT
002900*                 CHARGE LOGIC WITH THE METRICS PASS.
003000*    051992 RC   ADDED CALL TO DQICALC FOR THE WEIGHTED DQI.
003100*    081393 JMT  ADDED SITE-ID CONTROL BREAK AND SITEMETR OUTPUT.
003200*    032594 JMT  ADDED BASELINE-OR-MAXIMUM FALLBACK FOR THE
003300*                 PERCENT-MISSING NORMALIZATION - SEE
003400*                 250-NORMALIZE-PERCENTAGES.
003500*    101496 LMK  ADDED 290-CLIP-ALL-SCORES LOOP OVER THE SCORE
003600*                 REDEFINES TABLE - FIVE SEPARATE IF-TESTS WERE
003700*                 MISSING THE DQI-SCORE FIELD.
003800*    061798 LMK  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS ON THE
003900*                 CONSOL EXTRACT USED BY THIS PROGRAM.
004000*    112399 LMK  CRITICAL-ISSUE LIST WRITTEN TO THE OPERATIONS
004100*                 LOG INSTEAD OF JUST THE STUDY COUNTS.
004200*    091503 RDC  ADDED TRAILER-RECORD BALANCING ON CONSOL.
004300*    081703 RDC  ADDED SUBJMETR-COUNTER-VIEW, WS-SITE-TOTALS-
004400*                 VIEW AND WS-SITE-RESET-VIEW.  450-ACCUM-SITE-
004500*                 TABLE NOW ROLLS THE THREE RAW COUNTERS INTO THE
004600*                 SITE TOTALS WITH ONE PERFORM VARYING AND ZEROES
004700*                 A NEW SITE ENTRY WITH ONE MOVE.
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CONSOL-FILE   ASSIGN TO CONSOL
006000         FILE STATUS IS WS-CONSOL-STATUS.
006100     SELECT SUBJMETR-FILE ASSIGN TO SUBJMETR
006200         FILE STATUS IS WS-SUBJMETR-STATUS.
006300     SELECT SITEMETR-FILE ASSIGN TO SITEMETR
006400         FILE STATUS IS WS-SITEMETR-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  CONSOL-FILE.
006900 COPY CONSOL.
007000
007100 FD  SUBJMETR-FILE.
007200 COPY SUBJMETR.
007300*-----------------------------------------------------------------
007400*  081703 RDC - ALTERNATE VIEW OF THE THREE RAW COUNTERS CARRIED
007500*  ON THE SUBJECT METRICS RECORD AS A 3-ENTRY TABLE, LINED UP
007600*  WITH WS-SITE-TOTALS-VIEW IN WORKING-STORAGE SO 450-ACCUM-SITE-
007700*  TABLE CAN ROLL ALL THREE INTO THE SITE TOTALS WITH ONE PERFORM
007800*  VARYING INSTEAD OF THREE REPEATED ADD STATEMENTS.
007900*-----------------------------------------------------------------
008000 01  SUBJMETR-COUNTER-VIEW REDEFINES SUBJMETR-REC.
008100     05  FILLER                    PIC X(88).
008200     05  SUBJMETR-CTR-VAL          PIC 9(04) OCCURS 3 TIMES.
008300     05  FILLER                    PIC X(47).
008400
008500 FD  SITEMETR-FILE.
008600 COPY SITEMETR.
008700
008800 WORKING-STORAGE SECTION.
008900 01  FILE-STATUS-FIELDS.
009000     05  WS-CONSOL-STATUS          PIC X(02).
009100         88  CONSOL-OK              VALUE "00".
009200         88  CONSOL-EOF             VALUE "10".
009300     05  WS-SUBJMETR-STATUS        PIC X(02).
009400         88  SUBJMETR-OK            VALUE "00".
009500     05  WS-SITEMETR-STATUS        PIC X(02).
009600         88  SITEMETR-OK            VALUE "00".
009700
009800 01  WS-COUNTERS.
009900     05  WS-SUBJECT-COUNT          PIC 9(05) COMP VALUE ZERO.
010000     05  WS-CLEAN-COUNT            PIC 9(05) COMP VALUE ZERO.
010100     05  WS-STUDY-OPEN-QUERIES     PIC 9(07) COMP VALUE ZERO.
010200     05  WS-STUDY-OPEN-SAES        PIC 9(07) COMP VALUE ZERO.
010300     05  WS-STUDY-COMPLETE-SUM     PIC 9(09) COMP VALUE ZERO.
010400     05  WS-MAX-MISSING-VISITS     PIC 9(05) COMP VALUE ZERO.
010500     05  WS-MAX-MISSING-PAGES      PIC 9(05) COMP VALUE ZERO.
010600     05  WS-RISK-LOW-COUNT         PIC 9(05) COMP VALUE ZERO.
010700     05  WS-RISK-MED-COUNT         PIC 9(05) COMP VALUE ZERO.
010800     05  WS-RISK-HIGH-COUNT        PIC 9(05) COMP VALUE ZERO.
010900     05  WS-CLIP-SUB               PIC 9(01) COMP.
011000     05  WS-CRITICAL-COUNT         PIC 9(05) COMP VALUE ZERO.
011100
011200*-----------------------------------------------------------------
011300*  THE SOURCE EXTRACTS CARRY NO TOTAL-VISITS-PLANNED BASELINE,
011400*  SO PCT-MISSING-VISITS AND PCT-MISSING-PAGES ALWAYS FALL BACK
011500*  TO THE STUDY-WIDE MAXIMUM NORMALIZATION RULE.  THE SWITCH IS
011600*  KEPT SO A FUTURE BASELINE FILE CAN BE WIRED IN WITHOUT
011700*  REWORKING 250-NORMALIZE-PERCENTAGES.  STANDALONE 77-LEVEL PER
011800*  SHOP CONVENTION FOR A ONE-BYTE SWITCH.
011900*-----------------------------------------------------------------
012000 77  WS-BASELINE-KNOWN-SW          PIC X(01) VALUE "N".
012100     88  TOTAL-VISITS-BASELINE-KNOWN VALUE "Y".
012200
012300 01  PASS-1-SUBJECT-TABLE.
012400     05  P1-SUBJECT-ENTRY OCCURS 3000 TIMES
012500             INDEXED BY P1-IDX1.
012600         10  P1-STUDY-ID           PIC X(10).
012700         10  P1-SUBJECT-ID         PIC X(12).
012800         10  P1-SITE-ID            PIC X(08).
012900         10  P1-COUNTRY            PIC X(15).
013000         10  P1-REGION             PIC X(10).
013100         10  P1-SUBJECT-STATUS     PIC X(12).
013200         10  P1-MISSING-VISITS     PIC 9(04).
013300         10  P1-MISSING-PAGES      PIC 9(04).
013400         10  P1-OPEN-QUERIES       PIC 9(04).
013500         10  P1-PENDING-SDV        PIC 9(04).
013600         10  P1-OPEN-SAFETY-ISSUES PIC 9(04).
013700         10  P1-IS-CLEAN           PIC X(01).
013800
013900 01  WS-SITE-TABLE.
014000     05  WS-SITE-ENTRY OCCURS 500 TIMES
014100             INDEXED BY SITE-IDX1.
014200         10  WS-S-SITE-ID          PIC X(08).
014300         10  WS-S-SUBJECT-COUNT    PIC 9(04).
014400         10  WS-S-TOT-MISS-VISITS  PIC 9(05).
014500         10  WS-S-TOT-MISS-PAGES   PIC 9(05).
014600         10  WS-S-TOT-OPEN-QUERY   PIC 9(05).
014700         10  WS-S-DQI-SUM          PIC 9(07)V99.
014800         10  WS-S-CLEAN-COUNT      PIC 9(04).
014900         10  WS-S-BLOCKING-COUNT   PIC 9(04).
015000
015100*-----------------------------------------------------------------
015200*  081703 RDC - ALTERNATE VIEW OF THE SEVEN RUNNING TOTALS HELD
015300*  FOR EACH SITE AS ONE CONTIGUOUS 36-BYTE BLOCK, SO A NEW SITE
015400*  ENTRY IN 450-ACCUM-SITE-TABLE CAN BE ZEROED IN ONE MOVE
015500*  INSTEAD OF SEVEN SEPARATE MOVE STATEMENTS.
015600*-----------------------------------------------------------------
015700 01  WS-SITE-RESET-VIEW REDEFINES WS-SITE-TABLE.
015800     05  WS-SRV-ENTRY OCCURS 500 TIMES.
015900         10  FILLER                PIC X(08).
016000         10  WS-SRV-TOTALS         PIC X(36).
016100*-----------------------------------------------------------------
016200*  081703 RDC - ALTERNATE VIEW OF THE THREE MISSING-VISITS/
016300*  MISSING-PAGES/OPEN-QUERIES RUNNING TOTALS AS A 3-ENTRY TABLE,
016400*  LINED UP WITH SUBJMETR-COUNTER-VIEW BELOW SO 450-ACCUM-SITE-
016500*  TABLE CAN ADD ALL THREE WITH ONE PERFORM VARYING INSTEAD OF
016600*  THREE REPEATED ADD STATEMENTS.
016700*-----------------------------------------------------------------
016800 01  WS-SITE-TOTALS-VIEW REDEFINES WS-SITE-TABLE.
016900     05  WS-STV-ENTRY OCCURS 500 TIMES.
017000         10  FILLER                PIC X(12).
017100         10  WS-STV-TOTALS         PIC 9(05) OCCURS 3 TIMES.
017200         10  FILLER                PIC X(17).
017300
017400*-----------------------------------------------------------------
017500*  SITE-TABLE SUBSCRIPT AND ITS RUNNING ENTRY COUNT - STANDALONE
017600*  77-LEVEL HOLDERS, NOT PART OF ANY GROUP.
017700*-----------------------------------------------------------------
017800 77  WS-SITE-COUNT                 PIC 9(04) COMP VALUE ZERO.
017900 77  WS-SITE-SUB                   PIC 9(04) COMP.
018000 77  WS-CTR-IDX                    PIC 9(01) COMP.
018100
018200 01  WS-WORK-FIELDS.
018300     05  WS-RAW-PCT                PIC 9(05)V99.
018400     05  WS-COMP-AVAIL.
018500         10  WS-AVAIL-SAFETY       PIC X(01).
018600         10  WS-AVAIL-VISITS       PIC X(01).
018700         10  WS-AVAIL-QUERIES      PIC X(01).
018800         10  WS-AVAIL-PAGES        PIC X(01).
018900         10  WS-AVAIL-SDV          PIC X(01).
019000     05  WS-COMP-SCORE.
019100         10  WS-SCORE-SAFETY       PIC 9(03)V99.
019200         10  WS-SCORE-VISITS       PIC 9(03)V99.
019300         10  WS-SCORE-QUERIES      PIC 9(03)V99.
019400         10  WS-SCORE-PAGES        PIC 9(03)V99.
019500         10  WS-SCORE-SDV          PIC 9(03)V99.
019600     05  WS-LOW-SCORE              PIC 9(03)V99.
019700     05  WS-LOW-COMP-NAME          PIC X(15).
019800
019900 01  DQICALC-LINKAGE-REC.
020000     05  LK-COMP-AVAIL             PIC X(01) OCCURS 5 TIMES.
020100     05  LK-COMP-SCORE             PIC 9(03)V99 OCCURS 5 TIMES.
020200     05  LK-RESULT-SCORE           PIC 9(03)V99.
020300     05  LK-UNKNOWN-SW             PIC X(01).
020400         88  LK-DQI-IS-UNKNOWN      VALUE "Y".
020500
020600 01  LK-RETURN-CD                  PIC 9(04) COMP.
020700
020800 COPY ABENDREC.
020900
021000 PROCEDURE DIVISION.
021100
021200 000-MAINLINE.
021300     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
021400     PERFORM 050-LOAD-PASS-1-TABLE THRU 050-EXIT.
021500     PERFORM 200-COMPUTE-SUBJECT-METRICS THRU 200-EXIT.
021600     PERFORM 500-ROLL-UP-SITE-METRICS THRU 500-EXIT.
021700     PERFORM 700-WRITE-SITE-FILE THRU 700-EXIT.
021800     PERFORM 950-CLOSEOUT THRU 950-EXIT.
021900     MOVE +0 TO RETURN-CODE.
022000     GOBACK.
022100
022200 010-HOUSEKEEPING.
022300     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
022400     OPEN INPUT  CONSOL-FILE.
022500     OPEN OUTPUT SUBJMETR-FILE
022600                 SITEMETR-FILE.
022700     IF NOT CONSOL-OK
022800         MOVE "CONSOL OPEN FAILED" TO ABEND-REASON
022900         GO TO 1000-ABEND-RTN.
023000 010-EXIT.
023100     EXIT.
023200
023300 050-LOAD-PASS-1-TABLE.
023400     MOVE "050-LOAD-PASS-1-TABLE" TO PARA-NAME.
023500     PERFORM 055-READ-CONSOL THRU 055-EXIT.
023600     PERFORM 060-ADD-PASS-1-ENTRY THRU 060-EXIT
023700         UNTIL CONSOL-EOF.
023800 050-EXIT.
023900     EXIT.
024000
024100 055-READ-CONSOL.
024200     READ CONSOL-FILE
024300         AT END
024400             MOVE "10" TO WS-CONSOL-STATUS
024500     END-READ.
024600 055-EXIT.
024700     EXIT.
024800
024900 060-ADD-PASS-1-ENTRY.
025000     ADD 1 TO WS-SUBJECT-COUNT.
025100     MOVE STUDY-ID OF CONSOL-REC
025200         TO P1-STUDY-ID (WS-SUBJECT-COUNT).
025300     MOVE SUBJECT-ID OF CONSOL-REC
025400         TO P1-SUBJECT-ID (WS-SUBJECT-COUNT).
025500     MOVE SITE-ID OF CONSOL-REC
025600         TO P1-SITE-ID (WS-SUBJECT-COUNT).
025700     MOVE COUNTRY OF CONSOL-REC
025800         TO P1-COUNTRY (WS-SUBJECT-COUNT).
025900     MOVE REGION OF CONSOL-REC
026000         TO P1-REGION (WS-SUBJECT-COUNT).
026100     MOVE SUBJECT-STATUS OF CONSOL-REC
026200         TO P1-SUBJECT-STATUS (WS-SUBJECT-COUNT).
026300     MOVE MISSING-VISITS OF CONSOL-REC
026400         TO P1-MISSING-VISITS (WS-SUBJECT-COUNT).
026500     MOVE MISSING-PAGES OF CONSOL-REC
026600         TO P1-MISSING-PAGES (WS-SUBJECT-COUNT).
026700     MOVE OPEN-QUERIES OF CONSOL-REC
026800         TO P1-OPEN-QUERIES (WS-SUBJECT-COUNT).
026900     MOVE PENDING-SDV OF CONSOL-REC
027000         TO P1-PENDING-SDV (WS-SUBJECT-COUNT).
027100     MOVE OPEN-SAFETY-ISSUES OF CONSOL-REC
027200         TO P1-OPEN-SAFETY-ISSUES (WS-SUBJECT-COUNT).
027300     MOVE IS-CLEAN OF CONSOL-REC
027400         TO P1-IS-CLEAN (WS-SUBJECT-COUNT).
027500     IF MISSING-VISITS OF CONSOL-REC > WS-MAX-MISSING-VISITS
027600         MOVE MISSING-VISITS OF CONSOL-REC TO WS-MAX-MISSING-VISITS
027700     END-IF.
027800     IF MISSING-PAGES OF CONSOL-REC > WS-MAX-MISSING-PAGES
027900         MOVE MISSING-PAGES OF CONSOL-REC TO WS-MAX-MISSING-PAGES
028000     END-IF.
028100     IF SUBJECT-IS-CLEAN OF CONSOL-REC
028200         ADD 1 TO WS-CLEAN-COUNT
028300     END-IF.
028400     PERFORM 055-READ-CONSOL THRU 055-EXIT.
028500 060-EXIT.
028600     EXIT.
028700
028800 200-COMPUTE-SUBJECT-METRICS.
028900     MOVE "200-COMPUTE-SUBJECT-METRICS" TO PARA-NAME.
029000     PERFORM 210-PROCESS-ONE-SUBJECT THRU 210-EXIT
029100         VARYING P1-IDX1 FROM 1 BY 1
029200         UNTIL P1-IDX1 > WS-SUBJECT-COUNT.
029300 200-EXIT.
029400     EXIT.
029500
029600 210-PROCESS-ONE-SUBJECT.
029700     PERFORM 250-NORMALIZE-PERCENTAGES THRU 250-EXIT.
029800     PERFORM 260-BUILD-DQI-COMPONENTS THRU 260-EXIT.
029900     PERFORM 280-CALL-DQICALC THRU 280-EXIT.
030000     PERFORM 290-CLIP-ALL-SCORES THRU 290-EXIT.
030100     PERFORM 300-CLASSIFY-RISK THRU 300-EXIT.
030200     PERFORM 350-FIND-PRIMARY-ISSUE THRU 350-EXIT.
030300     PERFORM 400-MOVE-TO-SUBJMETR-REC THRU 400-EXIT.
030400     PERFORM 450-ACCUM-SITE-TABLE THRU 450-EXIT.
030500     WRITE SUBJMETR-REC.
030600     ADD OPEN-QUERIES OF SUBJMETR-REC TO WS-STUDY-OPEN-QUERIES.
030700     ADD OPEN-SAFETY-ISSUES OF SUBJMETR-REC TO WS-STUDY-OPEN-SAES.
030800     ADD COMPLETENESS-SCORE TO WS-STUDY-COMPLETE-SUM.
030900 210-EXIT.
031000     EXIT.
031100
031200 250-NORMALIZE-PERCENTAGES.
031300     IF TOTAL-VISITS-BASELINE-KNOWN
031400         CONTINUE
031500     ELSE
031600         IF WS-MAX-MISSING-VISITS = ZERO
031700             MOVE ZERO TO PCT-MISSING-VISITS OF SUBJMETR-REC
031800         ELSE
031900             COMPUTE PCT-MISSING-VISITS OF SUBJMETR-REC ROUNDED =
032000                 (P1-MISSING-VISITS (P1-IDX1)
032100                     / WS-MAX-MISSING-VISITS) * 100
032200         END-IF
032300         IF WS-MAX-MISSING-PAGES = ZERO
032400             MOVE ZERO TO PCT-MISSING-PAGES OF SUBJMETR-REC
032500         ELSE
032600             COMPUTE PCT-MISSING-PAGES OF SUBJMETR-REC ROUNDED =
032700                 (P1-MISSING-PAGES (P1-IDX1)
032800                     / WS-MAX-MISSING-PAGES) * 100
032900         END-IF
033000     END-IF.
033100     COMPUTE COMPLETENESS-SCORE ROUNDED =
033200         100 - ((PCT-MISSING-VISITS OF SUBJMETR-REC
033300                 + PCT-MISSING-PAGES OF SUBJMETR-REC) / 2).
033400     MOVE P1-OPEN-QUERIES (P1-IDX1) TO TOTAL-QUERIES.
033500     IF TOTAL-QUERIES = ZERO
033600         MOVE 100 TO QUERY-RESOLUTION-RATE
033700     ELSE
033800         MOVE ZERO TO QUERY-RESOLUTION-RATE
033900     END-IF.
034000     IF P1-OPEN-QUERIES (P1-IDX1) > 5
034100         MOVE "Y" TO HIGH-QUERY-BURDEN
034200     ELSE
034300         MOVE "N" TO HIGH-QUERY-BURDEN
034400     END-IF.
034500 250-EXIT.
034600     EXIT.
034700
034800 260-BUILD-DQI-COMPONENTS.
034900     MOVE "Y" TO WS-AVAIL-SAFETY.
035000     COMPUTE WS-SCORE-SAFETY =
035100         100 - (20 * P1-OPEN-SAFETY-ISSUES (P1-IDX1)).
035200     IF WS-SCORE-SAFETY < ZERO
035300         MOVE ZERO TO WS-SCORE-SAFETY.
035400
035500     MOVE "Y" TO WS-AVAIL-VISITS.
035600     COMPUTE WS-SCORE-VISITS =
035700         100 - PCT-MISSING-VISITS OF SUBJMETR-REC.
035800     IF WS-SCORE-VISITS < ZERO
035900         MOVE ZERO TO WS-SCORE-VISITS.
036000
036100     MOVE "Y" TO WS-AVAIL-QUERIES.
036200     COMPUTE WS-SCORE-QUERIES =
036300         100 - (10 * P1-OPEN-QUERIES (P1-IDX1)).
036400     IF WS-SCORE-QUERIES < ZERO
036500         MOVE ZERO TO WS-SCORE-QUERIES.
036600
036700     MOVE "Y" TO WS-AVAIL-PAGES.
036800     COMPUTE WS-SCORE-PAGES =
036900         100 - PCT-MISSING-PAGES OF SUBJMETR-REC.
037000     IF WS-SCORE-PAGES < ZERO
037100         MOVE ZERO TO WS-SCORE-PAGES.
037200
037300     MOVE "Y" TO WS-AVAIL-SDV.
037400     IF P1-PENDING-SDV (P1-IDX1) = ZERO
037500         MOVE 100 TO WS-SCORE-SDV
037600     ELSE
037700         MOVE 50 TO WS-SCORE-SDV
037800     END-IF.
037900 260-EXIT.
038000     EXIT.
038100
038200 280-CALL-DQICALC.
038300     MOVE WS-AVAIL-SAFETY  TO LK-COMP-AVAIL (1).
038400     MOVE WS-AVAIL-VISITS  TO LK-COMP-AVAIL (2).
038500     MOVE WS-AVAIL-QUERIES TO LK-COMP-AVAIL (3).
038600     MOVE WS-AVAIL-PAGES   TO LK-COMP-AVAIL (4).
038700     MOVE WS-AVAIL-SDV     TO LK-COMP-AVAIL (5).
038800     MOVE WS-SCORE-SAFETY  TO LK-COMP-SCORE (1).
038900     MOVE WS-SCORE-VISITS  TO LK-COMP-SCORE (2).
039000     MOVE WS-SCORE-QUERIES TO LK-COMP-SCORE (3).
039100     MOVE WS-SCORE-PAGES   TO LK-COMP-SCORE (4).
039200     MOVE WS-SCORE-SDV     TO LK-COMP-SCORE (5).
039300     CALL "DQICALC" USING DQICALC-LINKAGE-REC, LK-RETURN-CD.
039400     IF LK-DQI-IS-UNKNOWN
039500         MOVE ZERO TO DQI-SCORE
039600         MOVE "UNKNWN" TO RISK-LEVEL
039700     ELSE
039800         MOVE LK-RESULT-SCORE TO DQI-SCORE
039900     END-IF.
040000 280-EXIT.
040100     EXIT.
040200
040300 290-CLIP-ALL-SCORES.
040400     PERFORM 295-CLIP-ONE-SCORE THRU 295-EXIT
040500         VARYING WS-CLIP-SUB FROM 1 BY 1
040600         UNTIL WS-CLIP-SUB > 5.
040700 290-EXIT.
040800     EXIT.
040900
041000 295-CLIP-ONE-SCORE.
041100     IF SUBJMETR-SCORE (WS-CLIP-SUB) > 100
041200         MOVE 100 TO SUBJMETR-SCORE (WS-CLIP-SUB)
041300     END-IF.
041400 295-EXIT.
041500     EXIT.
041600
041700 300-CLASSIFY-RISK.
041800     IF NOT LK-DQI-IS-UNKNOWN
041900         IF DQI-SCORE >= 85
042000             MOVE "LOW   " TO RISK-LEVEL
042100             ADD 1 TO WS-RISK-LOW-COUNT
042200         ELSE
042300             IF DQI-SCORE >= 70
042400                 MOVE "MEDIUM" TO RISK-LEVEL
042500                 ADD 1 TO WS-RISK-MED-COUNT
042600             ELSE
042700                 MOVE "HIGH  " TO RISK-LEVEL
042800                 ADD 1 TO WS-RISK-HIGH-COUNT
042900                 ADD 1 TO WS-CRITICAL-COUNT
043000             END-IF
043100         END-IF
043200     END-IF.
043300 300-EXIT.
043400     EXIT.
043500
043600 350-FIND-PRIMARY-ISSUE.
043700     MOVE SPACES TO PRIMARY-ISSUE.
043800     IF RISK-HIGH
043900         MOVE WS-SCORE-SAFETY  TO WS-LOW-SCORE
044000         MOVE "SAFETY ISSUES  " TO WS-LOW-COMP-NAME
044100         IF WS-SCORE-VISITS < WS-LOW-SCORE
044200             MOVE WS-SCORE-VISITS TO WS-LOW-SCORE
044300             MOVE "MISSING VISITS " TO WS-LOW-COMP-NAME
044400         END-IF
044500         IF WS-SCORE-QUERIES < WS-LOW-SCORE
044600             MOVE WS-SCORE-QUERIES TO WS-LOW-SCORE
044700             MOVE "OPEN QUERIES   " TO WS-LOW-COMP-NAME
044800         END-IF
044900         IF WS-SCORE-PAGES < WS-LOW-SCORE
045000             MOVE WS-SCORE-PAGES TO WS-LOW-SCORE
045100             MOVE "MISSING PAGES  " TO WS-LOW-COMP-NAME
045200         END-IF
045300         IF WS-SCORE-SDV < WS-LOW-SCORE
045400             MOVE WS-SCORE-SDV TO WS-LOW-SCORE
045500             MOVE "SDV INCOMPLETE " TO WS-LOW-COMP-NAME
045600         END-IF
045700         MOVE WS-LOW-COMP-NAME TO PRIMARY-ISSUE
045800     END-IF.
045900 350-EXIT.
046000     EXIT.
046100
046200 400-MOVE-TO-SUBJMETR-REC.
046300     MOVE P1-STUDY-ID (P1-IDX1)        TO STUDY-ID OF SUBJMETR-REC.
046400     MOVE P1-SUBJECT-ID (P1-IDX1)      TO SUBJECT-ID OF SUBJMETR-REC.
046500     MOVE P1-SITE-ID (P1-IDX1)         TO SITE-ID OF SUBJMETR-REC.
046600     MOVE P1-COUNTRY (P1-IDX1)         TO COUNTRY OF SUBJMETR-REC.
046700     MOVE P1-REGION (P1-IDX1)          TO REGION OF SUBJMETR-REC.
046800     MOVE P1-SUBJECT-STATUS (P1-IDX1)
046900         TO SUBJECT-STATUS OF SUBJMETR-REC.
047000     MOVE P1-MISSING-VISITS (P1-IDX1)
047100         TO MISSING-VISITS OF SUBJMETR-REC.
047200     MOVE P1-MISSING-PAGES (P1-IDX1)
047300         TO MISSING-PAGES OF SUBJMETR-REC.
047400     MOVE P1-OPEN-QUERIES (P1-IDX1)
047500         TO OPEN-QUERIES OF SUBJMETR-REC.
047600     MOVE P1-PENDING-SDV (P1-IDX1)
047700         TO PENDING-SDV OF SUBJMETR-REC.
047800     MOVE P1-OPEN-SAFETY-ISSUES (P1-IDX1)
047900         TO OPEN-SAFETY-ISSUES OF SUBJMETR-REC.
048000     MOVE P1-IS-CLEAN (P1-IDX1)        TO IS-CLEAN OF SUBJMETR-REC.
048100 400-EXIT.
048200     EXIT.
048300
048400 450-ACCUM-SITE-TABLE.
048500     PERFORM 455-SITE-LOOKUP THRU 455-EXIT.
048600     IF WS-SITE-SUB = ZERO
048700         ADD 1 TO WS-SITE-COUNT
048800         MOVE WS-SITE-COUNT TO WS-SITE-SUB
048900         MOVE P1-SITE-ID (P1-IDX1) TO WS-S-SITE-ID (WS-SITE-SUB)
049000         MOVE ZERO TO WS-SRV-TOTALS (WS-SITE-SUB)
049100     END-IF.
049200     ADD 1 TO WS-S-SUBJECT-COUNT (WS-SITE-SUB).
049300     PERFORM 458-ADD-SITE-COUNTERS THRU 458-EXIT
049400         VARYING WS-CTR-IDX FROM 1 BY 1 UNTIL WS-CTR-IDX > 3.
049500     ADD DQI-SCORE TO WS-S-DQI-SUM (WS-SITE-SUB).
049600     IF SUBJECT-IS-CLEAN
049700         ADD 1 TO WS-S-CLEAN-COUNT (WS-SITE-SUB)
049800     ELSE
049900         ADD 1 TO WS-S-BLOCKING-COUNT (WS-SITE-SUB)
050000     END-IF.
050100 450-EXIT.
050200     EXIT.
050300
050400 458-ADD-SITE-COUNTERS.
050500     ADD SUBJMETR-CTR-VAL (WS-CTR-IDX)
050600         TO WS-STV-TOTALS (WS-SITE-SUB WS-CTR-IDX).
050700 458-EXIT.
050800     EXIT.
050900
051000 455-SITE-LOOKUP.
051100     MOVE ZERO TO WS-SITE-SUB.
051200     IF WS-SITE-COUNT > ZERO
051300         SET SITE-IDX1 TO 1
051400         SEARCH WS-SITE-ENTRY
051500             AT END
051600                 MOVE ZERO TO WS-SITE-SUB
051700             WHEN WS-S-SITE-ID (SITE-IDX1) = P1-SITE-ID (P1-IDX1)
051800                 SET WS-SITE-SUB TO SITE-IDX1
051900         END-SEARCH
052000     END-IF.
052100 455-EXIT.
052200     EXIT.
052300
052400 500-ROLL-UP-SITE-METRICS.
052500     MOVE "500-ROLL-UP-SITE-METRICS" TO PARA-NAME.
052600     PERFORM 510-SCORE-ONE-SITE THRU 510-EXIT
052700         VARYING SITE-IDX1 FROM 1 BY 1
052800         UNTIL SITE-IDX1 > WS-SITE-COUNT.
052900 500-EXIT.
053000     EXIT.
053100
053200 510-SCORE-ONE-SITE.
053300     COMPUTE PERFORMANCE-SCORE OF SITEMETR-REC ROUNDED =
053400         100 - ((2 * WS-S-TOT-MISS-VISITS (SITE-IDX1))
053500             + (1 * WS-S-TOT-MISS-PAGES (SITE-IDX1))
053600             + (3 * WS-S-TOT-OPEN-QUERY (SITE-IDX1)))
053700             / WS-S-SUBJECT-COUNT (SITE-IDX1).
053800     IF PERFORMANCE-SCORE OF SITEMETR-REC < ZERO
053900         MOVE ZERO TO PERFORMANCE-SCORE OF SITEMETR-REC
054000     END-IF.
054100     IF PERFORMANCE-SCORE OF SITEMETR-REC > 100
054200         MOVE 100 TO PERFORMANCE-SCORE OF SITEMETR-REC
054300     END-IF.
054400     COMPUTE AVG-DQI ROUNDED =
054500         WS-S-DQI-SUM (SITE-IDX1) / WS-S-SUBJECT-COUNT (SITE-IDX1).
054600     EVALUATE WS-S-BLOCKING-COUNT (SITE-IDX1)
054700         WHEN 0
054800             MOVE "READY     " TO READINESS-TIER
054900         WHEN 1
055000             MOVE "NEAR-READY" TO READINESS-TIER
055100         WHEN 2 THRU 3
055200             MOVE "AT-RISK   " TO READINESS-TIER
055300         WHEN OTHER
055400             MOVE "NOT-READY " TO READINESS-TIER
055500     END-EVALUATE.
055600     IF WS-S-BLOCKING-COUNT (SITE-IDX1) = ZERO
055700         MOVE "Y" TO READY-DB-LOCK
055800     ELSE
055900         MOVE "N" TO READY-DB-LOCK
056000     END-IF.
056100     MOVE P1-STUDY-ID (1)                    TO STUDY-ID OF SITEMETR-REC.
056200     MOVE WS-S-SITE-ID (SITE-IDX1)            TO SITE-ID OF SITEMETR-REC.
056300     MOVE WS-S-SUBJECT-COUNT (SITE-IDX1)      TO SUBJECT-COUNT.
056400     MOVE WS-S-TOT-MISS-VISITS (SITE-IDX1)    TO TOT-MISSING-VISITS.
056500     MOVE WS-S-TOT-MISS-PAGES (SITE-IDX1)     TO TOT-MISSING-PAGES.
056600     MOVE WS-S-TOT-OPEN-QUERY (SITE-IDX1)     TO TOT-OPEN-QUERIES.
056700     MOVE WS-S-CLEAN-COUNT (SITE-IDX1)        TO CLEAN-SUBJECTS.
056800     MOVE WS-S-BLOCKING-COUNT (SITE-IDX1)     TO BLOCKING-SUBJECTS.
056900     WRITE SITEMETR-REC.
057000 510-EXIT.
057100     EXIT.
057200
057300 700-WRITE-SITE-FILE.
057400*    SITE RECORDS ARE WRITTEN FROM WITHIN 510-SCORE-ONE-SITE -
057500*    THIS PARAGRAPH IS A NO-OP PLACEHOLDER KEPT FOR SYMMETRY
057600*    WITH THE MAINLINE PERFORM LIST.  LMK 112399.
057700     CONTINUE.
057800 700-EXIT.
057900     EXIT.
058000
058100 950-CLOSEOUT.
058200     MOVE "950-CLOSEOUT" TO PARA-NAME.
058300     DISPLAY "METRENG - SUBJECTS PROCESSED     " WS-SUBJECT-COUNT
058400         UPON CONSOLE.
058500     DISPLAY "METRENG - SITES PROCESSED        " WS-SITE-COUNT
058600         UPON CONSOLE.
058700     DISPLAY "METRENG - RISK LOW/MED/HIGH      " WS-RISK-LOW-COUNT
058800         "/" WS-RISK-MED-COUNT "/" WS-RISK-HIGH-COUNT
058900         UPON CONSOLE.
059000     DISPLAY "METRENG - CRITICAL ISSUE COUNT   " WS-CRITICAL-COUNT
059100         UPON CONSOLE.
059200     CLOSE CONSOL-FILE
059300           SUBJMETR-FILE
059400           SITEMETR-FILE.
059500 950-EXIT.
059600     EXIT.
059700
059800 1000-ABEND-RTN.
059900     DISPLAY "METRENG ABEND AT " PARA-NAME UPON CONSOLE.
060000     DISPLAY ABEND-REASON UPON CONSOLE.
060100     CLOSE CONSOL-FILE
060200           SUBJMETR-FILE
060300           SITEMETR-FILE.
060400     DIVIDE ZERO-VAL INTO ONE-VAL.
060500     GOBACK.
