000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   PROGRAM:  RDNESRPT                                         *
000500*   U4 - RISK INTELLIGENCE / U6 - DRIVER CLOSEOUT AND READINESS  *
000600*   REPORT.                                                     *
000700*                                                                *
000800*   LAST STEP OF THE NIGHTLY CHAIN FOR ONE STUDY.  READS THE     *
000900*   SUBJECT AND SITE METRICS METRENG WROTE, THE SITE TIER        *
001000*   HANDOFF STATEENG WROTE, AND THE EVENT FILE STATEENG WROTE,   *
001100*   ATTACHES RISK-FACTOR TEXT TO HIGH-RISK SITES AND SUBJECTS,   *
001200*   FLAGS QUERY HOTSPOTS, SCORES INTERIM-ANALYSIS READINESS, AND *
001300*   PRINTS THE STUDY READINESS REPORT.  THE FOUR-STEP CHAIN -    *
001400*   CONSLIDT, METRENG, STATEENG, RDNESRPT - IS DRIVEN ONCE PER   *
001500*   STUDY BY THE NIGHTLY PROCEDURE; THIS STEP DOES NOT LOOP      *
001600*   ACROSS STUDIES ITSELF.                                       *
001700*                                                                *
001800*   REPLACES THE OLD DALYEDIT PATIENT-DAILY EDIT/ERROR RUN - THE *
001900*   SYSOUT PRINT-LINE MACHINERY IS BORROWED FROM PATLIST, THIS   *
002000*   SHOP'S OWN PRINT-REPORT PROGRAM, SINCE DALYEDIT NEVER WROTE  *
002100*   A HEADED REPORT OF ITS OWN.                                  *
002200*                                                                *
002300******************************************************************
002400 PROGRAM-ID.  RDNESRPT.
002500 AUTHOR. R CUTAIAR.
002600 INSTALLATION. CLINICAL DATA MANAGEMENT - BATCH UNIT.
002700 DATE-WRITTEN. 05/21/93.
002800 DATE-COMPILED. 05/21/93.
002900 SECURITY. NON-CONFIDENTIAL.
003000*
003100*    CHANGE LOG
003200*    ----------
003300*    052193 RC   ORIGINAL CODING - SITE DETAIL AND STUDY TOTALS.
003400*    101793 RC   ADDED SITE AND SUBJECT RISK-FACTOR TEXT PER THE
003500*                 U4 CHARTER SIGN-OFF.
003600*    031594 JMT  ADDED QUERY-HOTSPOT DETECTION BY SITE.
003700*    081995 JMT  ADDED INTERIM-ANALYSIS READINESS SCORING BLOCK.
003800*    092297 LMK  ADDED EVENT SUMMARY AND STUDY BRIEF PARAGRAPH -
003900*                 PULLS TIER COUNTS FROM THE STESITE HANDOFF
004000*                 FILE INSTEAD OF RE-READING THE EVENT FILE.
004100*    041598 LMK  Y2K REVIEW - NO DATE FIELDS PRINTED ON THIS
004200*                 REPORT.
004300*    112199 LMK  SITE-TREND COMPARISON AGAINST A PRIOR PERIOD'S
004400*                 SITE FILE WAS DROPPED FROM THIS RELEASE - NO
004500*                 PRIOR-PERIOD EXTRACT IS DELIVERED TO THIS JOB
004600*                 STEP YET.  REVISIT IF OPS STARTS SENDING ONE.
004700*    051503 RDC  ADDED CRITICAL-ISSUE COUNT TO THE TOTALS BLOCK.
004800*    082203 RDC  REOPENED SUBJMETR AND ADDED THE SUBJECT-LEVEL
004900*                 RISK-FACTOR PASS THE 101793 ENTRY ABOVE HAD
005000*                 PROMISED BUT NEVER CARRIED - HIGH-RISK SUBJECTS
005100*                 NOW GET THEIR OWN RISK-FACTOR LINE, NOT JUST
005200*                 HIGH-RISK SITES.
005300*    081703 RDC  ADDED SITEMETR-READY-VIEW, STESITE-SITE-BLOCK-
005400*                 VIEW AND WS-STESITE-KEY-VIEW.  060-ADD-STESITE-
005500*                 ENTRY LOADS SITE-ID AND BLOCKING-SUBJECTS WITH
005600*                 ONE MOVE, AND 360-WRITE-ONE-SITE NO LONGER
005700*                 TRUSTS A FALLBACK SITEMETR ROW TO HAVE ITS
005800*                 TIER FIELDS POPULATED.
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS NEXT-PAGE.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT SUBJMETR-FILE ASSIGN TO SUBJMETR
007100         FILE STATUS IS WS-SUBJMETR-STATUS.
007200     SELECT SITEMETR-FILE ASSIGN TO SITEMETR
007300         FILE STATUS IS WS-SITEMETR-STATUS.
007400     SELECT STESITE-FILE  ASSIGN TO STESITE
007500         FILE STATUS IS WS-STESITE-STATUS.
007600     SELECT EVENTFIL-FILE ASSIGN TO EVENTFIL
007700         FILE STATUS IS WS-EVENTFIL-STATUS.
007800     SELECT RPTFILE-FILE  ASSIGN TO RPTFILE
007900         FILE STATUS IS WS-RPTFILE-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SUBJMETR-FILE.
008400 COPY SUBJMETR.
008500
008600 FD  SITEMETR-FILE.
008700 COPY SITEMETR.
008800*-----------------------------------------------------------------
008900*  081703 RDC - ALTERNATE VIEW OF THE BLOCKING-SUBJECTS/READY-DB-
009000*  LOCK/READINESS-TIER FIELDS AS ONE 15-BYTE BLOCK, SO 360-WRITE-
009100*  ONE-SITE CAN TELL A SITEMETR ROW WITH NO TIER DATA POPULATED
009200*  FROM A REAL ONE WITH ONE COMPARE INSTEAD OF TRUSTING THE
009300*  FIELDS ARE ALWAYS FILLED IN.
009400*-----------------------------------------------------------------
009500 01  SITEMETR-READY-VIEW REDEFINES SITEMETR-REC.
009600     05  FILLER                    PIC X(51).
009700     05  SITEMETR-READY-BLOCK      PIC X(15).
009800     05  FILLER                    PIC X(12).
009900
010000 FD  STESITE-FILE.
010100 COPY STESITE.
010200*-----------------------------------------------------------------
010300*  081703 RDC - ALTERNATE VIEW OF SITE-ID AND BLOCKING-SUBJECTS
010400*  ON THE INCOMING HANDOFF RECORD AS ONE 12-BYTE BLOCK - THE TWO
010500*  FIELDS ARE CONTIGUOUS ON STESITE-REC AND ON WS-STE-ENTRY, SO
010600*  060-ADD-STESITE-ENTRY LOADS BOTH WITH ONE MOVE.
010700*-----------------------------------------------------------------
010800 01  STESITE-SITE-BLOCK-VIEW REDEFINES STESITE-REC.
010900     05  FILLER                    PIC X(10).
011000     05  STESITE-SITE-BLOCK        PIC X(12).
011100     05  FILLER                    PIC X(21).
011200
011300 FD  EVENTFIL-FILE.
011400 COPY EVENTFIL.
011500
011600 FD  RPTFILE-FILE.
011700 01  RPT-REC                       PIC X(132).
011800
011900 WORKING-STORAGE SECTION.
012000 01  FILE-STATUS-FIELDS.
012100     05  WS-SUBJMETR-STATUS        PIC X(02).
012200         88  SUBJMETR-OK            VALUE "00".
012300         88  SUBJMETR-EOF           VALUE "10".
012400     05  WS-SITEMETR-STATUS        PIC X(02).
012500         88  SITEMETR-OK            VALUE "00".
012600         88  SITEMETR-EOF           VALUE "10".
012700     05  WS-STESITE-STATUS         PIC X(02).
012800         88  STESITE-OK             VALUE "00".
012900         88  STESITE-EOF            VALUE "10".
013000     05  WS-EVENTFIL-STATUS        PIC X(02).
013100         88  EVENTFIL-OK            VALUE "00".
013200         88  EVENTFIL-EOF           VALUE "10".
013300     05  WS-RPTFILE-STATUS         PIC X(02).
013400         88  RPTFILE-OK             VALUE "00".
013500
013600 01  WS-COUNTERS.
013700     05  WS-PAGES                  PIC 9(02) COMP VALUE 1.
013800     05  WS-LINES                  PIC 9(02) COMP VALUE ZERO.
013900     05  WS-SUBJ-TOTAL             PIC 9(05) COMP VALUE ZERO.
014000     05  WS-SUBJ-CLEAN             PIC 9(05) COMP VALUE ZERO.
014100     05  WS-COMPLETE-SUM           PIC 9(09) COMP VALUE ZERO.
014200     05  WS-QUERY-SUM              PIC 9(09) COMP VALUE ZERO.
014300     05  WS-SAE-SUM                PIC 9(09) COMP VALUE ZERO.
014400     05  WS-RISK-LOW-COUNT         PIC 9(05) COMP VALUE ZERO.
014500     05  WS-RISK-MED-COUNT         PIC 9(05) COMP VALUE ZERO.
014600     05  WS-RISK-HIGH-COUNT        PIC 9(05) COMP VALUE ZERO.
014700     05  WS-HISITE-COUNT           PIC 9(05) COMP VALUE ZERO.
014800     05  WS-HOTSPOT-COUNT          PIC 9(05) COMP VALUE ZERO.
014900     05  WS-CRITICAL-COUNT         PIC 9(05) COMP VALUE ZERO.
015000     05  WS-HOT-SITE-COUNT         PIC 9(04) COMP VALUE ZERO.
015100     05  WS-HOT-SUB                PIC 9(04) COMP.
015200     05  WS-STE-COUNT              PIC 9(04) COMP VALUE ZERO.
015300     05  WS-STE-SUB                PIC 9(04) COMP.
015400     05  WS-TIER-READY-COUNT       PIC 9(04) COMP VALUE ZERO.
015500     05  WS-TIER-NEAR-COUNT        PIC 9(04) COMP VALUE ZERO.
015600     05  WS-TIER-ATRISK-COUNT      PIC 9(04) COMP VALUE ZERO.
015700     05  WS-TIER-NOTRDY-COUNT      PIC 9(04) COMP VALUE ZERO.
015800     05  WS-EVT-VISIT-COUNT        PIC 9(05) COMP VALUE ZERO.
015900     05  WS-EVT-SAE-COUNT          PIC 9(05) COMP VALUE ZERO.
016000     05  WS-EVT-CODE-COUNT         PIC 9(05) COMP VALUE ZERO.
016100     05  WS-EVT-PAGE-COUNT         PIC 9(05) COMP VALUE ZERO.
016200     05  WS-EVT-FORM-COUNT         PIC 9(05) COMP VALUE ZERO.
016300     05  WS-READY-SCORE            PIC 9(03) COMP VALUE ZERO.
016400
016500 01  WS-SWITCHES.
016600     05  WS-BLOCKING-SW            PIC X(01) VALUE "N".
016700         88  INTERIM-BLOCKED        VALUE "Y".
016800     05  WS-WARN-CLEAN-SW          PIC X(01) VALUE "N".
016900         88  CLEAN-RATE-WARNING     VALUE "Y".
017000     05  WS-WARN-QUERY-SW          PIC X(01) VALUE "N".
017100         88  QUERY-BURDEN-WARNING   VALUE "Y".
017200     05  WS-WARN-SAE-SW            PIC X(01) VALUE "N".
017300         88  SAE-COUNT-WARNING      VALUE "Y".
017400
017500*-----------------------------------------------------------------
017600*  QUERY-HOTSPOT ACCUMULATOR - SUMS OPEN-QUERIES ACROSS SUBJECTS
017700*  WITH FIVE OR MORE OPEN QUERIES, BY SITE, SO THE SITE-DETAIL
017800*  PASS CAN ATTACH A HOTSPOT LINE WITHOUT RE-READING SUBJMETR.
017900*-----------------------------------------------------------------
018000 01  WS-HOTSPOT-TABLE.
018100     05  WS-HOT-ENTRY OCCURS 500 TIMES
018200             INDEXED BY HOT-IDX1.
018300         10  WS-HOT-SITE-ID        PIC X(08).
018400         10  WS-HOT-QUERY-SUM      PIC 9(06).
018500
018600*-----------------------------------------------------------------
018700*  SITE-TIER TABLE LOADED FROM THE STESITE HANDOFF FILE - GIVES
018800*  THE SITE-DETAIL PASS THE LIVE (U5) BLOCKING COUNT AND TIER
018900*  WITHOUT REPLAYING STATEENG'S EVENT LOGIC, AND ALSO FEEDS THE
019000*  STUDY-BRIEF TIER COUNTS AT THE END OF THE REPORT.
019100*-----------------------------------------------------------------
019200 01  WS-STESITE-TABLE.
019300     05  WS-STE-ENTRY OCCURS 500 TIMES
019400             INDEXED BY STE-IDX1.
019500         10  WS-STE-SITE-ID        PIC X(08).
019600         10  WS-STE-BLOCKING       PIC 9(04).
019700         10  WS-STE-TIER           PIC X(10).
019800*-----------------------------------------------------------------
019900*  081703 RDC - ALTERNATE VIEW MATCHING STESITE-SITE-BLOCK-VIEW
020000*  ABOVE - SITE-ID AND BLOCKING ARE LOADED TOGETHER IN ONE MOVE
020100*  IN 060-ADD-STESITE-ENTRY.
020200*-----------------------------------------------------------------
020300 01  WS-STESITE-KEY-VIEW REDEFINES WS-STESITE-TABLE.
020400     05  WS-SKV-ENTRY OCCURS 500 TIMES.
020500         10  WS-SKV-SITE-BLOCK     PIC X(12).
020600         10  FILLER                PIC X(10).
020700
020800*-----------------------------------------------------------------
020900*  SIMPLE SCALAR HOLDERS - STANDALONE 77-LEVEL ITEMS PER SHOP
021000*  CONVENTION RATHER THAN LEFT AS BARE 01-LEVELS.
021100*-----------------------------------------------------------------
021200 77  WS-STUDY-ID-HOLD              PIC X(10).
021300 77  WS-PCT-WORK                   PIC 9(03)V99.
021400 77  WS-QPS-WORK                   PIC 9(03)V99.
021500
021600*-----------------------------------------------------------------
021700*  082203 RDC - SET WHEN THE SUBJECT RISK-FACTOR HEADING HAS
021800*  ALREADY BEEN PRINTED, SO THE SECOND SUBJMETR PASS ONLY PRINTS
021900*  THE BANNER ONCE NO MATTER HOW MANY HIGH-RISK SUBJECTS FOLLOW.
022000*-----------------------------------------------------------------
022100 77  WS-SUBJRISK-PRINTED-SW        PIC X(01) VALUE "N".
022200     88  SUBJRISK-HDR-PRINTED       VALUE "Y".
022300
022400*-----------------------------------------------------------------
022500*  PRINT LINES - BUILT IN WORKING STORAGE AND MOVED TO RPT-REC
022600*  WITH WRITE ... FROM, THE SAME WAY PATLIST LAID OUT ITS PAGE
022700*  HEADER, COLUMN HEADER AND DETAIL LINES.
022800*-----------------------------------------------------------------
022900 01  WS-BLANK-LINE.
023000     05  FILLER                    PIC X(132) VALUE SPACES.
023100
023200 01  WS-HDR-REC.
023300     05  FILLER                    PIC X(10) VALUE SPACES.
023400     05  FILLER                    PIC X(14) VALUE "STUDY:".
023500     05  HDR-STUDY-ID-O            PIC X(10).
023600     05  FILLER                    PIC X(48) VALUE SPACES.
023700     05  FILLER                    PIC X(40) VALUE
023800         "CLINICAL DATA-QUALITY READINESS REPORT".
023900     05  FILLER                    PIC X(6) VALUE "PAGE".
024000     05  HDR-PAGE-NBR-O            PIC ZZ9.
024100
024200 01  WS-SITE-COLM-HDR.
024300     05  FILLER                    PIC X(10) VALUE "SITE-ID".
024400     05  FILLER                    PIC X(8)  VALUE "SUBJ".
024500     05  FILLER                    PIC X(8)  VALUE "CLEAN".
024600     05  FILLER                    PIC X(10) VALUE "BLOCKING".
024700     05  FILLER                    PIC X(10) VALUE "AVG-DQI".
024800     05  FILLER                    PIC X(10) VALUE "PERFSCR".
024900     05  FILLER                    PIC X(12) VALUE "TIER".
025000
025100 01  WS-SITE-DETAIL-LINE.
025200     05  SDL-SITE-ID-O             PIC X(08).
025300     05  FILLER                    PIC X(02) VALUE SPACES.
025400     05  SDL-SUBJECT-COUNT-O       PIC ZZZ9.
025500     05  FILLER                    PIC X(04) VALUE SPACES.
025600     05  SDL-CLEAN-COUNT-O         PIC ZZZ9.
025700     05  FILLER                    PIC X(04) VALUE SPACES.
025800     05  SDL-BLOCKING-O            PIC ZZZ9.
025900     05  FILLER                    PIC X(04) VALUE SPACES.
026000     05  SDL-AVG-DQI-O             PIC ZZ9.99.
026100     05  FILLER                    PIC X(04) VALUE SPACES.
026200     05  SDL-PERF-SCORE-O          PIC ZZ9.99.
026300     05  FILLER                    PIC X(04) VALUE SPACES.
026400     05  SDL-TIER-O                PIC X(10).
026500
026600 01  WS-RISK-FACTOR-LINE.
026700     05  FILLER                    PIC X(10) VALUE SPACES.
026800     05  FILLER                    PIC X(14) VALUE "RISK FACTOR:".
026900     05  RFL-TEXT-O                PIC X(30).
027000
027100 01  WS-HOTSPOT-LINE.
027200     05  FILLER                    PIC X(10) VALUE SPACES.
027300     05  FILLER                    PIC X(14) VALUE "QUERY HOTSPOT:".
027400     05  HSL-SEVERITY-O            PIC X(06).
027500     05  FILLER                    PIC X(12) VALUE "OPEN QUERIES".
027600     05  HSL-TOTAL-O               PIC ZZZZ9.
027700
027800*-----------------------------------------------------------------
027900*  082203 RDC - SUBJECT-LEVEL RISK-FACTOR BANNER AND DETAIL LINE,
028000*  PRINTED BY THE SECOND SUBJMETR PASS FOR HIGH-RISK (U4) SUBJECTS
028100*  ONLY.  LAID OUT THE SAME WAY AS WS-RISK-FACTOR-LINE ABOVE, BUT
028200*  CARRIES THE SUBJECT AND SITE ID SINCE MORE THAN ONE SUBJECT
028300*  CAN APPEAR UNDER THE SAME SITE.
028400*-----------------------------------------------------------------
028500 01  WS-SUBJRISK-HDR.
028600     05  FILLER                    PIC X(40) VALUE
028700         "HIGH-RISK SUBJECTS".
028800
028900 01  WS-SUBJRISK-LINE.
029000     05  FILLER                    PIC X(10) VALUE SPACES.
029100     05  SRL-SUBJECT-ID-O          PIC X(12).
029200     05  FILLER                    PIC X(04) VALUE SPACES.
029300     05  SRL-SITE-ID-O             PIC X(08).
029400     05  FILLER                    PIC X(04) VALUE SPACES.
029500     05  FILLER                    PIC X(14) VALUE "RISK FACTOR:".
029600     05  SRL-TEXT-O                PIC X(30).
029700
029800 01  WS-TOTALS-HDR.
029900     05  FILLER                    PIC X(40) VALUE
030000         "STUDY TOTALS".
030100
030200 01  WS-TOTALS-LINE-1.
030300     05  FILLER                    PIC X(18) VALUE
030400         "TOTAL SUBJECTS:".
030500     05  TL1-SUBJ-O                PIC ZZZZ9.
030600     05  FILLER                    PIC X(06) VALUE SPACES.
030700     05  FILLER                    PIC X(14) VALUE
030800         "CLEAN SUBJ:".
030900     05  TL1-CLEAN-O               PIC ZZZZ9.
031000     05  FILLER                    PIC X(06) VALUE SPACES.
031100     05  FILLER                    PIC X(14) VALUE
031200         "CLEAN RATE %:".
031300     05  TL1-CLNRATE-O             PIC ZZ9.99.
031400
031500 01  WS-TOTALS-LINE-2.
031600     05  FILLER                    PIC X(22) VALUE
031700         "AVG COMPLETENESS:".
031800     05  TL2-COMPLETE-O            PIC ZZ9.99.
031900     05  FILLER                    PIC X(06) VALUE SPACES.
032000     05  FILLER                    PIC X(16) VALUE
032100         "OPEN QUERIES:".
032200     05  TL2-QUERIES-O             PIC ZZZZZ9.
032300     05  FILLER                    PIC X(06) VALUE SPACES.
032400     05  FILLER                    PIC X(12) VALUE
032500         "OPEN SAES:".
032600     05  TL2-SAES-O                PIC ZZZZ9.
032700
032800 01  WS-TOTALS-LINE-3.
032900     05  FILLER                    PIC X(12) VALUE
033000         "DQI RISK:".
033100     05  FILLER                    PIC X(06) VALUE "LOW=".
033200     05  TL3-LOW-O                 PIC ZZZZ9.
033300     05  FILLER                    PIC X(08) VALUE "  MED=".
033400     05  TL3-MED-O                 PIC ZZZZ9.
033500     05  FILLER                    PIC X(08) VALUE "  HIGH=".
033600     05  TL3-HIGH-O                PIC ZZZZ9.
033700     05  FILLER                    PIC X(10) VALUE SPACES.
033800     05  FILLER                    PIC X(18) VALUE
033900         "CRITICAL ISSUES:".
034000     05  TL3-CRIT-O                PIC ZZZZ9.
034100
034200 01  WS-TOTALS-LINE-4.
034300     05  FILLER                    PIC X(26) VALUE
034400         "INTERIM READINESS SCORE:".
034500     05  TL4-SCORE-O               PIC ZZ9.
034600     05  FILLER                    PIC X(10) VALUE SPACES.
034700     05  FILLER                    PIC X(10) VALUE
034800         "VERDICT:".
034900     05  TL4-VERDICT-O             PIC X(10).
035000
035100 01  WS-WARN-BLOCK-LINE.
035200     05  FILLER                    PIC X(10) VALUE SPACES.
035300     05  WBL-TEXT-O                PIC X(40).
035400
035500 01  WS-EVENT-HDR.
035600     05  FILLER                    PIC X(40) VALUE
035700         "EVENT SUMMARY".
035800
035900 01  WS-EVENT-LINE.
036000     05  FILLER                    PIC X(18) VALUE
036100         "VISIT-OVERDUE:".
036200     05  EVL-VISIT-O               PIC ZZZZ9.
036300     05  FILLER                    PIC X(06) VALUE SPACES.
036400     05  FILLER                    PIC X(16) VALUE
036500         "SAE-PENDING:".
036600     05  EVL-SAE-O                 PIC ZZZZ9.
036700     05  FILLER                    PIC X(06) VALUE SPACES.
036800     05  FILLER                    PIC X(18) VALUE
036900         "CODING-BACKLOG:".
037000     05  EVL-CODE-O                PIC ZZZZ9.
037100
037200 01  WS-EVENT-LINE-2.
037300     05  FILLER                    PIC X(18) VALUE
037400         "MISSING-PAGES:".
037500     05  EVL2-PAGE-O               PIC ZZZZ9.
037600     05  FILLER                    PIC X(06) VALUE SPACES.
037700     05  FILLER                    PIC X(20) VALUE
037800         "INACTIVATED-FORM:".
037900     05  EVL2-FORM-O               PIC ZZZZ9.
038000
038100 01  WS-BRIEF-HDR.
038200     05  FILLER                    PIC X(40) VALUE
038300         "STUDY BRIEF".
038400
038500 01  WS-BRIEF-ALL-READY.
038600     05  FILLER                    PIC X(50) VALUE
038700         "ALL SITES READY FOR DATABASE LOCK.".
038800
038900 01  WS-BRIEF-LINE.
039000     05  FILLER                    PIC X(10) VALUE
039100         "READY=".
039200     05  BRL-READY-O               PIC ZZZ9.
039300     05  FILLER                    PIC X(14) VALUE
039400         "  NEAR-READY=".
039500     05  BRL-NEAR-O                PIC ZZZ9.
039600     05  FILLER                    PIC X(12) VALUE
039700         "  AT-RISK=".
039800     05  BRL-ATRISK-O              PIC ZZZ9.
039900     05  FILLER                    PIC X(14) VALUE
040000         "  NOT-READY=".
040100     05  BRL-NOTRDY-O              PIC ZZZ9.
040200
040300 COPY ABENDREC.
040400
040500 PROCEDURE DIVISION.
040600
040700 000-MAINLINE.
040800     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
040900     PERFORM 050-LOAD-STESITE-TABLE THRU 050-EXIT.
041000     PERFORM 100-PRESCAN-SUBJMETR THRU 100-EXIT.
041100     PERFORM 300-WRITE-REPORT-HEADING THRU 300-EXIT.
041200     PERFORM 350-SITE-DETAIL-PASS THRU 350-EXIT.
041300     PERFORM 400-WRITE-SUBJECT-RISK-PASS THRU 400-EXIT.
041400     PERFORM 500-WRITE-STUDY-TOTALS THRU 500-EXIT.
041500     PERFORM 600-WRITE-EVENT-SUMMARY THRU 600-EXIT.
041600     PERFORM 700-WRITE-STUDY-BRIEF THRU 700-EXIT.
041700     PERFORM 950-CLOSEOUT THRU 950-EXIT.
041800     MOVE +0 TO RETURN-CODE.
041900     GOBACK.
042000
042100 010-HOUSEKEEPING.
042200     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
042300     OPEN INPUT  SUBJMETR-FILE
042400                 SITEMETR-FILE
042500                 STESITE-FILE
042600                 EVENTFIL-FILE.
042700     OPEN OUTPUT RPTFILE-FILE.
042800     IF NOT SUBJMETR-OK
042900         MOVE "SUBJMETR OPEN FAILED" TO ABEND-REASON
043000         GO TO 1000-ABEND-RTN.
043100 010-EXIT.
043200     EXIT.
043300
043400 050-LOAD-STESITE-TABLE.
043500     MOVE "050-LOAD-STESITE-TABLE" TO PARA-NAME.
043600     IF NOT STESITE-OK
043700         MOVE "STESITE OPEN FAILED" TO ABEND-REASON
043800         GO TO 1000-ABEND-RTN.
043900     PERFORM 055-READ-STESITE THRU 055-EXIT.
044000     PERFORM 060-ADD-STESITE-ENTRY THRU 060-EXIT
044100         UNTIL STESITE-EOF.
044200 050-EXIT.
044300     EXIT.
044400
044500 055-READ-STESITE.
044600     READ STESITE-FILE
044700         AT END
044800             MOVE "10" TO WS-STESITE-STATUS
044900     END-READ.
045000 055-EXIT.
045100     EXIT.
045200
045300 060-ADD-STESITE-ENTRY.
045400     ADD 1 TO WS-STE-COUNT.
045500     MOVE STUDY-ID OF STESITE-REC  TO WS-STUDY-ID-HOLD.
045600     MOVE STESITE-SITE-BLOCK
045700         TO WS-SKV-SITE-BLOCK (WS-STE-COUNT).
045800     MOVE READINESS-TIER OF STESITE-REC
045900         TO WS-STE-TIER (WS-STE-COUNT).
046000     EVALUATE READINESS-TIER OF STESITE-REC
046100         WHEN "READY     "
046200             ADD 1 TO WS-TIER-READY-COUNT
046300         WHEN "NEAR-READY"
046400             ADD 1 TO WS-TIER-NEAR-COUNT
046500         WHEN "AT-RISK   "
046600             ADD 1 TO WS-TIER-ATRISK-COUNT
046700         WHEN OTHER
046800             ADD 1 TO WS-TIER-NOTRDY-COUNT
046900     END-EVALUATE.
047000     PERFORM 055-READ-STESITE THRU 055-EXIT.
047100 060-EXIT.
047200     EXIT.
047300
047400 100-PRESCAN-SUBJMETR.
047500     MOVE "100-PRESCAN-SUBJMETR" TO PARA-NAME.
047600     PERFORM 105-READ-SUBJMETR THRU 105-EXIT.
047700     PERFORM 110-TALLY-ONE-SUBJECT THRU 110-EXIT
047800         UNTIL SUBJMETR-EOF.
047900     CLOSE SUBJMETR-FILE.
048000     OPEN INPUT SUBJMETR-FILE.
048100 100-EXIT.
048200     EXIT.
048300
048400 105-READ-SUBJMETR.
048500     READ SUBJMETR-FILE
048600         AT END
048700             MOVE "10" TO WS-SUBJMETR-STATUS
048800     END-READ.
048900 105-EXIT.
049000     EXIT.
049100
049200 110-TALLY-ONE-SUBJECT.
049300     ADD 1 TO WS-SUBJ-TOTAL.
049400     IF IS-CLEAN OF SUBJMETR-REC = "Y"
049500         ADD 1 TO WS-SUBJ-CLEAN
049600     END-IF.
049700     ADD COMPLETENESS-SCORE TO WS-COMPLETE-SUM.
049800     ADD OPEN-QUERIES OF SUBJMETR-REC TO WS-QUERY-SUM.
049900     ADD OPEN-SAFETY-ISSUES OF SUBJMETR-REC TO WS-SAE-SUM.
050000     EVALUATE TRUE
050100         WHEN RISK-LOW
050200             ADD 1 TO WS-RISK-LOW-COUNT
050300         WHEN RISK-MEDIUM
050400             ADD 1 TO WS-RISK-MED-COUNT
050500         WHEN RISK-HIGH
050600             ADD 1 TO WS-RISK-HIGH-COUNT
050700             ADD 1 TO WS-CRITICAL-COUNT
050800     END-EVALUATE.
050900     IF OPEN-QUERIES OF SUBJMETR-REC >= 5
051000         PERFORM 120-ACCUM-HOTSPOT THRU 120-EXIT
051100     END-IF.
051200     PERFORM 105-READ-SUBJMETR THRU 105-EXIT.
051300 110-EXIT.
051400     EXIT.
051500
051600 120-ACCUM-HOTSPOT.
051700     PERFORM 125-HOTSPOT-LOOKUP THRU 125-EXIT.
051800     IF WS-HOT-SUB = ZERO
051900         ADD 1 TO WS-HOT-SITE-COUNT
052000         MOVE WS-HOT-SITE-COUNT TO WS-HOT-SUB
052100         MOVE SITE-ID OF SUBJMETR-REC
052200             TO WS-HOT-SITE-ID (WS-HOT-SUB)
052300         MOVE ZERO TO WS-HOT-QUERY-SUM (WS-HOT-SUB)
052400     END-IF.
052500     ADD OPEN-QUERIES OF SUBJMETR-REC
052600         TO WS-HOT-QUERY-SUM (WS-HOT-SUB).
052700 120-EXIT.
052800     EXIT.
052900
053000 125-HOTSPOT-LOOKUP.
053100     MOVE ZERO TO WS-HOT-SUB.
053200     IF WS-HOT-SITE-COUNT > ZERO
053300         SET HOT-IDX1 TO 1
053400         SEARCH WS-HOT-ENTRY
053500             AT END
053600                 MOVE ZERO TO WS-HOT-SUB
053700             WHEN WS-HOT-SITE-ID (HOT-IDX1) = SITE-ID OF SUBJMETR-REC
053800                 SET WS-HOT-SUB TO HOT-IDX1
053900         END-SEARCH
054000     END-IF.
054100 125-EXIT.
054200     EXIT.
054300
054400 300-WRITE-REPORT-HEADING.
054500     MOVE "300-WRITE-REPORT-HEADING" TO PARA-NAME.
054600     WRITE RPT-REC FROM WS-BLANK-LINE
054700         AFTER ADVANCING 1.
054800     MOVE WS-STUDY-ID-HOLD TO HDR-STUDY-ID-O.
054900     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
055000     WRITE RPT-REC FROM WS-HDR-REC
055100         AFTER ADVANCING NEXT-PAGE.
055200     ADD 1 TO WS-PAGES.
055300     WRITE RPT-REC FROM WS-BLANK-LINE
055400         AFTER ADVANCING 1.
055500     WRITE RPT-REC FROM WS-SITE-COLM-HDR
055600         AFTER ADVANCING 1.
055700 300-EXIT.
055800     EXIT.
055900
056000 350-SITE-DETAIL-PASS.
056100     MOVE "350-SITE-DETAIL-PASS" TO PARA-NAME.
056200     IF NOT SITEMETR-OK
056300         MOVE "SITEMETR OPEN FAILED" TO ABEND-REASON
056400         GO TO 1000-ABEND-RTN.
056500     PERFORM 355-READ-SITEMETR THRU 355-EXIT.
056600     PERFORM 360-WRITE-ONE-SITE THRU 360-EXIT
056700         UNTIL SITEMETR-EOF.
056800 350-EXIT.
056900     EXIT.
057000
057100 355-READ-SITEMETR.
057200     READ SITEMETR-FILE
057300         AT END
057400             MOVE "10" TO WS-SITEMETR-STATUS
057500     END-READ.
057600 355-EXIT.
057700     EXIT.
057800
057900 360-WRITE-ONE-SITE.
058000     PERFORM 365-STESITE-LOOKUP THRU 365-EXIT.
058100     MOVE SITE-ID OF SITEMETR-REC     TO SDL-SITE-ID-O.
058200     MOVE SUBJECT-COUNT               TO SDL-SUBJECT-COUNT-O.
058300     MOVE CLEAN-SUBJECTS              TO SDL-CLEAN-COUNT-O.
058400     MOVE AVG-DQI                     TO SDL-AVG-DQI-O.
058500     MOVE PERFORMANCE-SCORE           TO SDL-PERF-SCORE-O.
058600     IF WS-STE-SUB > ZERO
058700         MOVE WS-STE-BLOCKING (WS-STE-SUB) TO SDL-BLOCKING-O
058800         MOVE WS-STE-TIER (WS-STE-SUB)     TO SDL-TIER-O
058900     ELSE
059000         IF SITEMETR-READY-BLOCK = SPACES
059100             MOVE ZERO         TO SDL-BLOCKING-O
059200             MOVE "UNKNOWN   " TO SDL-TIER-O
059300         ELSE
059400             MOVE BLOCKING-SUBJECTS OF SITEMETR-REC TO SDL-BLOCKING-O
059500             MOVE READINESS-TIER OF SITEMETR-REC    TO SDL-TIER-O
059600         END-IF
059700     END-IF.
059800     WRITE RPT-REC FROM WS-SITE-DETAIL-LINE
059900         AFTER ADVANCING 1.
060000     IF PERFORMANCE-SCORE < 70
060100         ADD 1 TO WS-HISITE-COUNT
060200         ADD 1 TO WS-CRITICAL-COUNT
060300         PERFORM 370-WRITE-SITE-RISK-FACTOR THRU 370-EXIT
060400     END-IF.
060500     PERFORM 380-HOTSPOT-LOOKUP THRU 380-EXIT.
060600     IF WS-HOT-SUB > ZERO
060700         ADD 1 TO WS-HOTSPOT-COUNT
060800         ADD 1 TO WS-CRITICAL-COUNT
060900         PERFORM 390-WRITE-HOTSPOT-LINE THRU 390-EXIT
061000     END-IF.
061100     PERFORM 355-READ-SITEMETR THRU 355-EXIT.
061200 360-EXIT.
061300     EXIT.
061400
061500 365-STESITE-LOOKUP.
061600     MOVE ZERO TO WS-STE-SUB.
061700     IF WS-STE-COUNT > ZERO
061800         SET STE-IDX1 TO 1
061900         SEARCH WS-STE-ENTRY
062000             AT END
062100                 MOVE ZERO TO WS-STE-SUB
062200             WHEN WS-STE-SITE-ID (STE-IDX1) = SITE-ID OF SITEMETR-REC
062300                 SET WS-STE-SUB TO STE-IDX1
062400         END-SEARCH
062500     END-IF.
062600 365-EXIT.
062700     EXIT.
062800
062900 370-WRITE-SITE-RISK-FACTOR.
063000     IF TOT-MISSING-VISITS > 10
063100         MOVE "HIGH MISSING VISITS           " TO RFL-TEXT-O
063200     ELSE
063300         IF TOT-OPEN-QUERIES > 20
063400             MOVE "HIGH QUERY BURDEN              " TO RFL-TEXT-O
063500         ELSE
063600             IF TOT-MISSING-PAGES > 15
063700                 MOVE "SIGNIFICANT DATA GAPS          "
063800                     TO RFL-TEXT-O
063900             ELSE
064000                 MOVE "MULTIPLE OPERATIONAL ISSUES    "
064100                     TO RFL-TEXT-O
064200             END-IF
064300         END-IF
064400     END-IF.
064500     WRITE RPT-REC FROM WS-RISK-FACTOR-LINE
064600         AFTER ADVANCING 1.
064700 370-EXIT.
064800     EXIT.
064900
065000 380-HOTSPOT-LOOKUP.
065100     MOVE ZERO TO WS-HOT-SUB.
065200     IF WS-HOT-SITE-COUNT > ZERO
065300         SET HOT-IDX1 TO 1
065400         SEARCH WS-HOT-ENTRY
065500             AT END
065600                 MOVE ZERO TO WS-HOT-SUB
065700             WHEN WS-HOT-SITE-ID (HOT-IDX1) = SITE-ID OF SITEMETR-REC
065800                 SET WS-HOT-SUB TO HOT-IDX1
065900         END-SEARCH
066000     END-IF.
066100 380-EXIT.
066200     EXIT.
066300
066400 390-WRITE-HOTSPOT-LINE.
066500     IF WS-HOT-QUERY-SUM (WS-HOT-SUB) > 50
066600         MOVE "HIGH  " TO HSL-SEVERITY-O
066700     ELSE
066800         MOVE "MEDIUM" TO HSL-SEVERITY-O
066900     END-IF.
067000     MOVE WS-HOT-QUERY-SUM (WS-HOT-SUB) TO HSL-TOTAL-O.
067100     WRITE RPT-REC FROM WS-HOTSPOT-LINE
067200         AFTER ADVANCING 1.
067300 390-EXIT.
067400     EXIT.
067500
067600*-----------------------------------------------------------------
067700*  082203 RDC - SECOND PASS OVER SUBJMETR (REOPENED AT THE END OF
067800*  100-PRESCAN-SUBJMETR ABOVE) TO CARRY THE U4 SUBJECT RISK-FACTOR
067900*  TEXT THE 101793 CHANGE-LOG ENTRY PROMISED.  ONLY HIGH-RISK
068000*  (RISK-LEVEL = HIGH) SUBJECTS GET A LINE - LOW- AND MEDIUM-RISK
068100*  SUBJECTS ARE ALREADY COVERED BY THE STUDY TOTALS RISK BREAKOUT.
068200*-----------------------------------------------------------------
068300 400-WRITE-SUBJECT-RISK-PASS.
068400     MOVE "400-WRITE-SUBJECT-RISK-PASS" TO PARA-NAME.
068500     MOVE "N" TO WS-SUBJRISK-PRINTED-SW.
068600     PERFORM 405-READ-SUBJMETR-2 THRU 405-EXIT.
068700     PERFORM 410-CHECK-ONE-SUBJECT THRU 410-EXIT
068800         UNTIL SUBJMETR-EOF.
068900 400-EXIT.
069000     EXIT.
069100
069200 405-READ-SUBJMETR-2.
069300     READ SUBJMETR-FILE
069400         AT END
069500             MOVE "10" TO WS-SUBJMETR-STATUS
069600     END-READ.
069700 405-EXIT.
069800     EXIT.
069900
070000 410-CHECK-ONE-SUBJECT.
070100     IF NOT RISK-HIGH
070200         GO TO 411-READ-NEXT-SUBJMETR2.
070300     IF NOT SUBJRISK-HDR-PRINTED
070400         WRITE RPT-REC FROM WS-BLANK-LINE
070500             AFTER ADVANCING 1
070600         WRITE RPT-REC FROM WS-SUBJRISK-HDR
070700             AFTER ADVANCING 1
070800         MOVE "Y" TO WS-SUBJRISK-PRINTED-SW
070900     END-IF.
071000     PERFORM 420-WRITE-SUBJECT-RISK-FACTOR THRU 420-EXIT.
071100 411-READ-NEXT-SUBJMETR2.
071200     PERFORM 405-READ-SUBJMETR-2 THRU 405-EXIT.
071300 410-EXIT.
071400     EXIT.
071500
071600 420-WRITE-SUBJECT-RISK-FACTOR.
071700     MOVE SUBJECT-ID OF SUBJMETR-REC TO SRL-SUBJECT-ID-O.
071800     MOVE SITE-ID OF SUBJMETR-REC    TO SRL-SITE-ID-O.
071900     IF OPEN-QUERIES OF SUBJMETR-REC > 3
072000         MOVE "HIGH QUERY BURDEN              " TO SRL-TEXT-O
072100     ELSE
072200         IF MISSING-VISITS OF SUBJMETR-REC > 0
072300             MOVE "MISSING VISITS                 " TO SRL-TEXT-O
072400         ELSE
072500             IF MISSING-PAGES OF SUBJMETR-REC > 5
072600                 MOVE "MISSING PAGES                   " TO SRL-TEXT-O
072700             ELSE
072800                 IF PENDING-SDV OF SUBJMETR-REC > 0
072900                     MOVE "SDV INCOMPLETE                  "
073000                         TO SRL-TEXT-O
073100                 ELSE
073200                     IF OPEN-SAFETY-ISSUES OF SUBJMETR-REC > 0
073300                         MOVE "OPEN SAFETY ISSUES              "
073400                             TO SRL-TEXT-O
073500                     ELSE
073600                         MOVE "DATA QUALITY CONCERNS           "
073700                             TO SRL-TEXT-O
073800                     END-IF
073900                 END-IF
074000             END-IF
074100         END-IF
074200     END-IF.
074300     WRITE RPT-REC FROM WS-SUBJRISK-LINE
074400         AFTER ADVANCING 1.
074500 420-EXIT.
074600     EXIT.
074700
074800 500-WRITE-STUDY-TOTALS.
074900     MOVE "500-WRITE-STUDY-TOTALS" TO PARA-NAME.
075000     PERFORM 510-SCORE-READINESS THRU 510-EXIT.
075100     WRITE RPT-REC FROM WS-BLANK-LINE
075200         AFTER ADVANCING 1.
075300     WRITE RPT-REC FROM WS-TOTALS-HDR
075400         AFTER ADVANCING 1.
075500     MOVE WS-SUBJ-TOTAL TO TL1-SUBJ-O.
075600     MOVE WS-SUBJ-CLEAN TO TL1-CLEAN-O.
075700     MOVE WS-PCT-WORK   TO TL1-CLNRATE-O.
075800     WRITE RPT-REC FROM WS-TOTALS-LINE-1
075900         AFTER ADVANCING 1.
076000     IF WS-SUBJ-TOTAL = ZERO
076100         MOVE ZERO TO TL2-COMPLETE-O
076200     ELSE
076300         COMPUTE TL2-COMPLETE-O ROUNDED =
076400             WS-COMPLETE-SUM / WS-SUBJ-TOTAL
076500     END-IF.
076600     MOVE WS-QUERY-SUM TO TL2-QUERIES-O.
076700     MOVE WS-SAE-SUM   TO TL2-SAES-O.
076800     WRITE RPT-REC FROM WS-TOTALS-LINE-2
076900         AFTER ADVANCING 1.
077000     MOVE WS-RISK-LOW-COUNT  TO TL3-LOW-O.
077100     MOVE WS-RISK-MED-COUNT  TO TL3-MED-O.
077200     MOVE WS-RISK-HIGH-COUNT TO TL3-HIGH-O.
077300     MOVE WS-CRITICAL-COUNT  TO TL3-CRIT-O.
077400     WRITE RPT-REC FROM WS-TOTALS-LINE-3
077500         AFTER ADVANCING 1.
077600     MOVE WS-READY-SCORE TO TL4-SCORE-O.
077700     IF WS-READY-SCORE >= 70 AND NOT INTERIM-BLOCKED
077800         MOVE "READY     " TO TL4-VERDICT-O
077900     ELSE
078000         MOVE "NOT READY " TO TL4-VERDICT-O
078100     END-IF.
078200     WRITE RPT-REC FROM WS-TOTALS-LINE-4
078300         AFTER ADVANCING 1.
078400     PERFORM 520-WRITE-WARNINGS THRU 520-EXIT.
078500 500-EXIT.
078600     EXIT.
078700
078800 510-SCORE-READINESS.
078900     MOVE ZERO TO WS-READY-SCORE.
079000     IF WS-SUBJ-TOTAL = ZERO
079100         MOVE ZERO TO WS-PCT-WORK
079200     ELSE
079300         COMPUTE WS-PCT-WORK ROUNDED =
079400             (WS-SUBJ-CLEAN / WS-SUBJ-TOTAL) * 100
079500     END-IF.
079600     IF WS-PCT-WORK >= 90
079700         ADD 40 TO WS-READY-SCORE
079800     ELSE
079900         IF WS-PCT-WORK >= 75
080000             ADD 30 TO WS-READY-SCORE
080100             SET CLEAN-RATE-WARNING TO TRUE
080200         ELSE
080300             SET INTERIM-BLOCKED TO TRUE
080400         END-IF
080500     END-IF.
080600     IF WS-SUBJ-TOTAL = ZERO
080700         MOVE ZERO TO WS-QPS-WORK
080800     ELSE
080900         COMPUTE WS-QPS-WORK ROUNDED =
081000             WS-QUERY-SUM / WS-SUBJ-TOTAL
081100     END-IF.
081200     IF WS-QPS-WORK <= 1
081300         ADD 30 TO WS-READY-SCORE
081400     ELSE
081500         IF WS-QPS-WORK <= 2
081600             ADD 20 TO WS-READY-SCORE
081700             SET QUERY-BURDEN-WARNING TO TRUE
081800         ELSE
081900             SET INTERIM-BLOCKED TO TRUE
082000         END-IF
082100     END-IF.
082200     IF WS-SAE-SUM = ZERO
082300         ADD 30 TO WS-READY-SCORE
082400     ELSE
082500         IF WS-SAE-SUM <= 3
082600             ADD 20 TO WS-READY-SCORE
082700             SET SAE-COUNT-WARNING TO TRUE
082800         ELSE
082900             SET INTERIM-BLOCKED TO TRUE
083000         END-IF
083100     END-IF.
083200 510-EXIT.
083300     EXIT.
083400
083500 520-WRITE-WARNINGS.
083600     IF CLEAN-RATE-WARNING
083700         MOVE "WARNING - CLEAN RATE 75-89.99 PERCENT"
083800             TO WBL-TEXT-O
083900         WRITE RPT-REC FROM WS-WARN-BLOCK-LINE
084000             AFTER ADVANCING 1
084100     END-IF.
084200     IF QUERY-BURDEN-WARNING
084300         MOVE "WARNING - 1 TO 2 OPEN QUERIES PER SUBJECT"
084400             TO WBL-TEXT-O
084500         WRITE RPT-REC FROM WS-WARN-BLOCK-LINE
084600             AFTER ADVANCING 1
084700     END-IF.
084800     IF SAE-COUNT-WARNING
084900         MOVE "WARNING - 1 TO 3 OPEN SAES STUDY-WIDE"
085000             TO WBL-TEXT-O
085100         WRITE RPT-REC FROM WS-WARN-BLOCK-LINE
085200             AFTER ADVANCING 1
085300     END-IF.
085400     IF INTERIM-BLOCKED
085500         MOVE "BLOCKING ISSUE - SEE CLEAN RATE, QUERY OR"
085600             TO WBL-TEXT-O
085700         WRITE RPT-REC FROM WS-WARN-BLOCK-LINE
085800             AFTER ADVANCING 1
085900         MOVE "  SAE THRESHOLDS ABOVE"
086000             TO WBL-TEXT-O
086100         WRITE RPT-REC FROM WS-WARN-BLOCK-LINE
086200             AFTER ADVANCING 1
086300     END-IF.
086400 520-EXIT.
086500     EXIT.
086600
086700 600-WRITE-EVENT-SUMMARY.
086800     MOVE "600-WRITE-EVENT-SUMMARY" TO PARA-NAME.
086900     IF NOT EVENTFIL-OK
087000         MOVE "EVENTFIL OPEN FAILED" TO ABEND-REASON
087100         GO TO 1000-ABEND-RTN.
087200     PERFORM 605-READ-EVENTFIL THRU 605-EXIT.
087300     PERFORM 610-TALLY-ONE-EVENT THRU 610-EXIT
087400         UNTIL EVENTFIL-EOF.
087500     WRITE RPT-REC FROM WS-BLANK-LINE
087600         AFTER ADVANCING 1.
087700     WRITE RPT-REC FROM WS-EVENT-HDR
087800         AFTER ADVANCING 1.
087900     MOVE WS-EVT-VISIT-COUNT TO EVL-VISIT-O.
088000     MOVE WS-EVT-SAE-COUNT   TO EVL-SAE-O.
088100     MOVE WS-EVT-CODE-COUNT  TO EVL-CODE-O.
088200     WRITE RPT-REC FROM WS-EVENT-LINE
088300         AFTER ADVANCING 1.
088400     MOVE WS-EVT-PAGE-COUNT TO EVL2-PAGE-O.
088500     MOVE WS-EVT-FORM-COUNT TO EVL2-FORM-O.
088600     WRITE RPT-REC FROM WS-EVENT-LINE-2
088700         AFTER ADVANCING 1.
088800 600-EXIT.
088900     EXIT.
089000
089100 605-READ-EVENTFIL.
089200     READ EVENTFIL-FILE
089300         AT END
089400             MOVE "10" TO WS-EVENTFIL-STATUS
089500     END-READ.
089600 605-EXIT.
089700     EXIT.
089800
089900 610-TALLY-ONE-EVENT.
090000     EVALUATE TRUE
090100         WHEN EVENT-VISIT-OVERDUE
090200             ADD 1 TO WS-EVT-VISIT-COUNT
090300         WHEN EVENT-SAE-PENDING
090400             ADD 1 TO WS-EVT-SAE-COUNT
090500         WHEN EVENT-CODING-BACKLOG
090600             ADD 1 TO WS-EVT-CODE-COUNT
090700         WHEN EVENT-MISSING-PAGES
090800             ADD 1 TO WS-EVT-PAGE-COUNT
090900         WHEN EVENT-INACT-FORM
091000             ADD 1 TO WS-EVT-FORM-COUNT
091100     END-EVALUATE.
091200     PERFORM 605-READ-EVENTFIL THRU 605-EXIT.
091300 610-EXIT.
091400     EXIT.
091500
091600 700-WRITE-STUDY-BRIEF.
091700     MOVE "700-WRITE-STUDY-BRIEF" TO PARA-NAME.
091800     WRITE RPT-REC FROM WS-BLANK-LINE
091900         AFTER ADVANCING 1.
092000     WRITE RPT-REC FROM WS-BRIEF-HDR
092100         AFTER ADVANCING 1.
092200     IF WS-TIER-NEAR-COUNT = ZERO
092300         AND WS-TIER-ATRISK-COUNT = ZERO
092400         AND WS-TIER-NOTRDY-COUNT = ZERO
092500         AND WS-TIER-READY-COUNT > ZERO
092600         WRITE RPT-REC FROM WS-BRIEF-ALL-READY
092700             AFTER ADVANCING 1
092800     ELSE
092900         MOVE WS-TIER-READY-COUNT   TO BRL-READY-O
093000         MOVE WS-TIER-NEAR-COUNT    TO BRL-NEAR-O
093100         MOVE WS-TIER-ATRISK-COUNT  TO BRL-ATRISK-O
093200         MOVE WS-TIER-NOTRDY-COUNT  TO BRL-NOTRDY-O
093300         WRITE RPT-REC FROM WS-BRIEF-LINE
093400             AFTER ADVANCING 1
093500     END-IF.
093600 700-EXIT.
093700     EXIT.
093800
093900 950-CLOSEOUT.
094000     MOVE "950-CLOSEOUT" TO PARA-NAME.
094100     DISPLAY "RDNESRPT - STUDIES PROCESSED     " "1" UPON CONSOLE.
094200     DISPLAY "RDNESRPT - SUBJECTS SCANNED      " WS-SUBJ-TOTAL
094300         UPON CONSOLE.
094400     DISPLAY "RDNESRPT - HIGH-RISK SITES       " WS-HISITE-COUNT
094500         UPON CONSOLE.
094600     DISPLAY "RDNESRPT - QUERY HOTSPOTS        " WS-HOTSPOT-COUNT
094700         UPON CONSOLE.
094800     DISPLAY "RDNESRPT - CRITICAL ISSUE COUNT  " WS-CRITICAL-COUNT
094900         UPON CONSOLE.
095000     CLOSE SUBJMETR-FILE
095100           SITEMETR-FILE
095200           STESITE-FILE
095300           EVENTFIL-FILE
095400           RPTFILE-FILE.
095500 950-EXIT.
095600     EXIT.
095700
095800 1000-ABEND-RTN.
095900     DISPLAY "RDNESRPT ABEND AT " PARA-NAME UPON CONSOLE.
096000     DISPLAY ABEND-REASON UPON CONSOLE.
096100     CLOSE SUBJMETR-FILE
096200           SITEMETR-FILE
096300           STESITE-FILE
096400           EVENTFIL-FILE
096500           RPTFILE-FILE.
096600     DIVIDE ZERO-VAL INTO ONE-VAL.
096700     GOBACK.
