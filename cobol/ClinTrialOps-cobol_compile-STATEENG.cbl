000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   PROGRAM:  STATEENG                                         *
000500*   U5 - REAL-TIME SUBJECT STATE ENGINE.                        *
000600*                                                                *
000700*   RUNS AGAINST THE SAME STUDY EXTRACTS CONSLIDT CONSOLIDATED,  *
000800*   RE-READING THE RAW DETAIL FILES DIRECTLY SO IT CAN CATCH     *
000900*   RISK SIGNALS THE OVERNIGHT CONSOL PASS DOES NOT CARRY -      *
001000*   PROJECTED VISIT SLIPPAGE, AN SAE STILL IN REVIEW, A BACKLOG  *
001100*   OF UNCODED TERMS, A PAGE GONE MISSING TODAY, OR A FORM THE   *
001200*   SITE JUST INACTIVATED.  EACH FIRST-TIME SIGNAL WRITES ONE    *
001300*   EVENT ROW AND DRIVES A FRESH PENALTY DQI THROUGH PENDQI.     *
001400*                                                                *
001500*   REPLACES THE OLD PATSRCH PATIENT-LOOKUP RUN - THE SEQUENTIAL *
001600*   KEYED-SEARCH SHAPE CARRIES FORWARD, THE BUSINESS CONTENT     *
001700*   DOES NOT.                                                    *
001800*                                                                *
001900******************************************************************
002000 PROGRAM-ID.  STATEENG.
002100 AUTHOR. R CUTAIAR.
002200 INSTALLATION. CLINICAL DATA MANAGEMENT - BATCH UNIT.
002300 DATE-WRITTEN. 04/02/93.
002400 DATE-COMPILED. 04/02/93.
002500 SECURITY. NON-CONFIDENTIAL.
002600*
002700*    CHANGE LOG
002800*    ----------
002900*    040293 RC   ORIGINAL CODING - VISIT AND SAE APPLIERS ONLY.
003000*    091593 RC   ADDED CODING-BACKLOG APPLIER.
003100*    062694 JMT  ADDED MISSING-PAGES AND INACTIVATED-FORM
003200*                 APPLIERS TO COMPLETE THE FIVE-DOMAIN SWEEP.
003300*    112797 JMT  ADDED SITE ROLL-UP AND STESITE HANDOFF FILE FOR
003400*                 RDNESRPT.
003500*    081598 LMK  REPLACED THE OLD SUBSTRING-POSITION CHECK ON
003600*                 AUDIT-ACTION WITH INSPECT TALLYING - THE
003700*                 POSITION LOGIC MISCOUNTED WHEN THE WORD
003800*                 "INACTIVATED" FELL AT THE START OF THE FIELD.
003900*    032199 LMK  Y2K REVIEW - NO DATE FIELDS DRIVE ANY APPLIER
004000*                 IN THIS PROGRAM.
004100*    041503 RDC  ADDED SITE-TOTAL-VIEW REDEFINES FOR THE SITE
004200*                 BREAK RESET.
004300*    081703 RDC  ADDED STATE-KEY-VIEW AND STATE-RESET-VIEW -
004400*                 COMBINES THE SUBJECT-ID/SITE-ID MOVE ON THE
004500*                 FIVE EVENT WRITERS AND THE THREE-COUNTER ZERO
004600*                 ON A NEW STATE ROW DOWN TO ONE MOVE APIECE.
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS NEXT-PAGE.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CONSOL-FILE    ASSIGN TO CONSOL
005900         FILE STATUS IS WS-CONSOL-STATUS.
006000     SELECT VISITPRJ-FILE  ASSIGN TO VISITPRJ
006100         FILE STATUS IS WS-VISITPRJ-STATUS.
006200     SELECT SAEFILE-FILE   ASSIGN TO SAEFILE
006300         FILE STATUS IS WS-SAEFILE-STATUS.
006400     SELECT CODEFILE-FILE  ASSIGN TO CODEFILE
006500         FILE STATUS IS WS-CODEFILE-STATUS.
006600     SELECT MISSPAGE-FILE  ASSIGN TO MISSPAGE
006700         FILE STATUS IS WS-MISSPAGE-STATUS.
006800     SELECT INACTFRM-FILE  ASSIGN TO INACTFRM
006900         FILE STATUS IS WS-INACTFRM-STATUS.
007000     SELECT EVENTFIL-FILE  ASSIGN TO EVENTFIL
007100         FILE STATUS IS WS-EVENTFIL-STATUS.
007200     SELECT STESITE-FILE   ASSIGN TO STESITE
007300         FILE STATUS IS WS-STESITE-STATUS.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  CONSOL-FILE.
007800 COPY CONSOL.
007900
008000 FD  VISITPRJ-FILE.
008100 COPY VISITPRJ.
008200
008300 FD  SAEFILE-FILE.
008400 COPY SAEFILE.
008500
008600 FD  CODEFILE-FILE.
008700 COPY CODEFILE.
008800
008900 FD  MISSPAGE-FILE.
009000 COPY MISSPAGE.
009100
009200 FD  INACTFRM-FILE.
009300 COPY INACTFRM.
009400
009500 FD  EVENTFIL-FILE.
009600 COPY EVENTFIL.
009700
009800 FD  STESITE-FILE.
009900 COPY STESITE.
010000
010100 WORKING-STORAGE SECTION.
010200 01  FILE-STATUS-FIELDS.
010300     05  WS-CONSOL-STATUS          PIC X(02).
010400         88  CONSOL-OK              VALUE "00".
010500         88  CONSOL-EOF             VALUE "10".
010600     05  WS-VISITPRJ-STATUS        PIC X(02).
010700         88  VISITPRJ-OK            VALUE "00".
010800         88  VISITPRJ-EOF           VALUE "10".
010900     05  WS-SAEFILE-STATUS         PIC X(02).
011000         88  SAEFILE-OK             VALUE "00".
011100         88  SAEFILE-EOF            VALUE "10".
011200     05  WS-CODEFILE-STATUS        PIC X(02).
011300         88  CODEFILE-OK            VALUE "00".
011400         88  CODEFILE-EOF           VALUE "10".
011500     05  WS-MISSPAGE-STATUS        PIC X(02).
011600         88  MISSPAGE-OK            VALUE "00".
011700         88  MISSPAGE-EOF           VALUE "10".
011800     05  WS-INACTFRM-STATUS        PIC X(02).
011900         88  INACTFRM-OK            VALUE "00".
012000         88  INACTFRM-EOF           VALUE "10".
012100     05  WS-EVENTFIL-STATUS        PIC X(02).
012200         88  EVENTFIL-OK            VALUE "00".
012300     05  WS-STESITE-STATUS         PIC X(02).
012400         88  STESITE-OK             VALUE "00".
012500
012600 01  WS-COUNTERS.
012700     05  WS-SUBJECT-COUNT          PIC 9(05) COMP VALUE ZERO.
012800     05  WS-EVENT-COUNT            PIC 9(07) COMP VALUE ZERO.
012900     05  WS-SITE-COUNT             PIC 9(04) COMP VALUE ZERO.
013000     05  WS-ST-SUB                 PIC 9(04) COMP.
013100     05  WS-SITE-SUB               PIC 9(04) COMP.
013200     05  WS-INACT-TALLY            PIC 9(02) COMP.
013300
013400*-----------------------------------------------------------------
013500*  SIMPLE SCALAR SWITCH AND HOLDERS - STANDALONE 77-LEVEL ITEMS
013600*  PER SHOP CONVENTION RATHER THAN BURIED IN A ONE-FIELD GROUP.
013700*-----------------------------------------------------------------
013800 77  WS-FOUND-SW                   PIC X(01).
013900     88  WS-FOUND                  VALUE "Y".
014000     88  WS-NOT-FOUND               VALUE "N".
014100 77  WS-LOOKUP-SUBJECT-ID          PIC X(12).
014200 77  WS-TOT-SUB                    PIC 9(01) COMP.
014300 77  WS-SITE-AVG-DQI               PIC 9(03)V9.
014400
014500*-----------------------------------------------------------------
014600*  ONE ENTRY PER SUBJECT, INITIALIZED FROM CONSOL (R9) AND THEN
014700*  MUTATED IN PLACE BY THE FIVE APPLIERS BELOW.  LOOKED UP BY
014800*  SUBJECT-ID WITH A SEQUENTIAL SEARCH - THE DETAIL FILES ARE
014900*  NOT IN SUBJECT-ID SEQUENCE SO AN INDEXED READ WOULD NOT HELP.
015000*-----------------------------------------------------------------
015100 01  WS-STATE-TABLE.
015200     05  ST-ENTRY OCCURS 3000 TIMES
015300             INDEXED BY ST-IDX1.
015400         10  ST-STUDY-ID           PIC X(10).
015500         10  ST-SUBJECT-ID         PIC X(12).
015600         10  ST-SITE-ID            PIC X(08).
015700         10  ST-MISSING-VISITS     PIC 9(04).
015800         10  ST-MISSING-PAGES      PIC 9(04).
015900         10  ST-TOTAL-QUERIES      PIC 9(04).
016000         10  ST-PENDING-SAE-SW     PIC X(01).
016100             88  ST-SAE-IS-PENDING  VALUE "Y".
016200         10  ST-UNCODED-TERMS      PIC 9(04).
016300         10  ST-OVERDUE-SIGS       PIC 9(04).
016400         10  ST-BACKLOG-COUNT      PIC 9(04).
016500         10  ST-CURRENT-DQI        PIC 9(03)V99.
016600
016700 01  WS-SITE-TABLE.
016800     05  WS-SITE-ENTRY OCCURS 500 TIMES
016900             INDEXED BY SITE-IDX1.
017000         10  WS-S-SITE-ID          PIC X(08).
017100         10  WS-S-SUBJECT-COUNT    PIC 9(04).
017200         10  WS-S-DQI-SUM          PIC 9(07)V99.
017300         10  WS-S-DQI-MIN          PIC 9(07)V99.
017400         10  WS-S-CLEAN-COUNT      PIC 9(07)V99.
017500         10  WS-S-BLOCKING-COUNT   PIC 9(07)V99.
017600
017700*-----------------------------------------------------------------
017800*  ALTERNATE VIEW OF THE SITE TABLE'S FOUR ROLL-UP FIELDS AS A
017900*  TABLE - USED AT A NEW-SITE BREAK TO CLEAR THEM IN ONE LOOP
018000*  INSTEAD OF FOUR SEPARATE MOVE STATEMENTS.  THE FOUR FIELDS
018100*  WERE WIDENED TO A COMMON PIC SO THEY LINE UP AS A TABLE.
018200*-----------------------------------------------------------------
018300 01  WS-SITE-TOTAL-VIEW REDEFINES WS-SITE-TABLE.
018400     05  WS-STV-ENTRY OCCURS 500 TIMES.
018500         10  FILLER                PIC X(12).
018600         10  WS-STV-TOTAL          PIC 9(07)V99 OCCURS 4 TIMES.
018700
018800*-----------------------------------------------------------------
018900*  081703 RDC - ALTERNATE VIEW OF THE STATE TABLE'S SUBJECT-ID
019000*  AND SITE-ID AS ONE COMBINED 20-BYTE FIELD, LINING UP WITH
019100*  EVENTFIL-SUBJ-SITE IN THE EVENTFIL COPYBOOK SO THE FIVE
019200*  WRITE-EVENT PARAGRAPHS MOVE BOTH KEY FIELDS IN ONE STATEMENT.
019300*-----------------------------------------------------------------
019400 01  WS-STATE-KEY-VIEW REDEFINES WS-STATE-TABLE.
019500     05  WS-SEK-ENTRY OCCURS 3000 TIMES.
019600         10  FILLER                PIC X(10).
019700         10  WS-SEK-SUBJ-SITE      PIC X(20).
019800         10  FILLER                PIC X(30).
019900*-----------------------------------------------------------------
020000*  081703 RDC - ALTERNATE VIEW OF THE STATE TABLE'S THREE
020100*  OVERDUE-SIGNATURE COUNTERS (UNCODED-TERMS, OVERDUE-SIGS,
020200*  BACKLOG-COUNT) AS ONE 12-BYTE BLOCK - 060-ADD-STATE-ENTRY
020300*  ZEROES ALL THREE IN ONE MOVE INSTEAD OF THREE.
020400*-----------------------------------------------------------------
020500 01  WS-STATE-RESET-VIEW REDEFINES WS-STATE-TABLE.
020600     05  WS-SRV-ENTRY OCCURS 3000 TIMES.
020700         10  FILLER                PIC X(43).
020800         10  WS-SRV-COUNTERS       PIC X(12).
020900         10  FILLER                PIC X(05).
021000*-----------------------------------------------------------------
021100*  AVERAGE DQI IS A STUDY-BRIEF FIGURE ONLY - THE STESITE HANDOFF
021200*  RECORD CARRIES JUST THE BLOCKING COUNT AND TIER RDNESRPT NEEDS
021300*  FOR THE READINESS REPORT, SO THE AVERAGE IS TRACED TO THE
021400*  OPERATIONS LOG RATHER THAN CARRIED FORWARD ON A FILE.
021500*-----------------------------------------------------------------
021600
021700 01  PENDQI-LINKAGE-REC.
021800     05  LK-MISSING-VISITS         PIC 9(04).
021900     05  LK-MISSING-PAGES          PIC 9(04).
022000     05  LK-TOTAL-QUERIES          PIC 9(04).
022100     05  LK-PENDING-SAE-SW         PIC X(01).
022200     05  LK-UNCODED-TERMS          PIC 9(04).
022300     05  LK-OVERDUE-SIGS           PIC 9(04).
022400     05  LK-RESULT-DQI             PIC 9(03)V99.
022500
022600 01  LK-RETURN-CD                  PIC 9(04) COMP.
022700
022800 COPY ABENDREC.
022900
023000 PROCEDURE DIVISION.
023100
023200 000-MAINLINE.
023300     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
023400     PERFORM 050-LOAD-STATE-TABLE THRU 050-EXIT.
023500     PERFORM 100-APPLY-VISIT-PROJECTION THRU 100-EXIT.
023600     PERFORM 150-APPLY-SAE-PENDING THRU 150-EXIT.
023700     PERFORM 200-APPLY-CODING-BACKLOG THRU 200-EXIT.
023800     PERFORM 250-APPLY-MISSING-PAGES THRU 250-EXIT.
023900     PERFORM 300-APPLY-INACTIVATED-FORM THRU 300-EXIT.
024000     PERFORM 600-ROLL-UP-SITES THRU 600-EXIT.
024100     PERFORM 950-CLOSEOUT THRU 950-EXIT.
024200     MOVE +0 TO RETURN-CODE.
024300     GOBACK.
024400
024500 010-HOUSEKEEPING.
024600     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
024700     OPEN INPUT  CONSOL-FILE
024800                 VISITPRJ-FILE
024900                 SAEFILE-FILE
025000                 CODEFILE-FILE
025100                 MISSPAGE-FILE
025200                 INACTFRM-FILE.
025300     OPEN OUTPUT EVENTFIL-FILE
025400                 STESITE-FILE.
025500     IF NOT CONSOL-OK
025600         MOVE "CONSOL OPEN FAILED" TO ABEND-REASON
025700         GO TO 1000-ABEND-RTN.
025800 010-EXIT.
025900     EXIT.
026000
026100 050-LOAD-STATE-TABLE.
026200     MOVE "050-LOAD-STATE-TABLE" TO PARA-NAME.
026300     PERFORM 055-READ-CONSOL THRU 055-EXIT.
026400     PERFORM 060-ADD-STATE-ENTRY THRU 060-EXIT
026500         UNTIL CONSOL-EOF.
026600 050-EXIT.
026700     EXIT.
026800
026900 055-READ-CONSOL.
027000     READ CONSOL-FILE
027100         AT END
027200             MOVE "10" TO WS-CONSOL-STATUS
027300     END-READ.
027400 055-EXIT.
027500     EXIT.
027600
027700 060-ADD-STATE-ENTRY.
027800     ADD 1 TO WS-SUBJECT-COUNT.
027900     MOVE STUDY-ID OF CONSOL-REC  TO ST-STUDY-ID (WS-SUBJECT-COUNT).
028000     MOVE SUBJECT-ID OF CONSOL-REC
028100         TO ST-SUBJECT-ID (WS-SUBJECT-COUNT).
028200     MOVE SITE-ID OF CONSOL-REC   TO ST-SITE-ID (WS-SUBJECT-COUNT).
028300     MOVE MISSING-VISITS OF CONSOL-REC
028400         TO ST-MISSING-VISITS (WS-SUBJECT-COUNT).
028500     MOVE MISSING-PAGES OF CONSOL-REC
028600         TO ST-MISSING-PAGES (WS-SUBJECT-COUNT).
028700     MOVE OPEN-QUERIES OF CONSOL-REC
028800         TO ST-TOTAL-QUERIES (WS-SUBJECT-COUNT).
028900     MOVE "N" TO ST-PENDING-SAE-SW (WS-SUBJECT-COUNT).
029000     MOVE ZERO TO WS-SRV-COUNTERS (WS-SUBJECT-COUNT).
029100     PERFORM 065-CALL-PENDQI THRU 065-EXIT.
029200     MOVE LK-RESULT-DQI TO ST-CURRENT-DQI (WS-SUBJECT-COUNT).
029300     PERFORM 055-READ-CONSOL THRU 055-EXIT.
029400 060-EXIT.
029500     EXIT.
029600
029700 065-CALL-PENDQI.
029800     MOVE ST-MISSING-VISITS (WS-SUBJECT-COUNT) TO LK-MISSING-VISITS.
029900     MOVE ST-MISSING-PAGES (WS-SUBJECT-COUNT)  TO LK-MISSING-PAGES.
030000     MOVE ST-TOTAL-QUERIES (WS-SUBJECT-COUNT)  TO LK-TOTAL-QUERIES.
030100     MOVE ST-PENDING-SAE-SW (WS-SUBJECT-COUNT) TO LK-PENDING-SAE-SW.
030200     MOVE ST-UNCODED-TERMS (WS-SUBJECT-COUNT)  TO LK-UNCODED-TERMS.
030300     MOVE ST-OVERDUE-SIGS (WS-SUBJECT-COUNT)   TO LK-OVERDUE-SIGS.
030400     CALL "PENDQI" USING PENDQI-LINKAGE-REC, LK-RETURN-CD.
030500 065-EXIT.
030600     EXIT.
030700
030800 070-STATE-LOOKUP.
030900     SET WS-NOT-FOUND TO TRUE.
031000     MOVE ZERO TO WS-ST-SUB.
031100     IF WS-SUBJECT-COUNT > ZERO
031200         SET ST-IDX1 TO 1
031300         SEARCH ST-ENTRY
031400             AT END
031500                 SET WS-NOT-FOUND TO TRUE
031600             WHEN ST-SUBJECT-ID (ST-IDX1) = WS-LOOKUP-SUBJECT-ID
031700                 SET WS-FOUND TO TRUE
031800                 SET WS-ST-SUB TO ST-IDX1
031900         END-SEARCH
032000     END-IF.
032100 070-EXIT.
032200     EXIT.
032300
032400 100-APPLY-VISIT-PROJECTION.
032500     MOVE "100-APPLY-VISIT-PROJECTION" TO PARA-NAME.
032600     IF NOT VISITPRJ-OK
032700         MOVE "VISITPRJ OPEN FAILED" TO ABEND-REASON
032800         GO TO 1000-ABEND-RTN.
032900     PERFORM 105-READ-VISITPRJ THRU 105-EXIT.
033000     PERFORM 110-CHECK-ONE-VISIT THRU 110-EXIT
033100         UNTIL VISITPRJ-EOF.
033200 100-EXIT.
033300     EXIT.
033400
033500 105-READ-VISITPRJ.
033600     READ VISITPRJ-FILE
033700         AT END
033800             MOVE "10" TO WS-VISITPRJ-STATUS
033900     END-READ.
034000 105-EXIT.
034100     EXIT.
034200
034300 110-CHECK-ONE-VISIT.
034400     MOVE SUBJECT-ID OF VISITPRJ-REC TO WS-LOOKUP-SUBJECT-ID.
034500     PERFORM 070-STATE-LOOKUP THRU 070-EXIT.
034600     IF WS-FOUND
034700         IF DAYS-OUTSTANDING > ZERO
034800             AND ST-MISSING-VISITS (WS-ST-SUB) = ZERO
034900             MOVE 1 TO ST-MISSING-VISITS (WS-ST-SUB)
035000             PERFORM 065-CALL-PENDQI THRU 065-EXIT
035100             MOVE LK-RESULT-DQI TO ST-CURRENT-DQI (WS-ST-SUB)
035200             PERFORM 120-WRITE-EVENT THRU 120-EXIT
035300         END-IF
035400     END-IF.
035500     PERFORM 105-READ-VISITPRJ THRU 105-EXIT.
035600 110-EXIT.
035700     EXIT.
035800
035900 120-WRITE-EVENT.
036000     MOVE "VISIT-OVERDUE   " TO EVENT-TYPE.
036100     MOVE WS-SEK-SUBJ-SITE (WS-ST-SUB)
036200         TO EVENTFIL-SUBJ-SITE OF EVENTFIL-REC.
036300     MOVE 1                         TO EVENT-VALUE.
036400     MOVE ST-CURRENT-DQI (WS-ST-SUB) TO NEW-DQI.
036500     WRITE EVENTFIL-REC.
036600     ADD 1 TO WS-EVENT-COUNT.
036700 120-EXIT.
036800     EXIT.
036900
037000 150-APPLY-SAE-PENDING.
037100     MOVE "150-APPLY-SAE-PENDING" TO PARA-NAME.
037200     IF NOT SAEFILE-OK
037300         MOVE "SAEFILE OPEN FAILED" TO ABEND-REASON
037400         GO TO 1000-ABEND-RTN.
037500     PERFORM 155-READ-SAEFILE THRU 155-EXIT.
037600     PERFORM 160-CHECK-ONE-SAE THRU 160-EXIT
037700         UNTIL SAEFILE-EOF.
037800 150-EXIT.
037900     EXIT.
038000
038100 155-READ-SAEFILE.
038200     READ SAEFILE-FILE
038300         AT END
038400             MOVE "10" TO WS-SAEFILE-STATUS
038500     END-READ.
038600 155-EXIT.
038700     EXIT.
038800
038900 160-CHECK-ONE-SAE.
039000     MOVE SUBJECT-ID OF SAEFILE-REC TO WS-LOOKUP-SUBJECT-ID.
039100     PERFORM 070-STATE-LOOKUP THRU 070-EXIT.
039200     IF WS-FOUND
039300         IF NOT SAE-REVIEW-COMPLETE
039400             AND NOT ST-SAE-IS-PENDING (WS-ST-SUB)
039500             MOVE "Y" TO ST-PENDING-SAE-SW (WS-ST-SUB)
039600             PERFORM 065-CALL-PENDQI THRU 065-EXIT
039700             MOVE LK-RESULT-DQI TO ST-CURRENT-DQI (WS-ST-SUB)
039800             PERFORM 170-WRITE-SAE-EVENT THRU 170-EXIT
039900         END-IF
040000     END-IF.
040100     PERFORM 155-READ-SAEFILE THRU 155-EXIT.
040200 160-EXIT.
040300     EXIT.
040400
040500 170-WRITE-SAE-EVENT.
040600     MOVE "SAE-PENDING     " TO EVENT-TYPE.
040700     MOVE WS-SEK-SUBJ-SITE (WS-ST-SUB)
040800         TO EVENTFIL-SUBJ-SITE OF EVENTFIL-REC.
040900     MOVE 1                         TO EVENT-VALUE.
041000     MOVE ST-CURRENT-DQI (WS-ST-SUB) TO NEW-DQI.
041100     WRITE EVENTFIL-REC.
041200     ADD 1 TO WS-EVENT-COUNT.
041300 170-EXIT.
041400     EXIT.
041500
041600 200-APPLY-CODING-BACKLOG.
041700     MOVE "200-APPLY-CODING-BACKLOG" TO PARA-NAME.
041800     IF NOT CODEFILE-OK
041900         MOVE "CODEFILE OPEN FAILED" TO ABEND-REASON
042000         GO TO 1000-ABEND-RTN.
042100     PERFORM 205-READ-CODEFILE THRU 205-EXIT.
042200     PERFORM 210-TALLY-ONE-TERM THRU 210-EXIT
042300         UNTIL CODEFILE-EOF.
042400     PERFORM 230-CHECK-ONE-BACKLOG THRU 230-EXIT
042500         VARYING WS-ST-SUB FROM 1 BY 1
042600         UNTIL WS-ST-SUB > WS-SUBJECT-COUNT.
042700 200-EXIT.
042800     EXIT.
042900
043000 205-READ-CODEFILE.
043100     READ CODEFILE-FILE
043200         AT END
043300             MOVE "10" TO WS-CODEFILE-STATUS
043400     END-READ.
043500 205-EXIT.
043600     EXIT.
043700
043800 210-TALLY-ONE-TERM.
043900     IF NOT CODING-REQUIRED OR TERM-CODED
044000         GO TO 211-READ-NEXT-CODEFILE.
044100     MOVE SUBJECT-ID OF CODEFILE-REC TO WS-LOOKUP-SUBJECT-ID.
044200     PERFORM 070-STATE-LOOKUP THRU 070-EXIT.
044300     IF WS-FOUND
044400         ADD 1 TO ST-BACKLOG-COUNT (WS-ST-SUB)
044500     END-IF.
044600 211-READ-NEXT-CODEFILE.
044700     PERFORM 205-READ-CODEFILE THRU 205-EXIT.
044800 210-EXIT.
044900     EXIT.
045000
045100 230-CHECK-ONE-BACKLOG.
045200     IF ST-BACKLOG-COUNT (WS-ST-SUB) > ZERO
045300         AND ST-UNCODED-TERMS (WS-ST-SUB) = ZERO
045400         MOVE ST-BACKLOG-COUNT (WS-ST-SUB)
045500             TO ST-UNCODED-TERMS (WS-ST-SUB)
045600         PERFORM 065-CALL-PENDQI THRU 065-EXIT
045700         MOVE LK-RESULT-DQI TO ST-CURRENT-DQI (WS-ST-SUB)
045800         PERFORM 240-WRITE-CODING-EVENT THRU 240-EXIT
045900     END-IF.
046000 230-EXIT.
046100     EXIT.
046200
046300 240-WRITE-CODING-EVENT.
046400     MOVE "CODING-BACKLOG  " TO EVENT-TYPE.
046500     MOVE WS-SEK-SUBJ-SITE (WS-ST-SUB)
046600         TO EVENTFIL-SUBJ-SITE OF EVENTFIL-REC.
046700     MOVE ST-UNCODED-TERMS (WS-ST-SUB) TO EVENT-VALUE.
046800     MOVE ST-CURRENT-DQI (WS-ST-SUB) TO NEW-DQI.
046900     WRITE EVENTFIL-REC.
047000     ADD 1 TO WS-EVENT-COUNT.
047100 240-EXIT.
047200     EXIT.
047300
047400 250-APPLY-MISSING-PAGES.
047500     MOVE "250-APPLY-MISSING-PAGES" TO PARA-NAME.
047600     IF NOT MISSPAGE-OK
047700         MOVE "MISSPAGE OPEN FAILED" TO ABEND-REASON
047800         GO TO 1000-ABEND-RTN.
047900     PERFORM 255-READ-MISSPAGE THRU 255-EXIT.
048000     PERFORM 260-CHECK-ONE-PAGE THRU 260-EXIT
048100         UNTIL MISSPAGE-EOF.
048200 250-EXIT.
048300     EXIT.
048400
048500 255-READ-MISSPAGE.
048600     READ MISSPAGE-FILE
048700         AT END
048800             MOVE "10" TO WS-MISSPAGE-STATUS
048900     END-READ.
049000 255-EXIT.
049100     EXIT.
049200
049300 260-CHECK-ONE-PAGE.
049400     MOVE SUBJECT-ID OF MISSPAGE-REC TO WS-LOOKUP-SUBJECT-ID.
049500     PERFORM 070-STATE-LOOKUP THRU 070-EXIT.
049600     IF WS-FOUND
049700         IF DAYS-MISSING > ZERO
049800             AND ST-MISSING-PAGES (WS-ST-SUB) = ZERO
049900             MOVE 1 TO ST-MISSING-PAGES (WS-ST-SUB)
050000             PERFORM 065-CALL-PENDQI THRU 065-EXIT
050100             MOVE LK-RESULT-DQI TO ST-CURRENT-DQI (WS-ST-SUB)
050200             PERFORM 270-WRITE-PAGE-EVENT THRU 270-EXIT
050300         END-IF
050400     END-IF.
050500     PERFORM 255-READ-MISSPAGE THRU 255-EXIT.
050600 260-EXIT.
050700     EXIT.
050800
050900 270-WRITE-PAGE-EVENT.
051000     MOVE "MISSING-PAGES   " TO EVENT-TYPE.
051100     MOVE WS-SEK-SUBJ-SITE (WS-ST-SUB)
051200         TO EVENTFIL-SUBJ-SITE OF EVENTFIL-REC.
051300     MOVE 1                         TO EVENT-VALUE.
051400     MOVE ST-CURRENT-DQI (WS-ST-SUB) TO NEW-DQI.
051500     WRITE EVENTFIL-REC.
051600     ADD 1 TO WS-EVENT-COUNT.
051700 270-EXIT.
051800     EXIT.
051900
052000 300-APPLY-INACTIVATED-FORM.
052100     MOVE "300-APPLY-INACTIVATED-FORM" TO PARA-NAME.
052200     IF NOT INACTFRM-OK
052300         MOVE "INACTFRM OPEN FAILED" TO ABEND-REASON
052400         GO TO 1000-ABEND-RTN.
052500     PERFORM 305-READ-INACTFRM THRU 305-EXIT.
052600     PERFORM 310-CHECK-ONE-FORM THRU 310-EXIT
052700         UNTIL INACTFRM-EOF.
052800 300-EXIT.
052900     EXIT.
053000
053100 305-READ-INACTFRM.
053200     READ INACTFRM-FILE
053300         AT END
053400             MOVE "10" TO WS-INACTFRM-STATUS
053500     END-READ.
053600 305-EXIT.
053700     EXIT.
053800
053900 310-CHECK-ONE-FORM.
054000     MOVE ZERO TO WS-INACT-TALLY.
054100     INSPECT AUDIT-ACTION TALLYING WS-INACT-TALLY
054200         FOR ALL "INACTIVATED".
054300     IF NOT FORM-DATA-PRESENT OR WS-INACT-TALLY = ZERO
054400         GO TO 311-READ-NEXT-INACTFRM.
054500     MOVE SUBJECT-ID OF INACTFRM-REC TO WS-LOOKUP-SUBJECT-ID.
054600     PERFORM 070-STATE-LOOKUP THRU 070-EXIT.
054700     IF WS-FOUND
054800         IF ST-OVERDUE-SIGS (WS-ST-SUB) = ZERO
054900             MOVE 1 TO ST-OVERDUE-SIGS (WS-ST-SUB)
055000             PERFORM 065-CALL-PENDQI THRU 065-EXIT
055100             MOVE LK-RESULT-DQI TO ST-CURRENT-DQI (WS-ST-SUB)
055200             PERFORM 320-WRITE-FORM-EVENT THRU 320-EXIT
055300         END-IF
055400     END-IF.
055500 311-READ-NEXT-INACTFRM.
055600     PERFORM 305-READ-INACTFRM THRU 305-EXIT.
055700 310-EXIT.
055800     EXIT.
055900
056000 320-WRITE-FORM-EVENT.
056100     MOVE "INACTIVATED-FORM" TO EVENT-TYPE.
056200     MOVE WS-SEK-SUBJ-SITE (WS-ST-SUB)
056300         TO EVENTFIL-SUBJ-SITE OF EVENTFIL-REC.
056400     MOVE 1                         TO EVENT-VALUE.
056500     MOVE ST-CURRENT-DQI (WS-ST-SUB) TO NEW-DQI.
056600     WRITE EVENTFIL-REC.
056700     ADD 1 TO WS-EVENT-COUNT.
056800 320-EXIT.
056900     EXIT.
057000
057100 600-ROLL-UP-SITES.
057200     MOVE "600-ROLL-UP-SITES" TO PARA-NAME.
057300     PERFORM 610-ACCUM-ONE-SUBJECT THRU 610-EXIT
057400         VARYING WS-ST-SUB FROM 1 BY 1
057500         UNTIL WS-ST-SUB > WS-SUBJECT-COUNT.
057600     PERFORM 650-WRITE-ONE-SITE THRU 650-EXIT
057700         VARYING SITE-IDX1 FROM 1 BY 1
057800         UNTIL SITE-IDX1 > WS-SITE-COUNT.
057900 600-EXIT.
058000     EXIT.
058100
058200 610-ACCUM-ONE-SUBJECT.
058300     PERFORM 615-SITE-LOOKUP THRU 615-EXIT.
058400     IF WS-SITE-SUB = ZERO
058500         ADD 1 TO WS-SITE-COUNT
058600         MOVE WS-SITE-COUNT TO WS-SITE-SUB
058700         MOVE ST-SITE-ID (WS-ST-SUB) TO WS-S-SITE-ID (WS-SITE-SUB)
058800         PERFORM 620-ZERO-SITE-TOTALS THRU 620-EXIT
058900             VARYING WS-TOT-SUB FROM 1 BY 1
059000             UNTIL WS-TOT-SUB > 4
059100         MOVE 99.99 TO WS-S-DQI-MIN (WS-SITE-SUB)
059200         MOVE ZERO TO WS-S-CLEAN-COUNT (WS-SITE-SUB)
059300         MOVE ZERO TO WS-S-BLOCKING-COUNT (WS-SITE-SUB)
059400     END-IF.
059500     ADD 1 TO WS-S-SUBJECT-COUNT (WS-SITE-SUB).
059600     ADD ST-CURRENT-DQI (WS-ST-SUB) TO WS-S-DQI-SUM (WS-SITE-SUB).
059700     IF ST-CURRENT-DQI (WS-ST-SUB) < WS-S-DQI-MIN (WS-SITE-SUB)
059800         MOVE ST-CURRENT-DQI (WS-ST-SUB) TO WS-S-DQI-MIN (WS-SITE-SUB)
059900     END-IF.
060000     IF ST-CURRENT-DQI (WS-ST-SUB) = 100
060100         ADD 1 TO WS-S-CLEAN-COUNT (WS-SITE-SUB)
060200     ELSE
060300         ADD 1 TO WS-S-BLOCKING-COUNT (WS-SITE-SUB)
060400     END-IF.
060500 610-EXIT.
060600     EXIT.
060700
060800 615-SITE-LOOKUP.
060900     MOVE ZERO TO WS-SITE-SUB.
061000     IF WS-SITE-COUNT > ZERO
061100         SET SITE-IDX1 TO 1
061200         SEARCH WS-SITE-ENTRY
061300             AT END
061400                 MOVE ZERO TO WS-SITE-SUB
061500             WHEN WS-S-SITE-ID (SITE-IDX1) = ST-SITE-ID (WS-ST-SUB)
061600                 SET WS-SITE-SUB TO SITE-IDX1
061700         END-SEARCH
061800     END-IF.
061900 615-EXIT.
062000     EXIT.
062100
062200 620-ZERO-SITE-TOTALS.
062300     MOVE ZERO TO WS-STV-TOTAL (WS-SITE-SUB, WS-TOT-SUB).
062400 620-EXIT.
062500     EXIT.
062600
062700 650-WRITE-ONE-SITE.
062800     COMPUTE WS-SITE-AVG-DQI ROUNDED =
062900         WS-S-DQI-SUM (SITE-IDX1) / WS-S-SUBJECT-COUNT (SITE-IDX1).
063000     DISPLAY "STATEENG - SITE " WS-S-SITE-ID (SITE-IDX1)
063100         " SUBJ=" WS-S-SUBJECT-COUNT (SITE-IDX1)
063200         " AVGDQI=" WS-SITE-AVG-DQI
063300         " MINDQI=" WS-S-DQI-MIN (SITE-IDX1)
063400         " CLEAN=" WS-S-CLEAN-COUNT (SITE-IDX1)
063500         UPON CONSOLE.
063600     EVALUATE WS-S-BLOCKING-COUNT (SITE-IDX1)
063700         WHEN 0
063800             MOVE "READY     " TO READINESS-TIER
063900         WHEN 1
064000             MOVE "NEAR-READY" TO READINESS-TIER
064100         WHEN 2 THRU 3
064200             MOVE "AT-RISK   " TO READINESS-TIER
064300         WHEN OTHER
064400             MOVE "NOT-READY " TO READINESS-TIER
064500     END-EVALUATE.
064600     IF WS-S-BLOCKING-COUNT (SITE-IDX1) = ZERO
064700         MOVE "Y" TO READY-DB-LOCK
064800     ELSE
064900         MOVE "N" TO READY-DB-LOCK
065000     END-IF.
065100     MOVE ST-STUDY-ID (1)                 TO STUDY-ID OF STESITE-REC.
065200     MOVE WS-S-SITE-ID (SITE-IDX1)         TO SITE-ID OF STESITE-REC.
065300     MOVE WS-S-BLOCKING-COUNT (SITE-IDX1)  TO BLOCKING-SUBJECTS.
065400     WRITE STESITE-REC.
065500 650-EXIT.
065600     EXIT.
065700
065800 950-CLOSEOUT.
065900     MOVE "950-CLOSEOUT" TO PARA-NAME.
066000     DISPLAY "STATEENG - SUBJECTS PROCESSED    " WS-SUBJECT-COUNT
066100         UPON CONSOLE.
066200     DISPLAY "STATEENG - EVENTS WRITTEN        " WS-EVENT-COUNT
066300         UPON CONSOLE.
066400     DISPLAY "STATEENG - SITES PROCESSED       " WS-SITE-COUNT
066500         UPON CONSOLE.
066600     CLOSE CONSOL-FILE
066700           VISITPRJ-FILE
066800           SAEFILE-FILE
066900           CODEFILE-FILE
067000           MISSPAGE-FILE
067100           INACTFRM-FILE
067200           EVENTFIL-FILE
067300           STESITE-FILE.
067400 950-EXIT.
067500     EXIT.
067600
067700 1000-ABEND-RTN.
067800     DISPLAY "STATEENG ABEND AT " PARA-NAME UPON CONSOLE.
067900     DISPLAY ABEND-REASON UPON CONSOLE.
068000     CLOSE CONSOL-FILE
068100           VISITPRJ-FILE
068200           SAEFILE-FILE
068300           CODEFILE-FILE
068400           MISSPAGE-FILE
068500           INACTFRM-FILE
068600           EVENTFIL-FILE
068700           STESITE-FILE.
068800     DIVIDE ZERO-VAL INTO ONE-VAL.
068900     GOBACK.
