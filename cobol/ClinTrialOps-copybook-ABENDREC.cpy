000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  ABENDREC                                        *
000400*   SHOP-STANDARD ABEND DIAGNOSTIC RECORD.                      *
000500*                                                                *
000600*   COPIED BY EVERY BATCH STEP'S 1000-ABEND-RTN.  THE CALLING   *
000700*   PARAGRAPH MOVES ITS OWN NAME TO PARA-NAME ON ENTRY SO THAT  *
000800*   IF 1000-ABEND-RTN FIRES, THE SYSOUT LINE SHOWS WHERE IN THE *
000900*   PROGRAM THE CHECK FAILED.  ZERO-VAL/ONE-VAL ARE USED BY     *
001000*   1000-ABEND-RTN TO FORCE A 0C7/0CB ABEND AFTER THE DIAGNOSTIC*
001100*   LINE IS WRITTEN, SO THE STEP ENDS WITH A NON-ZERO RETURN    *
001200*   CODE RATHER THAN FALLING THROUGH TO THE NEXT STEP.          *
001300*                                                                *
001400*   MAINTENANCE HISTORY                                         *
001500*   091588 PJH  ORIGINAL LAYOUT - CARRIED FORWARD FROM THE      *
001600*                PATIENT SUITE'S ABEND CONVENTION.              *
001700*   040199 LMK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.     *
001800*                                                                *
001900******************************************************************
002000 01  ABEND-REC.
002100     05  PARA-NAME                 PIC X(10).
002200     05  ABEND-REASON              PIC X(40).
002300     05  ACTUAL-VAL                PIC X(10).
002400     05  EXPECTED-VAL              PIC X(10).
002500     05  ZERO-VAL                  PIC 9(01) VALUE ZERO.
002600     05  ONE-VAL                   PIC 9(01) VALUE 1.
002700     05  FILLER                    PIC X(08) VALUE SPACES.
