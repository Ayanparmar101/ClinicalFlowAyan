000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  CODEFILE                                        *
000400*   RECORD OF:  R7 - CODING REPORT DETAIL (CODEFILE FILE)      *
000500*                                                                *
000600*   ONE ROW PER MEDICAL DICTIONARY TERM.  ONLY TERMS WHERE      *
000700*   REQUIRE-CODING = "YES" AND CODING-STATUS NOT = "CODED"      *
000800*   COUNT AS OUTSTANDING CODING BACKLOG.                        *
000900*                                                                *
001000*   MAINTENANCE HISTORY                                         *
001100*   090197 PJH  ORIGINAL LAYOUT.                                *
001200*                                                                *
001300******************************************************************
001400 01  CODEFILE-REC.
001500     05  SUBJECT-ID                PIC X(12).
001600     05  REQUIRE-CODING            PIC X(03).
001700         88  CODING-REQUIRED       VALUE "YES".
001800     05  CODING-STATUS             PIC X(12).
001900         88  TERM-CODED            VALUE "CODED       ".
