000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  CONSOL                                          *
000400*   RECORD OF:  R9 - CONSOLIDATED SUBJECT METRICS (CONSOL FILE) *
000500*                                                                *
000600*   OUTPUT OF CONSLIDT (U1), INPUT TO METRENG (U2/U3) AND       *
000700*   STATEENG (U5).  ONE ROW PER SUBJECT, SORTED BY SUBJECT-ID.  *
000800*   THE FIVE COUNTER FIELDS ARE HELD CONTIGUOUS SO THEY CAN     *
000900*   ALSO BE ADDRESSED AS A TABLE - SEE CONSOL-COUNTERS-TABLE    *
001000*   BELOW, USED BY THE CLEAN-SUBJECT TEST (ALL FIVE = ZERO).    *
001100*                                                                *
001200*   MAINTENANCE HISTORY                                         *
001300*   100297 PJH  ORIGINAL LAYOUT.                                *
001400*   051198 LMK  ADDED COUNTERS-TABLE REDEFINES FOR CLEAN TEST.  *
001500*   021599 LMK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.     *
001600*   081503 RDC  WIDENED RESERVE FILLER FOR SITE ROLL-UP WORK.   *
001700*                                                                *
001800******************************************************************
001900 01  CONSOL-REC.
002000     05  STUDY-ID                  PIC X(10).
002100     05  SUBJECT-ID                PIC X(12).
002200     05  SITE-ID                   PIC X(08).
002300     05  COUNTRY                   PIC X(15).
002400     05  REGION                    PIC X(10).
002500     05  SUBJECT-STATUS            PIC X(12).
002600     05  MISSING-VISITS            PIC 9(04).
002700     05  MISSING-PAGES             PIC 9(04).
002800     05  OPEN-QUERIES              PIC 9(04).
002900     05  PENDING-SDV               PIC 9(04).
003000     05  OPEN-SAFETY-ISSUES        PIC 9(04).
003100     05  IS-CLEAN                  PIC X(01).
003200         88  SUBJECT-IS-CLEAN      VALUE "Y".
003300         88  SUBJECT-NOT-CLEAN     VALUE "N".
003400     05  FILLER                    PIC X(10) VALUE SPACES.
003500
003600*-----------------------------------------------------------------
003700*  ALTERNATE VIEW OF THE FIVE PER-SUBJECT COUNTERS AS A TABLE -
003800*  USED TO TEST/CLEAR ALL FIVE IN ONE PERFORM VARYING INSTEAD OF
003900*  FIVE SEPARATE IF STATEMENTS.
004000*-----------------------------------------------------------------
004100 01  CONSOL-COUNTERS-TABLE REDEFINES CONSOL-REC.
004200     05  FILLER                    PIC X(67).
004300     05  CONSOL-COUNTER            PIC 9(04) OCCURS 5 TIMES.
004400     05  FILLER                    PIC X(11).
