000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  EDRRFILE                                        *
000400*   RECORD OF:  R5 - OPEN QUERY / EDRR DETAIL (EDRRFILE FILE)  *
000500*                                                                *
000600*   ONE ROW PER OPEN EXTERNAL DATA REVIEW/RECONCILIATION ISSUE. *
000700*   ALL ROWS ON THIS FILE ARE OPEN - CLOSED QUERIES ARE NOT     *
000800*   EXTRACTED.                                                  *
000900*                                                                *
001000*   MAINTENANCE HISTORY                                         *
001100*   090197 PJH  ORIGINAL LAYOUT.                                *
001200*                                                                *
001300******************************************************************
001400 01  EDRRFILE-REC.
001500     05  SUBJECT-ID                PIC X(12).
001600     05  QUERY-ID                  PIC X(10).
