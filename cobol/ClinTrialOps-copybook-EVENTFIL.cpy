000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  EVENTFIL                                        *
000400*   RECORD OF:  R12 - STATE-ENGINE EVENT RECORD (EVENTFIL FILE)*
000500*                                                                *
000600*   OUTPUT OF STATEENG (U5).  ONE ROW PER FIRST TRANSITION OF   *
000700*   EACH RISK-DOMAIN APPLIER AGAINST A SUBJECT.  SUBJECT-ID     *
000800*   AND SITE-ID ARE CARRIED TOGETHER AS EVENTFIL-MATCH-KEY SO   *
000900*   RDNESRPT CAN TALLY EVENTS PER SITE WITHOUT A SEPARATE       *
001000*   QUALIFIED REFERENCE.                                        *
001100*                                                                *
001200*   MAINTENANCE HISTORY                                         *
001300*   020398 PJH  ORIGINAL LAYOUT.                                *
001400*   071299 LMK  ADDED MATCH-KEY REDEFINES FOR SITE TALLY.       *
001500*                                                                *
001600******************************************************************
001700 01  EVENTFIL-REC.
001800     05  EVENT-TYPE                PIC X(16).
001900         88  EVENT-VISIT-OVERDUE   VALUE "VISIT-OVERDUE   ".
002000         88  EVENT-SAE-PENDING     VALUE "SAE-PENDING     ".
002100         88  EVENT-CODING-BACKLOG  VALUE "CODING-BACKLOG  ".
002200         88  EVENT-MISSING-PAGES   VALUE "MISSING-PAGES   ".
002300         88  EVENT-INACT-FORM      VALUE "INACTIVATED-FORM".
002400     05  SUBJECT-ID                PIC X(12).
002500     05  SITE-ID                   PIC X(08).
002600     05  EVENT-VALUE               PIC 9(04).
002700     05  NEW-DQI                   PIC 9(03)V99.
002800     05  FILLER                    PIC X(06) VALUE SPACES.
002900
003000*-----------------------------------------------------------------
003100*  ALTERNATE VIEW COMBINING SUBJECT-ID AND SITE-ID AS ONE MATCH
003200*  KEY FOR THE SEARCH OF THE SITE TALLY TABLE IN RDNESRPT.
003300*-----------------------------------------------------------------
003400 01  EVENTFIL-MATCH-KEY REDEFINES EVENTFIL-REC.
003500     05  FILLER                    PIC X(16).
003600     05  EVENTFIL-SUBJ-SITE        PIC X(20).
003700     05  FILLER                    PIC X(09).
