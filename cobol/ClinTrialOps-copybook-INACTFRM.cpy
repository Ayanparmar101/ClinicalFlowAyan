000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  INACTFRM                                         *
000400*   RECORD OF:  R4 - INACTIVATED FORMS DETAIL (INACTFRM FILE)   *
000500*                                                                *
000600*   ONE ROW PER FORM TOUCHED BY AN AUDIT ACTION.  A ROW IS AN   *
000700*   "INACTIVATED FORM" WHEN AUDIT-ACTION CONTAINS THE WORD      *
000800*   INACTIVATED - THAT TEXT TEST IS MADE IN THE LOAD PARAGRAPH, *
000900*   NOT HERE, SINCE THE FIELD IS FREE TEXT FROM THE EDC AUDIT   *
001000*   TRAIL.                                                      *
001100*                                                                *
001200*   MAINTENANCE HISTORY                                         *
001300*   090197 PJH  ORIGINAL LAYOUT.                                *
001400*   062001 RDC  ADDED DATA-PRESENT FOR U5 SIGNATURE APPLIER.    *
001500*                                                                *
001600******************************************************************
001700 01  INACTFRM-REC.
001800     05  SUBJECT-ID                PIC X(12).
001900     05  FORM-NAME                 PIC X(20).
002000     05  AUDIT-ACTION              PIC X(20).
002100     05  DATA-PRESENT              PIC X(01).
002200         88  FORM-DATA-PRESENT     VALUE "Y".
