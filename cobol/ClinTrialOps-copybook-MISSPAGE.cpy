000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  MISSPAGE                                         *
000400*   RECORD OF:  R3 - MISSING CRF PAGE DETAIL (MISSPAGE FILE)    *
000500*                                                                *
000600*   ONE ROW PER MISSING CASE-REPORT-FORM PAGE.  CONSLIDT DROPS  *
000700*   ROWS WHOSE FORM-NAME IS INACTIVATED OR WHOSE VISIT IS NOT   *
000800*   DUE - UNLESS THAT FILTER WOULD DROP EVERY ROW FOR A SUBJECT *
000900*   (SEE 310-MISSPAGE-FALLBACK).                                *
001000*                                                                *
001100*   MAINTENANCE HISTORY                                         *
001200*   090197 PJH  ORIGINAL LAYOUT.                                *
001300*                                                                *
001400******************************************************************
001500 01  MISSPAGE-REC.
001600     05  SUBJECT-ID                PIC X(12).
001700     05  VISIT-NAME                PIC X(20).
001800     05  FORM-NAME                 PIC X(20).
001900     05  DAYS-MISSING              PIC 9(04).
