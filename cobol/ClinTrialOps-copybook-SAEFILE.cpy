000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  SAEFILE                                         *
000400*   RECORD OF:  R6 - SAE DASHBOARD DETAIL (SAEFILE FILE)       *
000500*                                                                *
000600*   ONE ROW PER SERIOUS-ADVERSE-EVENT AWAITING REVIEW.          *
000700*   REVIEW-STATUS OF "REVIEW COMPLETED" MEANS THE SAE IS        *
000800*   CLOSED - ANYTHING ELSE IS STILL PENDING.                    *
000900*                                                                *
001000*   MAINTENANCE HISTORY                                         *
001100*   090197 PJH  ORIGINAL LAYOUT.                                *
001200*                                                                *
001300******************************************************************
001400 01  SAEFILE-REC.
001500     05  SUBJECT-ID                PIC X(12).
001600     05  REVIEW-STATUS             PIC X(20).
001700         88  SAE-REVIEW-COMPLETE   VALUE "REVIEW COMPLETED    ".
