000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  SDVFILE                                         *
000400*   RECORD OF:  R8 - SOURCE DATA VERIFICATION DETAIL (SDVFILE) *
000500*                                                                *
000600*   ONE ROW PER SUBJECT.  PENDING-SDV IS THE COUNT OF FORMS     *
000700*   STILL AWAITING SOURCE-DATA-VERIFICATION BY THE CRA.         *
000800*                                                                *
000900*   MAINTENANCE HISTORY                                         *
001000*   090197 PJH  ORIGINAL LAYOUT.                                *
001100*                                                                *
001200******************************************************************
001300 01  SDVFILE-REC.
001400     05  SUBJECT-ID                PIC X(12).
001500     05  PENDING-SDV               PIC 9(04).
