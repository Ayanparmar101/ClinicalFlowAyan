000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  SITEMETR                                        *
000400*   RECORD OF:  R11 - SITE METRICS OUTPUT (SITEMETR FILE)      *
000500*                                                                *
000600*   OUTPUT OF METRENG'S SITE-ID CONTROL BREAK.  ONE ROW PER     *
000700*   SITE PER STUDY.  THE THREE ROLL-UP TOTALS ARE HELD          *
000800*   CONTIGUOUS SO THEY CAN ALSO BE ADDRESSED AS A TABLE - SEE   *
000900*   SITEMETR-TOTAL-TABLE BELOW, USED TO ZERO ALL THREE AT A     *
001000*   SITE BREAK.                                                 *
001100*                                                                *
001200*   MAINTENANCE HISTORY                                         *
001300*   110297 PJH  ORIGINAL LAYOUT.                                *
001400*   061198 LMK  ADDED TOTAL-TABLE REDEFINES FOR BREAK RESET.    *
001500*                                                                *
001600******************************************************************
001700 01  SITEMETR-REC.
001800     05  STUDY-ID                  PIC X(10).
001900     05  SITE-ID                   PIC X(08).
002000     05  SUBJECT-COUNT             PIC 9(04).
002100     05  TOT-MISSING-VISITS        PIC 9(05).
002200     05  TOT-MISSING-PAGES         PIC 9(05).
002300     05  TOT-OPEN-QUERIES          PIC 9(05).
002400     05  PERFORMANCE-SCORE         PIC 9(03)V99.
002500     05  AVG-DQI                   PIC 9(03)V99.
002600     05  CLEAN-SUBJECTS            PIC 9(04).
002700     05  BLOCKING-SUBJECTS         PIC 9(04).
002800     05  READY-DB-LOCK             PIC X(01).
002900         88  SITE-READY-FOR-LOCK   VALUE "Y".
003000     05  READINESS-TIER            PIC X(10).
003100         88  TIER-READY            VALUE "READY     ".
003200         88  TIER-NEAR-READY       VALUE "NEAR-READY".
003300         88  TIER-AT-RISK          VALUE "AT-RISK   ".
003400         88  TIER-NOT-READY        VALUE "NOT-READY ".
003500     05  FILLER                    PIC X(12) VALUE SPACES.
003600
003700*-----------------------------------------------------------------
003800*  ALTERNATE VIEW OF THE THREE SITE ROLL-UP TOTALS AS A TABLE -
003900*  ZEROED IN ONE MOVE AT EACH SITE-ID CONTROL BREAK.
004000*-----------------------------------------------------------------
004100 01  SITEMETR-TOTAL-TABLE REDEFINES SITEMETR-REC.
004200     05  FILLER                    PIC X(18).
004300     05  SITEMETR-TOTAL            PIC 9(05) OCCURS 3 TIMES.
004400     05  FILLER                    PIC X(43).
