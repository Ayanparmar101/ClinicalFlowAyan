000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  STESITE                                         *
000400*   RECORD OF:  SITE-TIER HANDOFF RECORD (STESITE FILE)        *
000500*                                                                *
000600*   NOT A SPEC RECORD LAYOUT IN ITS OWN RIGHT - THIS IS THE     *
000700*   WORK FILE STATEENG (U5) PASSES TO RDNESRPT (U4/U6) CARRYING *
000800*   THE PER-SITE BLOCKING-SUBJECT COUNT AND READINESS TIER SO   *
000900*   THE REPORT STEP DOES NOT HAVE TO RE-DERIVE THEM FROM THE    *
001000*   EVENT FILE.  SAME ROLE PATDALY PLAYED PASSING WORK BETWEEN  *
001100*   THE DAILY STEPS IN THE OLD PATIENT SUITE.                   *
001200*                                                                *
001300*   MAINTENANCE HISTORY                                         *
001400*   030398 PJH  ORIGINAL LAYOUT.                                *
001500*   080199 LMK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.     *
001600*                                                                *
001700******************************************************************
001800 01  STESITE-REC.
001900     05  STUDY-ID                  PIC X(10).
002000     05  SITE-ID                   PIC X(08).
002100     05  BLOCKING-SUBJECTS         PIC 9(04).
002200     05  READY-DB-LOCK             PIC X(01).
002300         88  SITE-READY-FOR-LOCK   VALUE "Y".
002400     05  READINESS-TIER            PIC X(10).
002500         88  TIER-READY            VALUE "READY     ".
002600         88  TIER-NEAR-READY       VALUE "NEAR-READY".
002700         88  TIER-AT-RISK          VALUE "AT-RISK   ".
002800         88  TIER-NOT-READY        VALUE "NOT-READY ".
002900     05  FILLER                    PIC X(10) VALUE SPACES.
