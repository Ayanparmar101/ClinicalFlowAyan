000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  SUBJMAST                                         *
000400*   RECORD OF:  R1 - SUBJECT MASTER EXTRACT (SUBJMAST FILE)      *
000500*                                                                *
000600*   ONE ROW PER ENROLLED SUBJECT.  SOURCE IS THE EDC/CTMS         *
000700*   NIGHTLY SUBJECT ROSTER EXTRACT.  SUBJECT-STATUS DEFAULTS     *
000800*   TO "UNKNOWN" WHEN THE SOURCE REPORT OMITS IT - THE LOAD      *
000900*   STEP (CONSLIDT) SETS THIS, NOT THE EXTRACT.                  *
001000*                                                                *
001100*   MAINTENANCE HISTORY                                         *
001200*   081597 PJH  ORIGINAL LAYOUT FOR DQ BATCH REWRITE.            *
001300*   031199 LMK  WIDENED COUNTRY/REGION TO MATCH CTMS V4 EXPORT.  *
001400*   052203 RDC  ADDED RESERVE FILLER FOR FUTURE SITE ATTRIBUTES. *
001500*                                                                *
001600******************************************************************
001700 01  SUBJMAST-REC.
001800     05  STUDY-ID                  PIC X(10).
001900     05  SUBJECT-ID                PIC X(12).
002000     05  SITE-ID                   PIC X(08).
002100     05  COUNTRY                   PIC X(15).
002200     05  REGION                    PIC X(10).
002300     05  SUBJECT-STATUS            PIC X(12).
002400         88  STATUS-UNKNOWN        VALUE "UNKNOWN     ".
002500     05  FILLER                    PIC X(05) VALUE SPACES.
