000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  SUBJMETR                                        *
000400*   RECORD OF:  R10 - SUBJECT METRICS OUTPUT (SUBJMETR FILE)   *
000500*                                                                *
000600*   OUTPUT OF METRENG (U2 PERCENTAGES/COMPLETENESS PLUS U3      *
000700*   WEIGHTED DQI).  CARRIES ALL OF R9 PLUS THE DERIVED SCORES.  *
000800*   THE FIVE SCORE FIELDS ARE HELD CONTIGUOUS SO THEY CAN ALSO  *
000900*   BE ADDRESSED AS A TABLE - SEE SUBJMETR-SCORE-TABLE BELOW,   *
001000*   USED BY 290-CLIP-ALL-SCORES TO HOLD EVERY SCORE TO 0-100.   *
001100*                                                                *
001200*   MAINTENANCE HISTORY                                         *
001300*   110297 PJH  ORIGINAL LAYOUT.                                *
001400*   061198 LMK  ADDED SCORE-TABLE REDEFINES FOR CLIP ROUTINE.   *
001500*   021599 LMK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.     *
001600*                                                                *
001700******************************************************************
001800 01  SUBJMETR-REC.
001900     05  STUDY-ID                  PIC X(10).
002000     05  SUBJECT-ID                PIC X(12).
002100     05  SITE-ID                   PIC X(08).
002200     05  COUNTRY                   PIC X(15).
002300     05  REGION                    PIC X(10).
002400     05  SUBJECT-STATUS            PIC X(12).
002500     05  MISSING-VISITS            PIC 9(04).
002600     05  MISSING-PAGES             PIC 9(04).
002700     05  OPEN-QUERIES              PIC 9(04).
002800     05  PENDING-SDV               PIC 9(04).
002900     05  OPEN-SAFETY-ISSUES        PIC 9(04).
003000     05  IS-CLEAN                  PIC X(01).
003100     05  PCT-MISSING-VISITS        PIC 9(03)V99.
003200     05  PCT-MISSING-PAGES         PIC 9(03)V99.
003300     05  COMPLETENESS-SCORE        PIC 9(03)V99.
003400     05  QUERY-RESOLUTION-RATE     PIC 9(03)V99.
003500     05  DQI-SCORE                 PIC 9(03)V99.
003600     05  TOTAL-QUERIES             PIC 9(04).
003700     05  HIGH-QUERY-BURDEN         PIC X(01).
003800         88  QUERY-BURDEN-HIGH     VALUE "Y".
003900     05  RISK-LEVEL                PIC X(06).
004000         88  RISK-LOW              VALUE "LOW   ".
004100         88  RISK-MEDIUM           VALUE "MEDIUM".
004200         88  RISK-HIGH             VALUE "HIGH  ".
004300         88  RISK-UNKNOWN          VALUE "UNKNWN".
004400     05  PRIMARY-ISSUE             PIC X(15).
004500     05  FILLER                    PIC X(08) VALUE SPACES.
004600
004700*-----------------------------------------------------------------
004800*  ALTERNATE VIEW OF THE FIVE PERCENTAGE/SCORE FIELDS AS A TABLE
004900*  SO 290-CLIP-ALL-SCORES CAN HOLD EACH TO THE 0-100 RANGE WITH
005000*  ONE PERFORM VARYING INSTEAD OF FIVE REPEATED IF-TESTS.
005100*-----------------------------------------------------------------
005200 01  SUBJMETR-SCORE-TABLE REDEFINES SUBJMETR-REC.
005300     05  FILLER                    PIC X(88).
005400     05  SUBJMETR-SCORE            PIC 9(03)V99 OCCURS 5 TIMES.
005500     05  FILLER                    PIC X(32).
