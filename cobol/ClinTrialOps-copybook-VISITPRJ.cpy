000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  VISITPRJ                                         *
000400*   RECORD OF:  R2 - VISIT PROJECTION DETAIL (VISITPRJ FILE)    *
000500*                                                                *
000600*   ONE ROW PER PROJECTED OR OVERDUE VISIT.  VISIT-STATUS OF    *
000700*   FUTURE, NOT SCHEDULED, CANCELLED, NOT REQUIRED OR SKIPPED   *
000800*   MEANS THE VISIT IS NOT YET DUE - SEE THE DUE-VISIT TABLE    *
000900*   BUILT IN CONSLIDT PARAGRAPH 175-LOAD-DUEVISIT-TABLE.         *
001000*                                                                *
001100*   MAINTENANCE HISTORY                                         *
001200*   081597 PJH  ORIGINAL LAYOUT.                                *
001300*   042698 LMK  ADDED DAYS-OUTSTANDING FOR U5 OVERDUE APPLIER.   *
001400*                                                                *
001500******************************************************************
001600 01  VISITPRJ-REC.
001700     05  SUBJECT-ID                PIC X(12).
001800     05  VISIT-NAME                PIC X(20).
001900     05  VISIT-STATUS              PIC X(13).
002000         88  VISIT-FUTURE           VALUE "FUTURE       ".
002100         88  VISIT-NOT-SCHED        VALUE "NOT SCHEDULED".
002200         88  VISIT-CANCELLED        VALUE "CANCELLED    ".
002300         88  VISIT-NOT-REQUIRED     VALUE "NOT REQUIRED ".
002400         88  VISIT-SKIPPED          VALUE "SKIPPED      ".
002500     05  DAYS-OUTSTANDING          PIC 9(04).
002600     05  FILLER                    PIC X(03) VALUE SPACES.
